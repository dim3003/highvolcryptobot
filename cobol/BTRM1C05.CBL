000100******************************************************************
000200* FECHA       : 03/06/1986                                       *
000300* PROGRAMADOR : J. DIAZ                                          *
000400* APLICACION  : BACKTESTING DE CRIPTOACTIVOS                     *
000500* PROGRAMA    : BTRM1C05                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SIMULA, DIA POR DIA, UNA ESTRATEGIA DE REVERSION  *
000800*             : A LA MEDIA CON FILTRO DE MOMENTUM: SELECCIONA    *
000900*             : HASTA 8 TOKENS SOBREVENDIDOS (RSI BAJO O BANDA   *
001000*             : DE BOLLINGER BAJA) CLASIFICADOS POR UN PUNTAJE   *
001100*             : DE CALIDAD, CON TOMA DE GANANCIA POR RSI O BANDA *
001200*             : ALTA Y CORTE DE PERDIDAS AL -10%.                *
001300* ARCHIVOS    : INDARCH=C, PORTOUT=A                              *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZAR                        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 03/06/1986                                       *
001700* BPM/RATIONAL: 081107                                           *
001800* NOMBRE      : REVISION DE CARTERA VENCIDA POR INDICADORES DE    *
001900*             : RIESGO Y ANTIGUEDAD DE SALDOS                    *
002000* DESCRIPCION : MANTENIMIENTO                                    *
002100******************************************************************
002200*                    R E G I S T R O   D E   C A M B I O S       *
002300******************************************************************
002400* 03/06/1986 JDIA BPM-081107 ALTA INICIAL. CLASIFICABA SALDOS     *
002500*                 VENCIDOS POR ANTIGUEDAD Y RECALCULABA LA        *
002600*                 RESERVA DE CARTERA SEGUN EL INDICE DE RIESGO.   *
002700* 22/08/1991 JDIA BPM-094410 SE AGREGA EL PUNTAJE PONDERADO DE    *
002800*                 RIESGO POR SALDO (ANTES SOLO SE USABA LA        *
002900*                 ANTIGUEDAD).                                    *
003000* 09/11/1998 RCAS BPM-117802 REVISION Y2K - TABLAS DE SALDOS Y    *
003100*                 FECHAS DE CORTE A 8 POSICIONES (AAAAMMDD).      *
003200* 21/01/1999 RCAS BPM-118009 PRUEBAS DE PASO DE SIGLO, SIN        *
003300*                 HALLAZGOS.                                      *
003400* 25/03/2024 PEDR BPM-229098 REESCRITURA: EL ESQUELETO DE         *
003500*                 CLASIFICACION DE CARTERA VENCIDA SE REUTILIZA   *
003600*                 PARA LA ESTRATEGIA DE REVERSION A LA MEDIA CON  *
003700*                 FILTRO DE MOMENTUM SOBRE TOKENS CRIPTO. EL       *
003800*                 PUNTAJE DE RIESGO SE CONVIERTE EN EL PUNTAJE DE *
003900*                 CALIDAD POR TOKEN (RSI, VOLATILIDAD, VOLUMEN).  *
004000* 14/05/2024 PEDR BPM-229210 SE AGREGA EL PERIODO DE CALENTAMIENTO*
004100*                 DE 200 DIAS Y LAS TRES REGLAS DE SALIDA          *
004200*                 (PERDIDA, RSI ALTO, BANDA DE BOLLINGER ALTA).   *
004300* 10/08/2026 PEDR BPM-241196 SE AGREGA BITACORA DE DIAS Y          *
004400*                 POSICIONES PROCESADAS POR CORRIDA.               *
004408* 10/08/2026 PEDR BPM-241197 CORRIGE 310-REBALANCEO: WKS-N-POSICIONES *
004416*                 SOLO SE REINICIA CUANDO HAY CANDIDATOS ELEGIBLES; UN *
004424*                 DIA DE REBALANCEO SIN CANDIDATOS YA NO CIERRA LAS *
004432*                 POSICIONES EXISTENTES (HALLAZGO DE AUDITORIA DE  *
004440*                 CONTROL).                                        *
004448* 10/08/2026 PEDR BPM-241198 SE AGREGA EL PARRAFO 900-ERROR-FATAL Y SE *
004456*                 USA GO TO DESDE LA APERTURA DE ARCHIVOS PARA LA  *
004464*                 TERMINACION ANORMAL; LOS PERFORM DE 100-MAIN PASAN A *
004472*                 LA FORMA PERFORM...THRU...-E. SE DECLARAN NIVEL 77 *
004480*                 PARA CONTADORES DE TRABAJO QUE ANTES ERAN 01     *
004488*                 INDEPENDIENTES.                                  *
004489* 10/08/2026 PEDR BPM-241205 CORRIGE LA SEMILLA DE WKS-ULTIMO-REBALANCEO *
004490*                 (ERA -7, CONVENCION DE LA SMA DE LA UNIDAD 4 COPIADA *
004491*                 SIN AJUSTE): EL PRIMER REBALANCEO DE REVERSION A LA *
004492*                 MEDIA DEBE CAER EN EL INDICE 207, NO EN EL 200.  *
004493* 10/08/2026 PEDR BPM-241206 CORRIGE 327-BUSCA-PRECIO-MANANA (ANTES *
004494*                 327-BUSCA-PRECIO-AYER): EL RETORNO DIARIO Y EL RETORNO *
004495*                 TOTAL DE LA ESTRATEGIA DE REVERSION SE CALCULAN CONTRA *
004496*                 EL PRECIO DEL DIA SIGUIENTE, NO DEL DIA ANTERIOR; SE *
004497*                 EXCLUYE LA ULTIMA FECHA DE LA ACTUALIZACION DIARIA DE *
004498*                 CARTERA (HALLAZGO DE AUDITORIA DE CONTROL).      *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.                    BTRM1C05.
004800 AUTHOR.                        J. DIAZ.
004900 INSTALLATION.                  BANCO INDUSTRIAL.
005000 DATE-WRITTEN.                  03/06/1986.
005100 DATE-COMPILED.                 10/08/2026.
005200 SECURITY.                      USO INTERNO - BANCO INDUSTRIAL.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*           A R C H I V O   D E   I N D I C A D O R E S
006100     SELECT INDARCH ASSIGN   TO INDARCH
006200            ORGANIZATION     IS LINE SEQUENTIAL
006300            FILE STATUS      IS FS-INDARCH.
006400*           A R C H I V O   D E   C A R T E R A   D I A R I A
006500     SELECT PORTOUT ASSIGN   TO PORTOUT
006600            ORGANIZATION     IS LINE SEQUENTIAL
006700            FILE STATUS      IS FS-PORTOUT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  INDARCH.
007100     COPY INDXREC.
007200 FD  PORTOUT.
007300     COPY PORTREC.
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*           RECURSOS RUTINA FILE STATUS                          *
007700******************************************************************
007800 01  WKS-FS-STATUS.
007900     05  FS-INDARCH                 PIC 9(02) VALUE ZEROES.
008000     05  FS-PORTOUT                 PIC 9(02) VALUE ZEROES.
008100******************************************************************
008200*           AREA DE LECTURA ANTICIPADA (READ-AHEAD)              *
008300******************************************************************
008400 01  WKS-REG-ACTUAL.
008500     05  WKS-RA-TOKEN-ADDRESS       PIC X(42).
008600     05  WKS-RA-DATE                PIC 9(08).
008700     05  WKS-RA-PRICE               PIC S9(07)V9(08)
008800                                    SIGN IS TRAILING SEPARATE.
008900     05  WKS-RA-SMA-200             PIC S9(07)V9(08)
009000                                    SIGN IS TRAILING SEPARATE.
009100     05  WKS-RA-BB-POSICION         PIC S9(03)V9(06)
009200                                    SIGN IS TRAILING SEPARATE.
009300     05  WKS-RA-RSI-14              PIC S9(03)V9(06)
009400                                    SIGN IS TRAILING SEPARATE.
009500     05  WKS-RA-MOMENTUM-30D        PIC S9(03)V9(06)
009600                                    SIGN IS TRAILING SEPARATE.
009700     05  WKS-RA-VOLUMEN-RATIO       PIC S9(03)V9(06)
009800                                    SIGN IS TRAILING SEPARATE.
009900     05  WKS-RA-VOLATILIDAD-30D     PIC S9(03)V9(06)
010000                                    SIGN IS TRAILING SEPARATE.
010100     05  WKS-RA-FL-LISTO            PIC X(01).
010200******************************************************************
010300*      T A B L A   D E   T O D O S   L O S   I N D I C A D O R E S
010400*      ( T O D O   E L   A R C H I V O   E N   M E M O R I A )   *
010500******************************************************************
010600 01  WKS-TABLA-INDICADORES.
010700     05  WKS-TD-ENTRADA OCCURS 50000 TIMES.
010800         10  WKS-TD-DIRECCION       PIC X(42).
010900         10  WKS-TD-FECHA           PIC 9(08).
011000         10  WKS-TD-PRECIO          PIC S9(07)V9(08)
011100                                    SIGN IS TRAILING SEPARATE.
011200         10  WKS-TD-SMA200          PIC S9(07)V9(08)
011300                                    SIGN IS TRAILING SEPARATE.
011400         10  WKS-TD-BBPOS           PIC S9(03)V9(06)
011500                                    SIGN IS TRAILING SEPARATE.
011600         10  WKS-TD-RSI14           PIC S9(03)V9(06)
011700                                    SIGN IS TRAILING SEPARATE.
011800         10  WKS-TD-MOM30           PIC S9(03)V9(06)
011900                                    SIGN IS TRAILING SEPARATE.
012000         10  WKS-TD-VOLRATIO        PIC S9(03)V9(06)
012100                                    SIGN IS TRAILING SEPARATE.
012200         10  WKS-TD-VOLAT30         PIC S9(03)V9(06)
012300                                    SIGN IS TRAILING SEPARATE.
012400         10  WKS-TD-FL-LISTO        PIC X(01).
012500 01  WKS-N-TODOS                    PIC 9(07) COMP VALUE ZEROES.
012600******************************************************************
012700*      T A B L A   D E   F E C H A S   D E   N E G O C I A C I O N
012800******************************************************************
012900 01  WKS-TABLA-FECHAS.
013000     05  WKS-FECHAS OCCURS 4000 TIMES    PIC 9(08).
013100 01  WKS-N-FECHAS                  PIC 9(05) COMP VALUE ZEROES.
013200******************************************************************
013300*      T A B L A   D E   T O K E N S   C A N D I D A T O S   D E *
013400*          R E V E R S I O N   A   L A   M E D I A               *
013500******************************************************************
013600 01  WKS-TABLA-ELEGIBLES.
013700     05  WKS-EL-ENTRADA OCCURS 500 TIMES.
013800         10  WKS-EL-DIRECCION       PIC X(42).
013900         10  WKS-EL-PRECIO          PIC S9(07)V9(08)
014000                                    SIGN IS TRAILING SEPARATE.
014100         10  WKS-EL-RSI             PIC S9(03)V9(06)
014200                                    SIGN IS TRAILING SEPARATE.
014300         10  WKS-EL-VOLAT           PIC S9(03)V9(06)
014400                                    SIGN IS TRAILING SEPARATE.
014500         10  WKS-EL-VOLRATIO        PIC S9(03)V9(06)
014600                                    SIGN IS TRAILING SEPARATE.
014700         10  WKS-EL-SCORE           PIC S9(01)V9(06)
014800                                    SIGN IS TRAILING SEPARATE.
014900         10  WKS-EL-USADO           PIC X(01) VALUE 'N'.
015000             88  WKS-EL-SE-USO                VALUE 'S'.
015100 01  WKS-N-ELEGIBLES                PIC 9(04) COMP VALUE ZEROES.
015200 01  WKS-MAX-VOLATILIDAD            PIC S9(03)V9(06)
015300                                    SIGN IS TRAILING SEPARATE.
015400 01  WKS-MAX-VOLRATIO               PIC S9(03)V9(06)
015500                                    SIGN IS TRAILING SEPARATE.
015600******************************************************************
015700*      T A B L A   D E   P O S I C I O N E S   A B I E R T A S   *
015800******************************************************************
015900 01  WKS-TABLA-POSICIONES.
016000     05  WKS-PO-ENTRADA OCCURS 20 TIMES.
016100         10  WKS-PO-DIRECCION       PIC X(42).
016200         10  WKS-PO-PRECIO-ENTRADA  PIC S9(07)V9(08)
016300                                    SIGN IS TRAILING SEPARATE.
016400         10  WKS-PO-ALOCACION       PIC S9(09)V9(02)
016500                                    SIGN IS TRAILING SEPARATE.
016600         10  WKS-PO-CIERRA          PIC X(01) VALUE 'N'.
016700             88  WKS-PO-SE-CIERRA             VALUE 'S'.
016800 01  WKS-N-POSICIONES               PIC 9(04) COMP VALUE ZEROES.
016900 01  WKS-N-POSICIONES-NUEVO         PIC 9(04) COMP VALUE ZEROES.
017000 01  WKS-N-POSICIONES-OBJETIVO      PIC 9(04) COMP VALUE ZEROES.
017100******************************************************************
017200*      P A R A M E T R O S   D E   L A   E S T R A T E G I A     *
017300******************************************************************
017400 01  WKS-PARAMETROS-ESTRATEGIA.
017500     05  WKS-CAPITAL-INICIAL        PIC S9(09)V9(02)
017600                                    SIGN IS TRAILING SEPARATE
017700                                    VALUE 10000.00.
017800     05  WKS-INTERVALO-REBALANCEO   PIC 9(03) COMP VALUE 7.
017900     05  WKS-DIAS-CALENTAMIENTO     PIC 9(05) COMP VALUE 200.
018000     05  WKS-MAX-POSICIONES         PIC 9(03) COMP VALUE 8.
018100     05  WKS-STOP-LOSS-RM           PIC S9(01)V9(04)
018200                                    SIGN IS TRAILING SEPARATE
018300                                    VALUE -.1000.
018400     05  WKS-RSI-LIMITE-SALIDA      PIC S9(03)V9(06)
018500                                    SIGN IS TRAILING SEPARATE
018600                                    VALUE 70.000000.
018700     05  WKS-BB-LIMITE-SALIDA       PIC S9(01)V9(04)
018800                                    SIGN IS TRAILING SEPARATE
018900                                    VALUE .9500.
019000     05  WKS-RSI-LIMITE-ENTRADA     PIC S9(03)V9(06)
019100                                    SIGN IS TRAILING SEPARATE
019200                                    VALUE 40.000000.
019300     05  WKS-BB-LIMITE-ENTRADA      PIC S9(01)V9(04)
019400                                    SIGN IS TRAILING SEPARATE
019500                                    VALUE .3000.
019600     05  WKS-MOM30-LIMITE-ENTRADA   PIC S9(01)V9(04)
019700                                    SIGN IS TRAILING SEPARATE
019800                                    VALUE -.1000.
019900     05  WKS-VOLRATIO-LIMITE-ENTRADA PIC S9(01)V9(04)
020000                                    SIGN IS TRAILING SEPARATE
020100                                    VALUE .8000.
020200******************************************************************
020300*      V A R I A B L E S   D E   L A   S I M U L A C I O N       *
020400******************************************************************
020500 01  WKS-CAPITAL-ACTUAL             PIC S9(09)V9(02)
020600                                    SIGN IS TRAILING SEPARATE.
020700 01  WKS-ULTIMO-REBALANCEO          PIC S9(05) COMP VALUE 200.
020800 01  WKS-DIAS-DESDE-REBALANCEO      PIC S9(05) COMP VALUE ZEROES.
020900 01  WKS-DIA-IDX                    PIC 9(05) COMP VALUE ZEROES.
021000 01  WKS-I-ACTUAL                   PIC 9(05) COMP VALUE ZEROES.
021100 01  WKS-FECHA-ACTUAL               PIC 9(08) VALUE ZEROES.
021200 01  WKS-FECHA-ACTUAL-R REDEFINES WKS-FECHA-ACTUAL.
021300     05  WKS-FA-ANIO                PIC 9(04).
021400     05  WKS-FA-MES                 PIC 9(02).
021500     05  WKS-FA-DIA                 PIC 9(02).
021600 01  WKS-FECHA-MANANA               PIC 9(08) VALUE ZEROES.
021700 01  WKS-ALOCACION-UNITARIA         PIC S9(09)V9(02)
021800                                    SIGN IS TRAILING SEPARATE.
021900 77  WKS-MEJOR-IDX                  PIC 9(05) COMP VALUE ZEROES.
022000 01  WKS-MEJOR-SCORE                PIC S9(01)V9(06)
022100                                    SIGN IS TRAILING SEPARATE.
022200 01  WKS-RETORNO-DIARIO-CARTERA     PIC S9(03)V9(06)
022300                                    SIGN IS TRAILING SEPARATE.
022400 01  WKS-RETORNO-TOTAL-DESDE-ENTRADA PIC S9(03)V9(06)
022500                                    SIGN IS TRAILING SEPARATE.
022600 01  WKS-RETORNO-DIA                PIC S9(03)V9(06)
022700                                    SIGN IS TRAILING SEPARATE.
022800 01  WKS-PESO-POSICION              PIC S9(03)V9(06)
022900                                    SIGN IS TRAILING SEPARATE.
023000 01  WKS-PRECIO-HOY                 PIC S9(07)V9(08)
023100                                    SIGN IS TRAILING SEPARATE.
023200 01  WKS-PRECIO-MANANA              PIC S9(07)V9(08)
023300                                    SIGN IS TRAILING SEPARATE.
023400 01  WKS-PRECIO-HALLADO             PIC S9(07)V9(08)
023500                                    SIGN IS TRAILING SEPARATE.
023600 01  WKS-RSI-HOY                    PIC S9(03)V9(06)
023700                                    SIGN IS TRAILING SEPARATE.
023800 01  WKS-RSI-HALLADO                PIC S9(03)V9(06)
023900                                    SIGN IS TRAILING SEPARATE.
024000 01  WKS-BBPOS-HOY                  PIC S9(03)V9(06)
024100                                    SIGN IS TRAILING SEPARATE.
024200 01  WKS-BBPOS-HALLADO              PIC S9(03)V9(06)
024300                                    SIGN IS TRAILING SEPARATE.
024400******************************************************************
024500*      I N D I C E S   Y   B A N D E R A   D E   B U S Q U E D A *
024600******************************************************************
024700 77  WKS-I                          PIC 9(07) COMP VALUE ZEROES.
024800 77  WKS-J                          PIC 9(05) COMP VALUE ZEROES.
024900 77  WKS-K                          PIC 9(07) COMP VALUE ZEROES.
025000 77  WKS-P                          PIC 9(04) COMP VALUE ZEROES.
025100 77  WKS-MIN-IDX                    PIC 9(05) COMP VALUE ZEROES.
025200 01  WKS-TEMP-FECHA                 PIC 9(08) VALUE ZEROES.
025300 01  WKS-FLAG-BUSQUEDA              PIC X(01) VALUE 'N'.
025400     88  WKS-ENCONTRADO                      VALUE 'S'.
025500******************************************************************
025600*           BANDERAS Y CONTADORES DE ESTADISTICAS                *
025700******************************************************************
025800 01  WKS-FLAGS.
025900     05  WKS-FIN-INDARCH            PIC X(01) VALUE 'N'.
026000         88  FIN-INDARCH                      VALUE 'S'.
026100 01  WKS-REGISTROS-LEIDOS           PIC 9(07) COMP VALUE ZEROES.
026200 01  WKS-DIAS-PROCESADOS            PIC 9(05) COMP VALUE ZEROES.
026300 01  WKS-MASCARA-CONTEO             PIC ZZZ,ZZ9.
026400 01  WKS-MASCARA-CAPITAL            PIC Z,ZZZ,ZZ9.99.
026500 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
026600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
026700     05  WKS-FP-ANIO                PIC 9(04).
026800     05  WKS-FP-MES                 PIC 9(02).
026900     05  WKS-FP-DIA                 PIC 9(02).
027000******************************************************************
027100       PROCEDURE DIVISION.
027200******************************************************************
027300*               S E C C I O N   P R I N C I P A L               *
027400******************************************************************
027500 100-MAIN SECTION.
027600     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
027700     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
027800     PERFORM 200-CARGA-TABLA-INDICADORES
027900     PERFORM 250-ORDENA-FECHAS THRU 250-ORDENA-FECHAS-E
028000     MOVE WKS-CAPITAL-INICIAL TO WKS-CAPITAL-ACTUAL
028100     PERFORM 300-ITERA-FECHAS THRU 300-ITERA-FECHAS-E
028200     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
028300     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
028400     STOP RUN.
028500 100-MAIN-E. EXIT.
028600
028700******************************************************************
028800*          A P E R T U R A   D E   A R C H I V O S               *
028900******************************************************************
029000 110-APERTURA-ARCHIVOS SECTION.
029100     OPEN INPUT  INDARCH
029200     OPEN OUTPUT PORTOUT
029300     IF FS-INDARCH NOT = 0 OR FS-PORTOUT NOT = 0
029400        DISPLAY "================================================"
029500                UPON CONSOLE
029600        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE LA SIMULACION RM   "
029700                UPON CONSOLE
029800        DISPLAY "  FS-INDARCH (" FS-INDARCH ")  FS-PORTOUT ("
029900                FS-PORTOUT ")" UPON CONSOLE
030000        DISPLAY "================================================"
030100                UPON CONSOLE
030200        GO TO 900-ERROR-FATAL
030400     END-IF.
030500 110-APERTURA-ARCHIVOS-E. EXIT.

030510******************************************************************
030520*  T E R M I N A C I O N   A N O R M A L   P O R   E R R O R   D E *
030530*          A P E R T U R A   D E   A R C H I V O S                 *
030540******************************************************************
030550 900-ERROR-FATAL SECTION.
030560     MOVE 91 TO RETURN-CODE
030570     STOP RUN.
030580 900-ERROR-FATAL-E. EXIT.
030600
030700******************************************************************
030800*  C A R G A   E N   M E M O R I A   E L   A R C H I V O   D E    *
030900*          I N D I C A D O R E S                                  *
031000******************************************************************
031100 200-CARGA-TABLA-INDICADORES SECTION.
031200     PERFORM 210-LEE-SIGUIENTE
031300     PERFORM 201-PROCESA-UN-REGISTRO UNTIL FIN-INDARCH.
031400 200-CARGA-TABLA-INDICADORES-E. EXIT.
031500
031600************************************************************
031700*  2 0 1 - A L M A C E N A   U N   R E G I S T R O   Y      *
031800*          R E G I S T R A   S U   F E C H A                *
031900************************************************************
032000 201-PROCESA-UN-REGISTRO SECTION.
032100     ADD 1 TO WKS-N-TODOS
032200     MOVE WKS-RA-TOKEN-ADDRESS  TO WKS-TD-DIRECCION (WKS-N-TODOS)
032300     MOVE WKS-RA-DATE           TO WKS-TD-FECHA (WKS-N-TODOS)
032400     MOVE WKS-RA-PRICE          TO WKS-TD-PRECIO (WKS-N-TODOS)
032500     MOVE WKS-RA-SMA-200        TO WKS-TD-SMA200 (WKS-N-TODOS)
032600     MOVE WKS-RA-BB-POSICION    TO WKS-TD-BBPOS (WKS-N-TODOS)
032700     MOVE WKS-RA-RSI-14         TO WKS-TD-RSI14 (WKS-N-TODOS)
032800     MOVE WKS-RA-MOMENTUM-30D   TO WKS-TD-MOM30 (WKS-N-TODOS)
032900     MOVE WKS-RA-VOLUMEN-RATIO  TO WKS-TD-VOLRATIO (WKS-N-TODOS)
033000     MOVE WKS-RA-VOLATILIDAD-30D TO WKS-TD-VOLAT30 (WKS-N-TODOS)
033100     MOVE WKS-RA-FL-LISTO       TO WKS-TD-FL-LISTO (WKS-N-TODOS)
033200     PERFORM 205-REGISTRA-FECHA
033300     PERFORM 210-LEE-SIGUIENTE.
033400 201-PROCESA-UN-REGISTRO-E. EXIT.
033500
033600************************************************************
033700*  2 0 5 - R E G I S T R A   U N A   F E C H A   N U E V A  *
033800*          E N   L A   T A B L A   D E   F E C H A S        *
033900************************************************************
034000 205-REGISTRA-FECHA SECTION.
034100     MOVE 'N' TO WKS-FLAG-BUSQUEDA
034200     PERFORM 207-BUSCA-FECHA VARYING WKS-J FROM 1 BY 1
034300             UNTIL WKS-J > WKS-N-FECHAS OR WKS-ENCONTRADO
034400     IF NOT WKS-ENCONTRADO
034500        PERFORM 206-AGREGA-FECHA
034600     END-IF.
034700 205-REGISTRA-FECHA-E. EXIT.
034800
034900************************************************************
035000*  2 0 6 - A G R E G A   U N A   F E C H A   A L   F I N A L *
035100************************************************************
035200 206-AGREGA-FECHA SECTION.
035300     ADD 1 TO WKS-N-FECHAS
035400     MOVE WKS-RA-DATE TO WKS-FECHAS (WKS-N-FECHAS).
035500 206-AGREGA-FECHA-E. EXIT.
035600
035700************************************************************
035800*  2 0 7 - C O M P A R A   U N A   F E C H A   D E   L A    *
035900*          T A B L A   C O N   L A   F E C H A   L E I D A  *
036000************************************************************
036100 207-BUSCA-FECHA SECTION.
036200     IF WKS-FECHAS (WKS-J) = WKS-RA-DATE
036300        MOVE 'S' TO WKS-FLAG-BUSQUEDA
036400     END-IF.
036500 207-BUSCA-FECHA-E. EXIT.
036600
036700******************************************************************
036800*          L E E   E L   S I G U I E N T E   R E G I S T R O     *
036900******************************************************************
037000 210-LEE-SIGUIENTE SECTION.
037100     READ INDARCH
037200          AT END SET FIN-INDARCH TO TRUE
037300     END-READ
037400     IF NOT FIN-INDARCH
037500        ADD 1 TO WKS-REGISTROS-LEIDOS
037600        MOVE IX-TOKEN-ADDRESS    TO WKS-RA-TOKEN-ADDRESS
037700        MOVE IX-DATE             TO WKS-RA-DATE
037800        MOVE IX-PRICE            TO WKS-RA-PRICE
037900        MOVE IX-SMA-200          TO WKS-RA-SMA-200
038000        MOVE IX-BB-POSICION      TO WKS-RA-BB-POSICION
038100        MOVE IX-RSI-14           TO WKS-RA-RSI-14
038200        MOVE IX-MOMENTUM-30D     TO WKS-RA-MOMENTUM-30D
038300        MOVE IX-VOLUMEN-RATIO    TO WKS-RA-VOLUMEN-RATIO
038400        MOVE IX-VOLATILIDAD-30D  TO WKS-RA-VOLATILIDAD-30D
038500        IF IX-SMA200-LISTO AND IX-BOLLINGER-LISTO AND
038600           IX-RSI-LISTO AND IX-MOM30-LISTO AND
038700           IX-VOLSMA-LISTO AND IX-VOLATILIDAD-LISTO
038800           MOVE 'S' TO WKS-RA-FL-LISTO
038900        ELSE
039000           MOVE 'N' TO WKS-RA-FL-LISTO
039100        END-IF
039200     END-IF.
039300 210-LEE-SIGUIENTE-E. EXIT.
039400
039500******************************************************************
039600*  O R D E N A   L A   T A B L A   D E   F E C H A S   D E        *
039700*          N E G O C I A C I O N   ( S E L E C C I O N )         *
039800******************************************************************
039900 250-ORDENA-FECHAS SECTION.
040000     IF WKS-N-FECHAS > 1
040100        PERFORM 251-SELECCIONA-MINIMO VARYING WKS-I FROM 1 BY 1
040200                UNTIL WKS-I > WKS-N-FECHAS - 1
040300     END-IF.
040400 250-ORDENA-FECHAS-E. EXIT.
040500
040600************************************************************
040700*  2 5 1 - L O C A L I Z A   L A   F E C H A   M E N O R    *
040800*          D E S D E   L A   P O S I C I O N   A C T U A L  *
040900************************************************************
041000 251-SELECCIONA-MINIMO SECTION.
041100     MOVE WKS-I TO WKS-MIN-IDX
041200     PERFORM 252-BUSCA-MENOR VARYING WKS-J FROM WKS-I BY 1
041300             UNTIL WKS-J > WKS-N-FECHAS
041400     IF WKS-MIN-IDX NOT = WKS-I
041500        PERFORM 253-INTERCAMBIA-FECHAS
041600     END-IF.
041700 251-SELECCIONA-MINIMO-E. EXIT.
041800
041900************************************************************
042000*  2 5 2 - C O M P A R A   U N A   F E C H A   C O N T R A  *
042100*          L A   M E N O R   E N C O N T R A D A            *
042200************************************************************
042300 252-BUSCA-MENOR SECTION.
042400     IF WKS-FECHAS (WKS-J) < WKS-FECHAS (WKS-MIN-IDX)
042500        MOVE WKS-J TO WKS-MIN-IDX
042600     END-IF.
042700 252-BUSCA-MENOR-E. EXIT.
042800
042900************************************************************
043000*  2 5 3 - I N T E R C A M B I A   D O S   F E C H A S   D E *
043100*          L A   T A B L A                                   *
043200************************************************************
043300 253-INTERCAMBIA-FECHAS SECTION.
043400     MOVE WKS-FECHAS (WKS-I)       TO WKS-TEMP-FECHA
043500     MOVE WKS-FECHAS (WKS-MIN-IDX) TO WKS-FECHAS (WKS-I)
043600     MOVE WKS-TEMP-FECHA           TO WKS-FECHAS (WKS-MIN-IDX).
043700 253-INTERCAMBIA-FECHAS-E. EXIT.
043800
043900******************************************************************
044000*  I T E R A   S O B R E   L A S   F E C H A S   D E              *
044100*          N E G O C I A C I O N   E N   O R D E N   A S C E N D *
044200*          A   P A R T I R   D E L   P E R I O D O   D E         *
044300*          C A L E N T A M I E N T O                              *
044400******************************************************************
044500 300-ITERA-FECHAS SECTION.
044600     PERFORM 301-PROCESA-UN-DIA VARYING WKS-DIA-IDX FROM 1 BY 1
044700             UNTIL WKS-DIA-IDX > WKS-N-FECHAS.
044800 300-ITERA-FECHAS-E. EXIT.
044900
045000************************************************************
045100*  3 0 1 - P R O C E S A   U N   D I A   D E                *
045200*          N E G O C I A C I O N   S I   Y A   P A S O      *
045300*          E L   C A L E N T A M I E N T O                  *
045400************************************************************
045500 301-PROCESA-UN-DIA SECTION.
045600     MOVE WKS-FECHAS (WKS-DIA-IDX) TO WKS-FECHA-ACTUAL
045700     COMPUTE WKS-I-ACTUAL = WKS-DIA-IDX - 1
045800     IF WKS-I-ACTUAL NOT < WKS-DIAS-CALENTAMIENTO
045900        COMPUTE WKS-DIAS-DESDE-REBALANCEO =
046000                WKS-I-ACTUAL - WKS-ULTIMO-REBALANCEO
046100        IF WKS-DIAS-DESDE-REBALANCEO NOT < WKS-INTERVALO-REBALANCEO
046200           PERFORM 310-REBALANCEO
046300        END-IF
046350        IF WKS-DIA-IDX < WKS-N-FECHAS
046400           PERFORM 320-ACTUALIZA-DIARIO
046450        END-IF
046500        ADD 1 TO WKS-DIAS-PROCESADOS
046600     END-IF.
046700 301-PROCESA-UN-DIA-E. EXIT.
046800
046900******************************************************************
047000*  R E B A L A N C E O :   C A L I F I C A   L O S   T O K E N S  *
047100*          S O B R E V E N D I D O S   Y   A B R E   H A S T A   *
047200*          8   P O S I C I O N E S   P O R   P U N T A J E       *
047300******************************************************************
047400 310-REBALANCEO SECTION.
047500     MOVE 0 TO WKS-N-ELEGIBLES
047600     MOVE 0 TO WKS-MAX-VOLATILIDAD
047700     MOVE 0 TO WKS-MAX-VOLRATIO
047800     PERFORM 311-EVALUA-CANDIDATO-TOKEN VARYING WKS-K FROM 1 BY 1
047900             UNTIL WKS-K > WKS-N-TODOS
048000     IF WKS-N-ELEGIBLES > 0
048050        MOVE 0 TO WKS-N-POSICIONES
048200        PERFORM 312-CALCULA-SCORE-CANDIDATO VARYING WKS-J FROM 1
048300                BY 1 UNTIL WKS-J > WKS-N-ELEGIBLES
048400        IF WKS-N-ELEGIBLES < WKS-MAX-POSICIONES
048500           MOVE WKS-N-ELEGIBLES   TO WKS-N-POSICIONES-OBJETIVO
048600        ELSE
048700           MOVE WKS-MAX-POSICIONES TO WKS-N-POSICIONES-OBJETIVO
048800        END-IF
048900        PERFORM 317-ABRE-UNA-POSICION VARYING WKS-J FROM 1 BY 1
049000                UNTIL WKS-J > WKS-N-POSICIONES-OBJETIVO
049100        COMPUTE WKS-ALOCACION-UNITARIA ROUNDED =
049200                WKS-CAPITAL-ACTUAL / WKS-N-POSICIONES-OBJETIVO
049300        PERFORM 316-ASIGNA-ALOCACION VARYING WKS-J FROM 1 BY 1
049400                UNTIL WKS-J > WKS-N-POSICIONES-OBJETIVO
049500        MOVE WKS-N-POSICIONES-OBJETIVO TO WKS-N-POSICIONES
049600        MOVE WKS-I-ACTUAL               TO WKS-ULTIMO-REBALANCEO
049700     END-IF.
049800 310-REBALANCEO-E. EXIT.
049900
050000************************************************************
050100*  3 1 1 - E V A L U A   S I   U N   R E G I S T R O   D E   *
050200*          L A   T A B L A   M A E S T R A   C A L I F I C A *
050300*          C O M O   C A N D I D A T O   D E   R E V E R S I O N
050400*          A   L A   M E D I A   Y   A C T U A L I Z A   L O S
050500*          M A X I M O S   D E L   C O N J U N T O            *
050600************************************************************
050700 311-EVALUA-CANDIDATO-TOKEN SECTION.
050800     IF WKS-TD-FECHA (WKS-K) = WKS-FECHA-ACTUAL
050900        AND WKS-TD-FL-LISTO (WKS-K) = 'S'
051000        AND WKS-TD-PRECIO (WKS-K) > WKS-TD-SMA200 (WKS-K)
051100        AND (WKS-TD-RSI14 (WKS-K) < WKS-RSI-LIMITE-ENTRADA OR
051200             WKS-TD-BBPOS (WKS-K) < WKS-BB-LIMITE-ENTRADA)
051300        AND WKS-TD-MOM30 (WKS-K) > WKS-MOM30-LIMITE-ENTRADA
051400        AND WKS-TD-VOLRATIO (WKS-K) > WKS-VOLRATIO-LIMITE-ENTRADA
051500        ADD 1 TO WKS-N-ELEGIBLES
051600        MOVE WKS-TD-DIRECCION (WKS-K) TO
051700             WKS-EL-DIRECCION (WKS-N-ELEGIBLES)
051800        MOVE WKS-TD-PRECIO (WKS-K)    TO
051900             WKS-EL-PRECIO (WKS-N-ELEGIBLES)
052000        MOVE WKS-TD-RSI14 (WKS-K)     TO
052100             WKS-EL-RSI (WKS-N-ELEGIBLES)
052200        MOVE WKS-TD-VOLAT30 (WKS-K)   TO
052300             WKS-EL-VOLAT (WKS-N-ELEGIBLES)
052400        MOVE WKS-TD-VOLRATIO (WKS-K)  TO
052500             WKS-EL-VOLRATIO (WKS-N-ELEGIBLES)
052600        MOVE 'N' TO WKS-EL-USADO (WKS-N-ELEGIBLES)
052700        IF WKS-TD-VOLAT30 (WKS-K) > WKS-MAX-VOLATILIDAD
052800           MOVE WKS-TD-VOLAT30 (WKS-K) TO WKS-MAX-VOLATILIDAD
052900        END-IF
053000        IF WKS-TD-VOLRATIO (WKS-K) > WKS-MAX-VOLRATIO
053100           MOVE WKS-TD-VOLRATIO (WKS-K) TO WKS-MAX-VOLRATIO
053200        END-IF
053300     END-IF.
053400 311-EVALUA-CANDIDATO-TOKEN-E. EXIT.
053500
053600************************************************************
053700*  3 1 2 - C A L C U L A   E L   P U N T A J E   D E         *
053800*          C A L I D A D   D E   U N   C A N D I D A T O     *
053900************************************************************
054000 312-CALCULA-SCORE-CANDIDATO SECTION.
054100     COMPUTE WKS-EL-SCORE (WKS-J) ROUNDED =
054200             (((40 - WKS-EL-RSI (WKS-J)) / 40) * .5) +
054300             ((1 - (WKS-EL-VOLAT (WKS-J) / WKS-MAX-VOLATILIDAD))
054400              * .3) +
054500             ((WKS-EL-VOLRATIO (WKS-J) / WKS-MAX-VOLRATIO) * .2).
054600 312-CALCULA-SCORE-CANDIDATO-E. EXIT.
054700
054800************************************************************
054900*  3 1 3 - L O C A L I Z A   E L   C A N D I D A T O   N O   *
055000*          U S A D O   C O N   E L   M A Y O R   P U N T A J E
055100************************************************************
055200 313-SELECCIONA-MEJOR-CANDIDATO SECTION.
055300     MOVE 0         TO WKS-MEJOR-IDX
055400     MOVE -9.000000 TO WKS-MEJOR-SCORE
055500     PERFORM 314-COMPARA-CANDIDATO VARYING WKS-K FROM 1 BY 1
055600             UNTIL WKS-K > WKS-N-ELEGIBLES.
055700 313-SELECCIONA-MEJOR-CANDIDATO-E. EXIT.
055800
055900************************************************************
056000*  3 1 4 - C O M P A R A   U N   C A N D I D A T O   C O N   *
056100*          E L   M E J O R   P U N T A J E   H A L L A D O   *
056200************************************************************
056300 314-COMPARA-CANDIDATO SECTION.
056400     IF WKS-EL-USADO (WKS-K) NOT = 'S'
056500        AND WKS-EL-SCORE (WKS-K) > WKS-MEJOR-SCORE
056600        MOVE WKS-EL-SCORE (WKS-K) TO WKS-MEJOR-SCORE
056700        MOVE WKS-K                TO WKS-MEJOR-IDX
056800     END-IF.
056900 314-COMPARA-CANDIDATO-E. EXIT.
057000
057100************************************************************
057200*  3 1 5 - A B R E   U N A   P O S I C I O N   C O N   E L   *
057300*          M E J O R   C A N D I D A T O   L O C A L I Z A D O
057400*          ( P R E C I O   D E   E N T R A D A   S I N         *
057500*          A J U S T E   D E   C O S T O )                    *
057600************************************************************
057700 315-ABRE-POSICION SECTION.
057800     MOVE WKS-EL-DIRECCION (WKS-MEJOR-IDX) TO
057900          WKS-PO-DIRECCION (WKS-J)
058000     MOVE WKS-EL-PRECIO (WKS-MEJOR-IDX)    TO
058100          WKS-PO-PRECIO-ENTRADA (WKS-J)
058200     MOVE 'N' TO WKS-PO-CIERRA (WKS-J)
058300     MOVE 'S' TO WKS-EL-USADO (WKS-MEJOR-IDX).
058400 315-ABRE-POSICION-E. EXIT.
058500
058600************************************************************
058700*  3 1 6 - A S I G N A   L A   A L O C A C I O N   P O R     *
058800*          P A R T E S   I G U A L E S   A   U N A            *
058900*          P O S I C I O N   Y A   A B I E R T A              *
059000************************************************************
059100 316-ASIGNA-ALOCACION SECTION.
059200     MOVE WKS-ALOCACION-UNITARIA TO WKS-PO-ALOCACION (WKS-J).
059300 316-ASIGNA-ALOCACION-E. EXIT.
059400
059500************************************************************
059600*  3 1 7 - L O C A L I Z A   Y   A B R E   U N A   N U E V A *
059700*          P O S I C I O N   ( E N V O L T U R A   D E   3 1 3
059800*          Y   3 1 5 )                                        *
059900************************************************************
060000 317-ABRE-UNA-POSICION SECTION.
060100     PERFORM 313-SELECCIONA-MEJOR-CANDIDATO
060200     PERFORM 315-ABRE-POSICION.
060300 317-ABRE-UNA-POSICION-E. EXIT.
060400
060500******************************************************************
060600*  A C T U A L I Z A C I O N   D I A R I A   D E   L A   C A R T E R A
060700******************************************************************
060800 320-ACTUALIZA-DIARIO SECTION.
060900     MOVE 0 TO WKS-RETORNO-DIARIO-CARTERA
061000     IF WKS-N-POSICIONES > 0
061100        COMPUTE WKS-PESO-POSICION ROUNDED = 1 / WKS-N-POSICIONES
061200        PERFORM 321-ACTUALIZA-UNA-POSICION VARYING WKS-P FROM 1
061300                BY 1 UNTIL WKS-P > WKS-N-POSICIONES
061400     END-IF
061500     PERFORM 330-ELIMINA-POSICIONES-CERRADAS
061600     COMPUTE WKS-CAPITAL-ACTUAL ROUNDED =
061700             WKS-CAPITAL-ACTUAL * (1 + WKS-RETORNO-DIARIO-CARTERA)
061800     PERFORM 340-ESCRIBE-PORTAFOLIO.
061900 320-ACTUALIZA-DIARIO-E. EXIT.
062000
062100************************************************************
062200*  3 2 1 - A C T U A L I Z A   U N A   P O S I C I O N :     *
062300*          E V A L U A   L A S   T R E S   R E G L A S   D E *
062400*          S A L I D A   O   A C U M U L A   R E T O R N O    *
062500*          D I A R I O                                        *
062600************************************************************
062700 321-ACTUALIZA-UNA-POSICION SECTION.
062800     PERFORM 326-BUSCA-PRECIO-HOY
062900     IF WKS-ENCONTRADO
063000        MOVE WKS-PRECIO-HALLADO TO WKS-PRECIO-HOY
063100        MOVE WKS-RSI-HALLADO    TO WKS-RSI-HOY
063200        MOVE WKS-BBPOS-HALLADO  TO WKS-BBPOS-HOY
063300        PERFORM 327-BUSCA-PRECIO-MANANA
063400        IF WKS-ENCONTRADO
063500           MOVE WKS-PRECIO-HALLADO TO WKS-PRECIO-MANANA
063600           COMPUTE WKS-RETORNO-TOTAL-DESDE-ENTRADA ROUNDED =
063700                   (WKS-PRECIO-MANANA -
063800                    WKS-PO-PRECIO-ENTRADA (WKS-P)) /
063900                    WKS-PO-PRECIO-ENTRADA (WKS-P)
064000           COMPUTE WKS-RETORNO-DIA ROUNDED =
064100                   (WKS-PRECIO-MANANA - WKS-PRECIO-HOY) /
064200                   WKS-PRECIO-HOY
064300           EVALUATE TRUE
064400              WHEN WKS-RETORNO-TOTAL-DESDE-ENTRADA <
064500                   WKS-STOP-LOSS-RM
064600                   PERFORM 322-CIERRA-POR-PERDIDA
064700              WHEN WKS-RSI-HOY > WKS-RSI-LIMITE-SALIDA
064800                   PERFORM 323-CIERRA-POR-RSI
064900              WHEN WKS-BBPOS-HOY > WKS-BB-LIMITE-SALIDA
065000                   PERFORM 324-CIERRA-POR-BOLLINGER
065100              WHEN OTHER
065200                   COMPUTE WKS-RETORNO-DIARIO-CARTERA ROUNDED =
065300                           WKS-RETORNO-DIARIO-CARTERA +
065400                           (WKS-RETORNO-DIA * WKS-PESO-POSICION)
065500           END-EVALUATE
065600        END-IF
065700     END-IF.
065800 321-ACTUALIZA-UNA-POSICION-E. EXIT.
065900
066000************************************************************
066100*  3 2 2 - C I E R R A   U N A   P O S I C I O N   P O R     *
066200*          C O R T E   D E   P E R D I D A S   ( - 1 0 % )   *
066300************************************************************
066400 322-CIERRA-POR-PERDIDA SECTION.
066500     COMPUTE WKS-RETORNO-DIARIO-CARTERA ROUNDED =
066600             WKS-RETORNO-DIARIO-CARTERA +
066700             (WKS-RETORNO-TOTAL-DESDE-ENTRADA * WKS-PESO-POSICION)
066800     MOVE 'S' TO WKS-PO-CIERRA (WKS-P).
066900 322-CIERRA-POR-PERDIDA-E. EXIT.
067000
067100************************************************************
067200*  3 2 3 - C I E R R A   U N A   P O S I C I O N   P O R     *
067300*          T O M A   D E   G A N A N C I A   ( R S I   A L T O )
067400************************************************************
067500 323-CIERRA-POR-RSI SECTION.
067600     COMPUTE WKS-RETORNO-DIARIO-CARTERA ROUNDED =
067700             WKS-RETORNO-DIARIO-CARTERA +
067800             (WKS-RETORNO-TOTAL-DESDE-ENTRADA * WKS-PESO-POSICION)
067900     MOVE 'S' TO WKS-PO-CIERRA (WKS-P).
068000 323-CIERRA-POR-RSI-E. EXIT.
068100
068200************************************************************
068300*  3 2 4 - C I E R R A   U N A   P O S I C I O N   P O R     *
068400*          T O M A   D E   G A N A N C I A   ( B A N D A   D E
068500*          B O L L I N G E R   A L T A )                      *
068600************************************************************
068700 324-CIERRA-POR-BOLLINGER SECTION.
068800     COMPUTE WKS-RETORNO-DIARIO-CARTERA ROUNDED =
068900             WKS-RETORNO-DIARIO-CARTERA +
069000             (WKS-RETORNO-TOTAL-DESDE-ENTRADA * WKS-PESO-POSICION)
069100     MOVE 'S' TO WKS-PO-CIERRA (WKS-P).
069200 324-CIERRA-POR-BOLLINGER-E. EXIT.
069300
069400************************************************************
069500*  3 2 6 - B U S C A   E L   P R E C I O ,   R S I   Y       *
069600*          B A N D A   D E   B O L L I N G E R   D E   H O Y *
069700************************************************************
069800 326-BUSCA-PRECIO-HOY SECTION.
069900     MOVE 'N' TO WKS-FLAG-BUSQUEDA
070000     PERFORM 328-COMPARA-HOY VARYING WKS-K FROM 1 BY 1
070100             UNTIL WKS-K > WKS-N-TODOS OR WKS-ENCONTRADO.
070200 326-BUSCA-PRECIO-HOY-E. EXIT.
070300
070400************************************************************
070500*  3 2 7 - B U S C A   E L   P R E C I O   D E   M A N A N A *
070600************************************************************
070700 327-BUSCA-PRECIO-MANANA SECTION.
070800     MOVE 'N' TO WKS-FLAG-BUSQUEDA
070900     MOVE WKS-FECHAS (WKS-DIA-IDX + 1) TO WKS-FECHA-MANANA
071000     PERFORM 329-COMPARA-MANANA VARYING WKS-K FROM 1 BY 1
071100             UNTIL WKS-K > WKS-N-TODOS OR WKS-ENCONTRADO.
071200 327-BUSCA-PRECIO-MANANA-E. EXIT.
071300
071400************************************************************
071500*  3 2 8 - C O M P A R A   U N   R E G I S T R O   D E   L A *
071600*          T A B L A   M A E S T R A   C O N T R A   L A     *
071700*          P O S I C I O N   Y   L A   F E C H A   D E   H O Y
071800************************************************************
071900 328-COMPARA-HOY SECTION.
072000     IF WKS-TD-DIRECCION (WKS-K) = WKS-PO-DIRECCION (WKS-P)
072100        AND WKS-TD-FECHA (WKS-K) = WKS-FECHA-ACTUAL
072200        MOVE 'S' TO WKS-FLAG-BUSQUEDA
072300        MOVE WKS-TD-PRECIO (WKS-K) TO WKS-PRECIO-HALLADO
072400        MOVE WKS-TD-RSI14 (WKS-K)  TO WKS-RSI-HALLADO
072500        MOVE WKS-TD-BBPOS (WKS-K)  TO WKS-BBPOS-HALLADO
072600     END-IF.
072700 328-COMPARA-HOY-E. EXIT.
072800
072900************************************************************
073000*  3 2 9 - C O M P A R A   U N   R E G I S T R O   D E   L A *
073100*          T A B L A   M A E S T R A   C O N T R A   L A     *
073200*          P O S I C I O N   Y   L A   F E C H A   D E   M A N A N A
073300************************************************************
073400 329-COMPARA-MANANA SECTION.
073500     IF WKS-TD-DIRECCION (WKS-K) = WKS-PO-DIRECCION (WKS-P)
073600        AND WKS-TD-FECHA (WKS-K) = WKS-FECHA-MANANA
073700        MOVE 'S' TO WKS-FLAG-BUSQUEDA
073800        MOVE WKS-TD-PRECIO (WKS-K) TO WKS-PRECIO-HALLADO
073900     END-IF.
074000 329-COMPARA-MANANA-E. EXIT.
074100
074200************************************************************
074300*  3 3 0 - C O M P A C T A   L A   T A B L A   D E           *
074400*          P O S I C I O N E S   E L I M I N A N D O   L A S *
074500*          M A R C A D A S   P A R A   C I E R R E           *
074600************************************************************
074700 330-ELIMINA-POSICIONES-CERRADAS SECTION.
074800     MOVE 0 TO WKS-N-POSICIONES-NUEVO
074900     PERFORM 331-COMPACTA-UNA-POSICION VARYING WKS-P FROM 1 BY 1
075000             UNTIL WKS-P > WKS-N-POSICIONES
075100     MOVE WKS-N-POSICIONES-NUEVO TO WKS-N-POSICIONES.
075200 330-ELIMINA-POSICIONES-CERRADAS-E. EXIT.
075300
075400************************************************************
075500*  3 3 1 - C O N S E R V A   U N A   P O S I C I O N   A B I E R T A
075600*          D E S P L A Z A N D O L A   A   S U   N U E V A   *
075700*          P O S I C I O N   E N   L A   T A B L A           *
075800************************************************************
075900 331-COMPACTA-UNA-POSICION SECTION.
076000     IF WKS-PO-CIERRA (WKS-P) NOT = 'S'
076100        ADD 1 TO WKS-N-POSICIONES-NUEVO
076200        IF WKS-N-POSICIONES-NUEVO NOT = WKS-P
076300           MOVE WKS-PO-DIRECCION (WKS-P)      TO
076400                WKS-PO-DIRECCION (WKS-N-POSICIONES-NUEVO)
076500           MOVE WKS-PO-PRECIO-ENTRADA (WKS-P) TO
076600                WKS-PO-PRECIO-ENTRADA (WKS-N-POSICIONES-NUEVO)
076700           MOVE WKS-PO-ALOCACION (WKS-P)      TO
076800                WKS-PO-ALOCACION (WKS-N-POSICIONES-NUEVO)
076900           MOVE 'N'                            TO
077000                WKS-PO-CIERRA (WKS-N-POSICIONES-NUEVO)
077100        END-IF
077200     END-IF.
077300 331-COMPACTA-UNA-POSICION-E. EXIT.
077400
077500******************************************************************
077600*  E S C R I B E   E L   R E G I S T R O   D I A R I O   D E      *
077700*          C A R T E R A                                          *
077800******************************************************************
077900 340-ESCRIBE-PORTAFOLIO SECTION.
078000     MOVE WKS-FECHA-ACTUAL   TO PD-DATE
078100     MOVE WKS-CAPITAL-ACTUAL TO PD-PORTFOLIO-VALUE
078200     MOVE WKS-N-POSICIONES   TO PD-N-TOKENS
078300     WRITE PORTAFOLIO-DIA-REC.
078400 340-ESCRIBE-PORTAFOLIO-E. EXIT.
078500
078600******************************************************************
078700*                E S T A D I S T I C A S                        *
078800******************************************************************
078900 140-ESTADISTICAS SECTION.
079000     DISPLAY ">>>>>>>>>>>>> SIMULACION ESTRATEGIA RM <<<<<<<<<<<<<"
079100             UPON CONSOLE
079200     DISPLAY "||  FECHA DE PROCESO : " WKS-FP-ANIO "/" WKS-FP-MES
079300             "/" WKS-FP-DIA UPON CONSOLE
079400     MOVE WKS-REGISTROS-LEIDOS TO WKS-MASCARA-CONTEO
079500     DISPLAY "||  REGISTROS DE INDICADORES LEIDOS : ("
079600             WKS-MASCARA-CONTEO ")" UPON CONSOLE
079700     MOVE WKS-N-FECHAS TO WKS-MASCARA-CONTEO
079800     DISPLAY "||  DIAS DE NEGOCIACION DISTINTOS : ("
079900             WKS-MASCARA-CONTEO ")" UPON CONSOLE
080000     MOVE WKS-DIAS-PROCESADOS TO WKS-MASCARA-CONTEO
080100     DISPLAY "||  DIAS PROCESADOS EN LA SIMULACION : ("
080200             WKS-MASCARA-CONTEO ")" UPON CONSOLE
080300     MOVE WKS-CAPITAL-ACTUAL TO WKS-MASCARA-CAPITAL
080400     DISPLAY "||  VALOR FINAL DE CARTERA : ("
080500             WKS-MASCARA-CAPITAL ")" UPON CONSOLE
080600     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<"
080700             UPON CONSOLE.
080800 140-ESTADISTICAS-E. EXIT.
080900
081000******************************************************************
081100*                C I E R R A   A R C H I V O S                   *
081200******************************************************************
081300 150-CIERRA-ARCHIVOS SECTION.
081400     CLOSE INDARCH
081500     CLOSE PORTOUT.
081600 150-CIERRA-ARCHIVOS-E. EXIT.
