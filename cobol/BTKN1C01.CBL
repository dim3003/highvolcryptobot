000100******************************************************************
000200* FECHA       : 19/06/1987                                       *
000300* PROGRAMADOR : R. CASTILLO                                      *
000400* APLICACION  : BACKTESTING DE CRIPTOACTIVOS                     *
000500* PROGRAMA    : BTKN1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECONCILIA LA LISTA DE TOKENS CANDIDATOS CONTRA  *
000800*             : EL CATALOGO MAESTRO DE TOKENS REGISTRADOS. LOS   *
000900*             : CANDIDATOS QUE NO EXISTEN EN EL CATALOGO SE      *
001000*             : ESCRIBEN A UN ARCHIVO DE TOKENS NUEVOS Y SE      *
001100*             : AGREGAN AL CATALOGO.                             *
001200* ARCHIVOS    : CANDLST=C, TOKNREG=A, NEWTOKN=A                  *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZAR                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 19/06/1987                                       *
001600* BPM/RATIONAL: 105533                                           *
001700* NOMBRE      : CONCILIACION DE CARTERA                          *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*                    R E G I S T R O   D E   C A M B I O S       *
002100******************************************************************
002200* 19/06/1987 RCAS BPM-105533 ALTA INICIAL. CONCILIABA NUMEROS DE *
002300*                 TARJETA NUEVOS CONTRA EL CATALOGO DE CARTERA.  *
002400* 03/02/1989 RCAS BPM-106014 SE AMPLIA CAMPO LLAVE DE 16 A 19    *
002500*                 POSICIONES PARA TARJETAS AMPLIADAS.            *
002600* 22/11/1991 MSOL BPM-108820 SE AGREGA REPORTE DE CONTEO AL      *
002700*                 FINAL DE LA CORRIDA.                           *
002800* 14/05/1994 MSOL BPM-110932 CORRECCION: NO ELIMINABA LOS        *
002900*                 DUPLICADOS EN EL MISMO ARCHIVO DE ENTRADA.     *
003000* 09/09/1998 PEDR BPM-118744 REVISION Y2K - EXPANSION DE FECHAS  *
003100*                 DE 6 A 8 POSICIONES (AAAAMMDD) EN TODO EL       *
003200*                 PROGRAMA Y SUS COPYBOOKS.                      *
003300* 17/01/1999 PEDR BPM-118900 PRUEBAS DE PASO DE SIGLO, SIN       *
003400*                 HALLAZGOS.                                     *
003500* 30/08/2005 PEDR BPM-142207 SE AGREGA VALIDACION DE LLAVE       *
003600*                 NULA ANTES DE CONCILIAR.                       *
003700* 11/03/2012 EEDR BPM-176310 AJUSTE DE TAMANO DE TABLA POR       *
003800*                 CRECIMIENTO DEL CATALOGO.                      *
003900* 18/02/2024 PEDR BPM-228871 REESCRITURA: EL ESQUELETO DE        *
004000*                 CONCILIACION DE CARTERA SE REUTILIZA PARA      *
004100*                 RECONCILIAR DIRECCIONES DE TOKEN CRIPTO        *
004200*                 CONTRA EL CATALOGO DE TOKENS. CAMPOS Y          *
004300*                 ARCHIVOS RENOMBRADOS A LA NUEVA APLICACION.     *
004400* 02/04/2024 PEDR BPM-228905 SE CAMBIA LLAVE DE 42 POSICIONES    *
004500*                 (DIRECCION HEX DE CONTRATO) Y SE AGREGA TABLA  *
004600*                 DE BUSQUEDA EN MEMORIA PARA EL CATALOGO.        *
004700* 29/07/2024 PEDR BPM-229102 SE CAMBIA A OPEN EXTEND PARA         *
004800*                 ANEXAR TOKENS NUEVOS AL CATALOGO SIN RELEER.    *
004900* 10/08/2026 PEDR BPM-241190 SE AGREGA BITACORA DE ESTADISTICAS  *
005000*                 DE TOKENS NUEVOS POR CORRIDA.                   *
005020* 10/08/2026 PEDR BPM-241200 SE AGREGA EL PARRAFO 900-ERROR-FATAL Y SE *
005040*                 USA GO TO DESDE LA APERTURA DE ARCHIVOS PARA LA  *
005060*                 TERMINACION ANORMAL; LOS PERFORM DE 100-MAIN PASAN A *
005080*                 LA FORMA PERFORM...THRU...-E.                    *
005084* 10/08/2026 PEDR BPM-241208 CONVIERTE WKS-I A NIVEL 77: ERA EL UNICO *
005088*                 CONTADOR DE TRABAJO INDEPENDIENTE QUE HABIA QUEDADO A *
005092*                 NIVEL 01 EN ESTE PROGRAMA (HALLAZGO DE AUDITORIA DE *
005096*                 CONTROL).                                        *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.                    BTKN1C01.
005400 AUTHOR.                        R. CASTILLO.
005500 INSTALLATION.                  BANCO INDUSTRIAL.
005600 DATE-WRITTEN.                  19/06/1987.
005700 DATE-COMPILED.                 10/08/2026.
005800 SECURITY.                      USO INTERNO - BANCO INDUSTRIAL.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*             A R C H I V O   D E   C A N D I D A T O S
006700     SELECT CANDLST ASSIGN   TO CANDLST
006800            ORGANIZATION     IS LINE SEQUENTIAL
006900            FILE STATUS      IS FS-CANDLST.
007000*             C A T A L O G O   D E   T O K E N S
007100     SELECT TOKNREG ASSIGN   TO TOKNREG
007200            ORGANIZATION     IS LINE SEQUENTIAL
007300            FILE STATUS      IS FS-TOKNREG.
007400*             T O K E N S   N U E V O S
007500     SELECT NEWTOKN ASSIGN   TO NEWTOKN
007600            ORGANIZATION     IS LINE SEQUENTIAL
007700            FILE STATUS      IS FS-NEWTOKN.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  CANDLST.
008100     COPY CANDREC.
008200 01  CANDIDATO-VISTA REDEFINES CANDIDATO-REC.
008300     05  CA-PREFIJO                 PIC X(02).
008400     05  CA-CUERPO                  PIC X(40).
008500     05  FILLER                     PIC X(04).
008600 FD  TOKNREG.
008700     COPY TOKNREC.
008800 01  TOKEN-VISTA REDEFINES TOKEN-REC.
008900     05  TK-PREFIJO                 PIC X(02).
009000     05  TK-CUERPO                  PIC X(40).
009100     05  FILLER                     PIC X(04).
009200 FD  NEWTOKN.
009300 01  NUEVO-TOKEN-REC.
009400     05  NT-TOKEN-ADDRESS           PIC X(42).
009500     05  FILLER                     PIC X(04).
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*           RECURSOS RUTINA FILE STATUS                          *
009900******************************************************************
010000 01  WKS-FS-STATUS.
010100     05  FS-CANDLST                 PIC 9(02) VALUE ZEROES.
010200     05  FS-TOKNREG                 PIC 9(02) VALUE ZEROES.
010300     05  FS-NEWTOKN                 PIC 9(02) VALUE ZEROES.
010400******************************************************************
010500*           TABLA DE BUSQUEDA DEL CATALOGO DE TOKENS             *
010600******************************************************************
010700 01  WKS-CATALOGO-TOKENS.
010800     05  WKS-CATALOGO-ENTRADA OCCURS 20000 TIMES.
010900         10  WKS-CAT-DIRECCION      PIC X(42).
011000 01  WKS-N-CATALOGO                 PIC 9(05) COMP VALUE ZEROES.
011100******************************************************************
011200*           TABLA DE TOKENS NUEVOS DE ESTA CORRIDA                *
011300******************************************************************
011400 01  WKS-TOKENS-NUEVOS.
011500     05  WKS-NUEVO-ENTRADA OCCURS 5000 TIMES.
011600         10  WKS-NVO-DIRECCION      PIC X(42).
011700 01  WKS-N-NUEVOS                    PIC 9(04) COMP VALUE ZEROES.
011800******************************************************************
011900*           RECURSOS DE TRABAJO Y VARIABLES AUXILIARES           *
012000******************************************************************
012100 01  WKS-FLAGS.
012200     05  WKS-FIN-CANDLST            PIC X(01) VALUE 'N'.
012300         88  FIN-CANDLST                      VALUE 'S'.
012400     05  WKS-FIN-TOKNREG            PIC X(01) VALUE 'N'.
012500         88  FIN-TOKNREG                       VALUE 'S'.
012600     05  WKS-ENCONTRADO             PIC X(01) VALUE 'N'.
012700         88  WKS-YA-EXISTE                     VALUE 'S'.
012800 77  WKS-I                          PIC 9(05) COMP VALUE ZEROES.
012900 01  WKS-CANDIDATOS-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
013000 01  WKS-CANDIDATOS-NUEVOS          PIC 9(07) COMP VALUE ZEROES.
013100 01  WKS-CANDIDATOS-MALFORMADOS     PIC 9(07) COMP VALUE ZEROES.
013200 01  WKS-MASCARA-CONTEO             PIC ZZZ,ZZ9.
013300 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
013400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013500     05  WKS-FP-ANIO                PIC 9(04).
013600     05  WKS-FP-MES                 PIC 9(02).
013700     05  WKS-FP-DIA                 PIC 9(02).
013800******************************************************************
013900       PROCEDURE DIVISION.
014000******************************************************************
014100*               S E C C I O N   P R I N C I P A L               *
014200******************************************************************
014300 100-MAIN SECTION.
014400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
014500     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
014600     PERFORM 210-CARGA-CATALOGO-TOKENS THRU 210-CARGA-CATALOGO-TOKENS-E
014700     PERFORM 200-PROCESA-CANDIDATOS THRU 200-PROCESA-CANDIDATOS-E
014800     PERFORM 230-ACTUALIZA-CATALOGO THRU 230-ACTUALIZA-CATALOGO-E
014900     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
015000     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
015100     STOP RUN.
015200 100-MAIN-E. EXIT.
015300
015400******************************************************************
015500*          A P E R T U R A   D E   A R C H I V O S               *
015600******************************************************************
015700 110-APERTURA-ARCHIVOS SECTION.
015800     OPEN INPUT  CANDLST
015900     OPEN INPUT  TOKNREG
016000     OPEN OUTPUT NEWTOKN
016100     IF FS-CANDLST NOT = 0 OR FS-TOKNREG NOT = 0
016200                          OR FS-NEWTOKN NOT = 0
016300        DISPLAY "================================================"
016400                UPON CONSOLE
016500        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE CONCILIACION       "
016600                UPON CONSOLE
016700        DISPLAY "  FS-CANDLST (" FS-CANDLST ")  FS-TOKNREG ("
016800                FS-TOKNREG ")  FS-NEWTOKN (" FS-NEWTOKN ")"
016900                UPON CONSOLE
017000        DISPLAY "================================================"
017100                UPON CONSOLE
017200        GO TO 900-ERROR-FATAL
017400     END-IF.
017500 110-APERTURA-ARCHIVOS-E. EXIT.

017510******************************************************************
017520*  T E R M I N A C I O N   A N O R M A L   P O R   E R R O R   D E *
017530*          A P E R T U R A   D E   A R C H I V O S                 *
017540******************************************************************
017550 900-ERROR-FATAL SECTION.
017560     MOVE 91 TO RETURN-CODE
017570     STOP RUN.
017580 900-ERROR-FATAL-E. EXIT.
017600
017700******************************************************************
017800*     C A R G A   E L   C A T A L O G O   E N   M E M O R I A    *
017900******************************************************************
018000 210-CARGA-CATALOGO-TOKENS SECTION.
018100     READ TOKNREG
018200          AT END SET FIN-TOKNREG TO TRUE
018300     END-READ
018400     PERFORM 211-PROCESA-TOKEN-CATALOGO UNTIL FIN-TOKNREG
018500     CLOSE TOKNREG.
018600 210-CARGA-CATALOGO-TOKENS-E. EXIT.
018700
018800******************************************************************
018900*     C A R G A   U N   T O K E N   D E L   C A T A L O G O      *
019000******************************************************************
019100 211-PROCESA-TOKEN-CATALOGO SECTION.
019200     IF TK-PREFIJO NOT = '0x'
019300        DISPLAY "  >>> DIRECCION DEL CATALOGO SIN PREFIJO 0x: "
019400                TOKEN-REC UPON CONSOLE
019500     END-IF
019600     ADD 1 TO WKS-N-CATALOGO
019700     MOVE TK-TOKEN-ADDRESS
019800          TO WKS-CAT-DIRECCION (WKS-N-CATALOGO)
019900     READ TOKNREG
020000          AT END SET FIN-TOKNREG TO TRUE
020100     END-READ.
020200 211-PROCESA-TOKEN-CATALOGO-E. EXIT.
020300
020400******************************************************************
020500*   P R O C E S A   C A N D I D A T O S   S E C U E N C I A L    *
020600******************************************************************
020700 200-PROCESA-CANDIDATOS SECTION.
020800     READ CANDLST
020900          AT END SET FIN-CANDLST TO TRUE
021000     END-READ
021100     PERFORM 201-PROCESA-UN-CANDIDATO UNTIL FIN-CANDLST.
021200 200-PROCESA-CANDIDATOS-E. EXIT.
021300
021400******************************************************************
021500*       P R O C E S A   U N   C A N D I D A T O   L E I D O      *
021600******************************************************************
021700 201-PROCESA-UN-CANDIDATO SECTION.
021800     ADD 1 TO WKS-CANDIDATOS-LEIDOS
021900     PERFORM 220-RECONCILIA-CANDIDATO
022000     READ CANDLST
022100          AT END SET FIN-CANDLST TO TRUE
022200     END-READ.
022300 201-PROCESA-UN-CANDIDATO-E. EXIT.
022400
022500******************************************************************
022600*  R E C O N C I L I A   U N   C A N D I D A T O   C O N T R A   *
022700*           E L   C A T A L O G O   E N   M E M O R I A          *
022800******************************************************************
022900 220-RECONCILIA-CANDIDATO SECTION.
023000     IF CA-PREFIJO NOT = '0x'
023100        ADD 1 TO WKS-CANDIDATOS-MALFORMADOS
023200        DISPLAY "  >>> CANDIDATO SIN PREFIJO 0x, SE IGNORA: "
023300                CANDIDATO-REC UPON CONSOLE
023400     ELSE
023500        MOVE 'N' TO WKS-ENCONTRADO
023600        PERFORM 221-BUSCA-EN-CATALOGO VARYING WKS-I FROM 1 BY 1
023700                UNTIL WKS-I > WKS-N-CATALOGO
023800                   OR WKS-YA-EXISTE
023900        IF NOT WKS-YA-EXISTE
024000           ADD 1 TO WKS-N-CATALOGO
024100           MOVE CA-TOKEN-ADDRESS
024200                TO WKS-CAT-DIRECCION (WKS-N-CATALOGO)
024300           ADD 1 TO WKS-N-NUEVOS
024400           MOVE CA-TOKEN-ADDRESS
024500                TO WKS-NVO-DIRECCION (WKS-N-NUEVOS)
024600           MOVE CA-TOKEN-ADDRESS TO NT-TOKEN-ADDRESS
024700           WRITE NUEVO-TOKEN-REC
024800           ADD 1 TO WKS-CANDIDATOS-NUEVOS
024900        END-IF
025000     END-IF.
025100 220-RECONCILIA-CANDIDATO-E. EXIT.
025200
025300******************************************************************
025400*    B U S C A   U N A   D I R E C C I O N   E N   L A   T A B L A
025500*           D E L   C A T A L O G O   E N   M E M O R I A          *
025600******************************************************************
025700 221-BUSCA-EN-CATALOGO SECTION.
025800     IF WKS-CAT-DIRECCION (WKS-I) = CA-TOKEN-ADDRESS
025900        MOVE 'S' TO WKS-ENCONTRADO
026000     END-IF.
026100 221-BUSCA-EN-CATALOGO-E. EXIT.
026200
026300******************************************************************
026400*  A N E X A   L O S   T O K E N S   N U E V O S   A L           *
026500*           C A T A L O G O   ( O P E N   E X T E N D )          *
026600******************************************************************
026700 230-ACTUALIZA-CATALOGO SECTION.
026800     IF WKS-N-NUEVOS > 0
026900        OPEN EXTEND TOKNREG
027000        PERFORM 231-ESCRIBE-TOKEN-NUEVO VARYING WKS-I FROM 1 BY 1
027100                UNTIL WKS-I > WKS-N-NUEVOS
027200        CLOSE TOKNREG
027300     END-IF.
027400 230-ACTUALIZA-CATALOGO-E. EXIT.
027500
027600******************************************************************
027700*       E S C R I B E   U N   T O K E N   N U E V O   A L         *
027800*           C A T A L O G O   E N   D I S C O                     *
027900******************************************************************
028000 231-ESCRIBE-TOKEN-NUEVO SECTION.
028100     MOVE WKS-NVO-DIRECCION (WKS-I) TO TK-TOKEN-ADDRESS
028200     WRITE TOKEN-REC.
028300 231-ESCRIBE-TOKEN-NUEVO-E. EXIT.
028400
028500******************************************************************
028600*                E S T A D I S T I C A S                        *
028700******************************************************************
028800 140-ESTADISTICAS SECTION.
028900     DISPLAY ">>>>>>>>>>>>>> CONCILIACION DE TOKENS <<<<<<<<<<<<<<"
029000             UPON CONSOLE
029100     DISPLAY "||  FECHA DE PROCESO : " WKS-FP-ANIO "/" WKS-FP-MES
029200             "/" WKS-FP-DIA UPON CONSOLE
029300     MOVE WKS-CANDIDATOS-LEIDOS TO WKS-MASCARA-CONTEO
029400     DISPLAY "||  CANDIDATOS LEIDOS (CON DUPLICADOS) : ("
029500             WKS-MASCARA-CONTEO ")" UPON CONSOLE
029600     MOVE WKS-CANDIDATOS-NUEVOS TO WKS-MASCARA-CONTEO
029700     DISPLAY "||  TOKENS NUEVOS AGREGADOS AL CATALOGO : ("
029800             WKS-MASCARA-CONTEO ")" UPON CONSOLE
029900     MOVE WKS-CANDIDATOS-MALFORMADOS TO WKS-MASCARA-CONTEO
030000     DISPLAY "||  CANDIDATOS IGNORADOS POR FORMATO : ("
030100             WKS-MASCARA-CONTEO ")" UPON CONSOLE
030200     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<"
030300             UPON CONSOLE.
030400 140-ESTADISTICAS-E. EXIT.
030500
030600******************************************************************
030700*                C I E R R A   A R C H I V O S                   *
030800******************************************************************
030900 150-CIERRA-ARCHIVOS SECTION.
031000     CLOSE CANDLST
031100     CLOSE NEWTOKN.
031200 150-CIERRA-ARCHIVOS-E. EXIT.
