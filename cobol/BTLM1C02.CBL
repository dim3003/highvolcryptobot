000100******************************************************************
000200* FECHA       : 11/09/1989                                       *
000300* PROGRAMADOR : M. SOLORZANO                                     *
000400* APLICACION  : BACKTESTING DE CRIPTOACTIVOS                     *
000500* PROGRAMA    : BTLM1C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DEPURA EL ARCHIVO MAESTRO DE PRECIOS DIARIOS POR *
000800*             : TOKEN. ELIMINA STABLECOINS Y APLICA CUATRO       *
000900*             : FILTROS DE CALIDAD POR TOKEN (QUIEBRE DE CONTROL *
001000*             : POR DIRECCION DE TOKEN); LOS TOKENS QUE FALLAN   *
001100*             : CUALQUIER FILTRO SE DESCARTAN COMPLETOS.         *
001200* ARCHIVOS    : PRCARCH=C, CLNPRCE=A                              *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZAR                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 11/09/1989                                       *
001600* BPM/RATIONAL: 107002                                           *
001700* NOMBRE      : DEPURACION DE CARTERA POR MORA Y CALIDAD         *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*                    R E G I S T R O   D E   C A M B I O S       *
002100******************************************************************
002200* 11/09/1989 MSOL BPM-107002 ALTA INICIAL. DEPURABA CUENTAS DE   *
002300*                 TARJETA CON MORA EXCESIVA DEL MAESTRO DE       *
002400*                 CARTERA POR QUIEBRE DE CONTROL EN NUMERO DE    *
002500*                 CUENTA.                                        *
002600* 27/04/1992 MSOL BPM-109215 SE AGREGA SEGUNDO FILTRO DE         *
002700*                 ANTIGUEDAD MINIMA DE CUENTA.                   *
002800* 16/01/1996 RCAS BPM-114008 CORRECCION: EL QUIEBRE DE CONTROL   *
002900*                 NO CERRABA EL ULTIMO GRUPO AL LLEGAR A EOF.    *
003000* 12/10/1998 PEDR BPM-118601 REVISION Y2K - CAMPOS DE FECHA      *
003100*                 EXPANDIDOS A 8 POSICIONES (AAAAMMDD).          *
003200* 21/01/1999 PEDR BPM-118900 PRUEBAS DE PASO DE SIGLO, SIN       *
003300*                 HALLAZGOS.                                     *
003400* 04/06/2003 PEDR BPM-136650 SE AGREGA FILTRO DE LIQUIDEZ MINIMA *
003500*                 (DIAS SIN MOVIMIENTO).                         *
003600* 19/11/2009 EEDR BPM-158402 SE AMPLIA TABLA DE QUIEBRE POR      *
003700*                 CRECIMIENTO DE HISTORICO.                      *
003800* 25/02/2024 PEDR BPM-228872 REESCRITURA: EL ESQUELETO DE        *
003900*                 DEPURACION DE CARTERA SE REUTILIZA PARA        *
004000*                 APLICAR LOS FILTROS DE CALIDAD DEL ARCHIVO DE  *
004100*                 PRECIOS DIARIOS DE TOKENS CRIPTO. SE SUSTITUYE *
004200*                 LA MORA POR LOS CUATRO FILTROS DE CALIDAD.      *
004300* 15/04/2024 PEDR BPM-228960 SE AGREGA TABLA DE STABLECOINS Y SE *
004400*                 EXCLUYEN ANTES DE EVALUAR LOS FILTROS.          *
004500* 03/09/2024 PEDR BPM-229241 SE CAMBIA LLAVE DE QUIEBRE A        *
004600*                 DIRECCION DE 42 POSICIONES.                    *
004700* 10/08/2026 PEDR BPM-241191 SE AGREGA BITACORA DE TOKENS         *
004800*                 ACEPTADOS/RECHAZADOS POR CORRIDA.               *
004820* 10/08/2026 PEDR BPM-241202 SE AGREGA EL PARRAFO 900-ERROR-FATAL Y SE *
004840*                 USA GO TO DESDE LA APERTURA DE ARCHIVOS PARA LA  *
004860*                 TERMINACION ANORMAL; LOS PERFORM DE 100-MAIN PASAN A *
004880*                 LA FORMA PERFORM...THRU...-E.                    *
004884* 10/08/2026 PEDR BPM-241209 CONVIERTE WKS-N-GRUPO Y WKS-I A NIVEL 77: *
004888*                 ERAN LOS UNICOS CONTADORES DE TRABAJO INDEPENDIENTES *
004892*                 QUE HABIAN QUEDADO A NIVEL 01 EN ESTE PROGRAMA   *
004896*                 (HALLAZGO DE AUDITORIA DE CONTROL).              *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                    BTLM1C02.
005200 AUTHOR.                        M. SOLORZANO.
005300 INSTALLATION.                  BANCO INDUSTRIAL.
005400 DATE-WRITTEN.                  11/09/1989.
005500 DATE-COMPILED.                 10/08/2026.
005600 SECURITY.                      USO INTERNO - BANCO INDUSTRIAL.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*           A R C H I V O   M A E S T R O   D E   P R E C I O S
006500     SELECT PRCARCH ASSIGN   TO PRCARCH
006600            ORGANIZATION     IS LINE SEQUENTIAL
006700            FILE STATUS      IS FS-PRCARCH.
006800*           A R C H I V O   D E   P R E C I O S   L I M P I O S
006900     SELECT CLNPRCE ASSIGN   TO CLNPRCE
007000            ORGANIZATION     IS LINE SEQUENTIAL
007100            FILE STATUS      IS FS-CLNPRCE.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  PRCARCH.
007500     COPY PRICEREC.
007600 FD  CLNPRCE.
007700 01  PRECIO-LIMPIO-REC.
007800     05  CP-TOKEN-ADDRESS           PIC X(42).
007900     05  CP-DATE                    PIC 9(08).
008000     05  CP-DATE-R REDEFINES CP-DATE.
008100         10  CP-ANIO                PIC 9(04).
008200         10  CP-MES                 PIC 9(02).
008300         10  CP-DIA                 PIC 9(02).
008400     05  CP-PRICE                   PIC S9(07)V9(08)
008500                                    SIGN IS TRAILING SEPARATE.
008600     05  CP-MARKET-CAP              PIC S9(13)V9(02)
008700                                    SIGN IS TRAILING SEPARATE.
008800     05  CP-VOLUME                  PIC S9(13)V9(02)
008900                                    SIGN IS TRAILING SEPARATE.
009000     05  FILLER                     PIC X(05).
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*           RECURSOS RUTINA FILE STATUS                          *
009400******************************************************************
009500 01  WKS-FS-STATUS.
009600     05  FS-PRCARCH                 PIC 9(02) VALUE ZEROES.
009700     05  FS-CLNPRCE                 PIC 9(02) VALUE ZEROES.
009800******************************************************************
009900*           TABLA DE STABLECOINS A EXCLUIR                       *
010000******************************************************************
010100     COPY STBLTAB.
010200******************************************************************
010300*           AREA DE LECTURA ANTICIPADA (READ-AHEAD)              *
010400******************************************************************
010500 01  WKS-REG-ACTUAL.
010600     05  WKS-RA-TOKEN-ADDRESS       PIC X(42).
010700     05  WKS-RA-DATE                PIC 9(08).
010800     05  WKS-RA-PRICE               PIC S9(07)V9(08)
010900                                    SIGN IS TRAILING SEPARATE.
011000     05  WKS-RA-MARKET-CAP          PIC S9(13)V9(02)
011100                                    SIGN IS TRAILING SEPARATE.
011200     05  WKS-RA-VOLUME              PIC S9(13)V9(02)
011300                                    SIGN IS TRAILING SEPARATE.
011400******************************************************************
011500*      T A B L A   D E L   G R U P O   D E L   T O K E N         *
011600******************************************************************
011700 01  WKS-GRUPO-TOKEN.
011800     05  WKS-GRUPO-ENTRADA OCCURS 4000 TIMES.
011900         10  WKS-GR-DATE            PIC 9(08).
012000         10  WKS-GR-PRICE           PIC S9(07)V9(08)
012100                                    SIGN IS TRAILING SEPARATE.
012200         10  WKS-GR-MARKET-CAP      PIC S9(13)V9(02)
012300                                    SIGN IS TRAILING SEPARATE.
012400         10  WKS-GR-VOLUME          PIC S9(13)V9(02)
012500                                    SIGN IS TRAILING SEPARATE.
012600 01  WKS-TOKEN-QUIEBRE              PIC X(42) VALUE SPACES.
012700 77  WKS-N-GRUPO                    PIC 9(05) COMP VALUE ZEROES.
012800 77  WKS-I                          PIC 9(05) COMP VALUE ZEROES.
012900******************************************************************
013000*           ACUMULADORES DE LOS FILTROS DE CALIDAD               *
013100******************************************************************
013200 01  WKS-SUMA-MARKET-CAP            PIC S9(18)V9(02) COMP
013300                                    VALUE ZEROES.
013400 01  WKS-PROMEDIO-MARKET-CAP        PIC S9(13)V9(02)
013500                                    SIGN IS TRAILING SEPARATE.
013600 01  WKS-CAMBIO-DIARIO              PIC S9(05)V9(08)
013700                                    SIGN IS TRAILING SEPARATE.
013800 01  WKS-CAMBIO-ABS                 PIC S9(05)V9(08)
013900                                    SIGN IS TRAILING SEPARATE.
014000 01  WKS-CONTADOR-VOL-CERO          PIC 9(05) COMP VALUE ZEROES.
014100 01  WKS-LIMITE-VOL-CERO            PIC S9(07)V9(04)
014200                                    SIGN IS TRAILING SEPARATE.
014300******************************************************************
014400*           BANDERAS Y CONTADORES DE ESTADISTICAS                *
014500******************************************************************
014600 01  WKS-FLAGS.
014700     05  WKS-FIN-PRCARCH            PIC X(01) VALUE 'N'.
014800         88  FIN-PRCARCH                      VALUE 'S'.
014900     05  WKS-TOKEN-APROBADO         PIC X(01) VALUE 'N'.
015000         88  WKS-TOKEN-OK                      VALUE 'S'.
015100     05  WKS-ES-STABLECOIN          PIC X(01) VALUE 'N'.
015200         88  ES-STABLECOIN                     VALUE 'S'.
015300 01  WKS-REGISTROS-LEIDOS           PIC 9(07) COMP VALUE ZEROES.
015400 01  WKS-REGISTROS-STABLECOIN       PIC 9(07) COMP VALUE ZEROES.
015500 01  WKS-TOKENS-PROCESADOS          PIC 9(05) COMP VALUE ZEROES.
015600 01  WKS-TOKENS-ACEPTADOS           PIC 9(05) COMP VALUE ZEROES.
015700 01  WKS-TOKENS-RECHAZADOS          PIC 9(05) COMP VALUE ZEROES.
015800 01  WKS-MASCARA-CONTEO             PIC ZZZ,ZZ9.
015900 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
016000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
016100     05  WKS-FP-ANIO                PIC 9(04).
016200     05  WKS-FP-MES                 PIC 9(02).
016300     05  WKS-FP-DIA                 PIC 9(02).
016400******************************************************************
016500       PROCEDURE DIVISION.
016600******************************************************************
016700*               S E C C I O N   P R I N C I P A L               *
016800******************************************************************
016900 100-MAIN SECTION.
017000     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
017100     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
017200     PERFORM 200-PROCESA-ARCHIVO-PRECIOS
017300     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
017400     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
017500     STOP RUN.
017600 100-MAIN-E. EXIT.
017700
017800******************************************************************
017900*          A P E R T U R A   D E   A R C H I V O S               *
018000******************************************************************
018100 110-APERTURA-ARCHIVOS SECTION.
018200     OPEN INPUT  PRCARCH
018300     OPEN OUTPUT CLNPRCE
018400     IF FS-PRCARCH NOT = 0 OR FS-CLNPRCE NOT = 0
018500        DISPLAY "================================================"
018600                UPON CONSOLE
018700        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE DEPURACION         "
018800                UPON CONSOLE
018900        DISPLAY "  FS-PRCARCH (" FS-PRCARCH ")  FS-CLNPRCE ("
019000                FS-CLNPRCE ")" UPON CONSOLE
019100        DISPLAY "================================================"
019200                UPON CONSOLE
019300        GO TO 900-ERROR-FATAL
019500     END-IF.
019600 110-APERTURA-ARCHIVOS-E. EXIT.

019610******************************************************************
019620*  T E R M I N A C I O N   A N O R M A L   P O R   E R R O R   D E *
019630*          A P E R T U R A   D E   A R C H I V O S                 *
019640******************************************************************
019650 900-ERROR-FATAL SECTION.
019660     MOVE 91 TO RETURN-CODE
019670     STOP RUN.
019680 900-ERROR-FATAL-E. EXIT.
019700
019800******************************************************************
019900*  P R O C E S A   E L   A R C H I V O   D E   P R E C I O S     *
020000*          P O R   Q U I E B R E   D E   T O K E N               *
020100******************************************************************
020200 200-PROCESA-ARCHIVO-PRECIOS SECTION.
020300     PERFORM 210-LEE-SIGUIENTE-VALIDO
020400     PERFORM 201-PROCESA-UN-TOKEN UNTIL FIN-PRCARCH.
020500 200-PROCESA-ARCHIVO-PRECIOS-E. EXIT.
020600
020700******************************************************************
020800*         P R O C E S A   U N   G R U P O   D E   T O K E N       *
020900******************************************************************
021000 201-PROCESA-UN-TOKEN SECTION.
021100     MOVE WKS-RA-TOKEN-ADDRESS TO WKS-TOKEN-QUIEBRE
021200     PERFORM 300-CARGA-GRUPO-TOKEN
021300     PERFORM 310-EVALUA-FILTROS-CALIDAD
021400     ADD 1 TO WKS-TOKENS-PROCESADOS
021500     IF WKS-TOKEN-OK
021600        PERFORM 320-ESCRIBE-TOKEN-LIMPIO
021700        ADD 1 TO WKS-TOKENS-ACEPTADOS
021800     ELSE
021900        ADD 1 TO WKS-TOKENS-RECHAZADOS
022000     END-IF.
022100 201-PROCESA-UN-TOKEN-E. EXIT.
022200
022300******************************************************************
022400*  L E E   E L   S I G U I E N T E   R E G I S T R O   V A L I D O
022500*       ( D E S C A R T A   S T A B L E C O I N S )              *
022600******************************************************************
022700 210-LEE-SIGUIENTE-VALIDO SECTION.
022800     MOVE 'N' TO WKS-ES-STABLECOIN
022900     PERFORM 212-LEE-UN-REGISTRO
023000        UNTIL FIN-PRCARCH OR NOT ES-STABLECOIN.
023100 210-LEE-SIGUIENTE-VALIDO-E. EXIT.
023200
023300******************************************************************
023400*            L E E   U N   R E G I S T R O   F I S I C O         *
023500******************************************************************
023600 212-LEE-UN-REGISTRO SECTION.
023700     READ PRCARCH
023800          AT END SET FIN-PRCARCH TO TRUE
023900     END-READ
024000     IF NOT FIN-PRCARCH
024100        ADD 1 TO WKS-REGISTROS-LEIDOS
024200        MOVE PR-TOKEN-ADDRESS   TO WKS-RA-TOKEN-ADDRESS
024300        MOVE PR-DATE            TO WKS-RA-DATE
024400        MOVE PR-PRICE           TO WKS-RA-PRICE
024500        MOVE PR-MARKET-CAP      TO WKS-RA-MARKET-CAP
024600        MOVE PR-VOLUME          TO WKS-RA-VOLUME
024700        PERFORM 211-VALIDA-STABLECOIN
024800        IF ES-STABLECOIN
024900           ADD 1 TO WKS-REGISTROS-STABLECOIN
025000        END-IF
025100     END-IF.
025200 212-LEE-UN-REGISTRO-E. EXIT.
025300
025400******************************************************************
025500*     V A L I D A   S I   E S   U N A   S T A B L E C O I N       *
025600******************************************************************
025700 211-VALIDA-STABLECOIN SECTION.
025800     MOVE 'N' TO WKS-ES-STABLECOIN
025900     PERFORM 213-COMPARA-STABLECOIN VARYING WKS-I FROM 1 BY 1
026000             UNTIL WKS-I > 7 OR ES-STABLECOIN.
026100 211-VALIDA-STABLECOIN-E. EXIT.
026200
026300******************************************************************
026400*  C O M P A R A   C O N T R A   U N A   E N T R A D A   D E      *
026500*           L A   T A B L A   D E   S T A B L E C O I N S         *
026600******************************************************************
026700 213-COMPARA-STABLECOIN SECTION.
026800     IF ST-DIRECCION (WKS-I) = WKS-RA-TOKEN-ADDRESS
026900        MOVE 'S' TO WKS-ES-STABLECOIN
027000     END-IF.
027100 213-COMPARA-STABLECOIN-E. EXIT.
027200
027300******************************************************************
027400*    C A R G A   E L   G R U P O   D E   U N   T O K E N         *
027500******************************************************************
027600 300-CARGA-GRUPO-TOKEN SECTION.
027700     MOVE 0 TO WKS-N-GRUPO
027800     PERFORM 301-ACUMULA-UN-REGISTRO UNTIL FIN-PRCARCH
027900                OR WKS-RA-TOKEN-ADDRESS NOT = WKS-TOKEN-QUIEBRE.
028000 300-CARGA-GRUPO-TOKEN-E. EXIT.
028100
028200******************************************************************
028300*  A C U M U L A   U N   R E G I S T R O   E N   L A   T A B L A  *
028400******************************************************************
028500 301-ACUMULA-UN-REGISTRO SECTION.
028600        ADD 1 TO WKS-N-GRUPO
028700        MOVE WKS-RA-DATE          TO WKS-GR-DATE (WKS-N-GRUPO)
028800        MOVE WKS-RA-PRICE         TO WKS-GR-PRICE (WKS-N-GRUPO)
028900        MOVE WKS-RA-MARKET-CAP    TO
029000             WKS-GR-MARKET-CAP (WKS-N-GRUPO)
029100        MOVE WKS-RA-VOLUME        TO WKS-GR-VOLUME (WKS-N-GRUPO)
029200        PERFORM 210-LEE-SIGUIENTE-VALIDO.
029300 301-ACUMULA-UN-REGISTRO-E. EXIT.
029400
029500******************************************************************
029600*  E V A L U A   L O S   C U A T R O   F I L T R O S             *
029700*           D E   C A L I D A D   D E L   T O K E N              *
029800******************************************************************
029900 310-EVALUA-FILTROS-CALIDAD SECTION.
030000     MOVE 'S' TO WKS-TOKEN-APROBADO
030100*--> FILTRO 1: CAPITALIZACION DE MERCADO PROMEDIO >= 5,000,000.00
030200     MOVE ZEROES TO WKS-SUMA-MARKET-CAP
030300     PERFORM 311-SUMA-MARKET-CAP VARYING WKS-I FROM 1 BY 1
030400             UNTIL WKS-I > WKS-N-GRUPO
030500     COMPUTE WKS-PROMEDIO-MARKET-CAP ROUNDED =
030600             WKS-SUMA-MARKET-CAP / WKS-N-GRUPO
030700     IF WKS-PROMEDIO-MARKET-CAP < 5000000.00
030800        MOVE 'N' TO WKS-TOKEN-APROBADO
030900     END-IF
031000*--> FILTRO 2: PROFUNDIDAD DE HISTORICO >= 730 REGISTROS
031100     IF WKS-N-GRUPO < 730
031200        MOVE 'N' TO WKS-TOKEN-APROBADO
031300     END-IF
031400*--> FILTRO 3: SANIDAD DE VOLATILIDAD, CAMBIO DIARIO <= 2.0
031500     PERFORM 312-VALIDA-CAMBIO-DIARIO VARYING WKS-I FROM 2 BY 1
031600             UNTIL WKS-I > WKS-N-GRUPO
031700*--> FILTRO 4: LIQUIDEZ, DIAS EN CERO <= 10% DEL TOTAL
031800     MOVE 0 TO WKS-CONTADOR-VOL-CERO
031900     PERFORM 313-CUENTA-VOLUMEN-CERO VARYING WKS-I FROM 1 BY 1
032000             UNTIL WKS-I > WKS-N-GRUPO
032100     COMPUTE WKS-LIMITE-VOL-CERO ROUNDED = WKS-N-GRUPO * 0.10
032200     IF WKS-CONTADOR-VOL-CERO > WKS-LIMITE-VOL-CERO
032300        MOVE 'N' TO WKS-TOKEN-APROBADO
032400     END-IF.
032500 310-EVALUA-FILTROS-CALIDAD-E. EXIT.
032600
032700************************************************************
032800 M A   L A   C A P I T A L I Z A C I O N   D E L   G R U P O  *
032900************************************************************
033000 311-SUMA-MARKET-CAP SECTION.
033100     ADD WKS-GR-MARKET-CAP (WKS-I) TO WKS-SUMA-MARKET-CAP.
033200 311-SUMA-MARKET-CAP-E. EXIT.
033300
033400************************************************************
033500*  3 1 2 - V A L I D A   E L   C A M B I O   D I A R I O         *
033600************************************************************
033700 312-VALIDA-CAMBIO-DIARIO SECTION.
033800     IF WKS-GR-PRICE (WKS-I - 1) NOT = 0
033900        COMPUTE WKS-CAMBIO-DIARIO ROUNDED =
034000                (WKS-GR-PRICE (WKS-I) /
034100                 WKS-GR-PRICE (WKS-I - 1)) - 1
034200        IF WKS-CAMBIO-DIARIO < 0
034300           COMPUTE WKS-CAMBIO-ABS = WKS-CAMBIO-DIARIO * -1
034400        ELSE
034500           MOVE WKS-CAMBIO-DIARIO TO WKS-CAMBIO-ABS
034600        END-IF
034700        IF WKS-CAMBIO-ABS > 2.0
034800           MOVE 'N' TO WKS-TOKEN-APROBADO
034900        END-IF
035000     END-IF.
035100 312-VALIDA-CAMBIO-DIARIO-E. EXIT.
035200
035300************************************************************
035400 U E N T A   D I A S   D E   V O L U M E N   E N   C E R O  *
035500************************************************************
035600 313-CUENTA-VOLUMEN-CERO SECTION.
035700     IF WKS-GR-VOLUME (WKS-I) = 0
035800        ADD 1 TO WKS-CONTADOR-VOL-CERO
035900     END-IF.
036000 313-CUENTA-VOLUMEN-CERO-E. EXIT.
036100
036200******************************************************************
036300*  E S C R I B E   E L   G R U P O   D E P U R A D O             *
036400*           ( R E G I S T R O S   S I N   C A M B I O S )        *
036500******************************************************************
036600 320-ESCRIBE-TOKEN-LIMPIO SECTION.
036700     PERFORM 321-ESCRIBE-UN-REGISTRO VARYING WKS-I FROM 1 BY 1
036800             UNTIL WKS-I > WKS-N-GRUPO.
036900 320-ESCRIBE-TOKEN-LIMPIO-E. EXIT.
037000
037100************************************************************
037200 E S C R I B E   U N   R E G I S T R O   L I M P I O        *
037300************************************************************
037400 321-ESCRIBE-UN-REGISTRO SECTION.
037500     MOVE WKS-TOKEN-QUIEBRE   TO CP-TOKEN-ADDRESS
037600     MOVE WKS-GR-DATE (WKS-I) TO CP-DATE
037700     MOVE WKS-GR-PRICE (WKS-I) TO CP-PRICE
037800     MOVE WKS-GR-MARKET-CAP (WKS-I) TO CP-MARKET-CAP
037900     MOVE WKS-GR-VOLUME (WKS-I) TO CP-VOLUME
038000     WRITE PRECIO-LIMPIO-REC.
038100 321-ESCRIBE-UN-REGISTRO-E. EXIT.
038200
038300******************************************************************
038400*                E S T A D I S T I C A S                        *
038500******************************************************************
038600 140-ESTADISTICAS SECTION.
038700     DISPLAY ">>>>>>>>>>>>>>> DEPURACION DE PRECIOS <<<<<<<<<<<<<<"
038800             UPON CONSOLE
038900     DISPLAY "||  FECHA DE PROCESO : " WKS-FP-ANIO "/" WKS-FP-MES
039000             "/" WKS-FP-DIA UPON CONSOLE
039100     MOVE WKS-REGISTROS-LEIDOS TO WKS-MASCARA-CONTEO
039200     DISPLAY "||  REGISTROS LEIDOS DEL MAESTRO : ("
039300             WKS-MASCARA-CONTEO ")" UPON CONSOLE
039400     MOVE WKS-REGISTROS-STABLECOIN TO WKS-MASCARA-CONTEO
039500     DISPLAY "||  REGISTROS DESCARTADOS POR STABLECOIN : ("
039600             WKS-MASCARA-CONTEO ")" UPON CONSOLE
039700     MOVE WKS-TOKENS-PROCESADOS TO WKS-MASCARA-CONTEO
039800     DISPLAY "||  TOKENS EVALUADOS (ANTES DEL FILTRO) : ("
039900             WKS-MASCARA-CONTEO ")" UPON CONSOLE
040000     MOVE WKS-TOKENS-ACEPTADOS TO WKS-MASCARA-CONTEO
040100     DISPLAY "||  TOKENS ACEPTADOS (DESPUES DEL FILTRO) : ("
040200             WKS-MASCARA-CONTEO ")" UPON CONSOLE
040300     MOVE WKS-TOKENS-RECHAZADOS TO WKS-MASCARA-CONTEO
040400     DISPLAY "||  TOKENS RECHAZADOS POR CALIDAD : ("
040500             WKS-MASCARA-CONTEO ")" UPON CONSOLE
040600     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<"
040700             UPON CONSOLE.
040800 140-ESTADISTICAS-E. EXIT.
040900
041000******************************************************************
041100*                C I E R R A   A R C H I V O S                   *
041200******************************************************************
041300 150-CIERRA-ARCHIVOS SECTION.
041400     CLOSE PRCARCH
041500     CLOSE CLNPRCE.
041600 150-CIERRA-ARCHIVOS-E. EXIT.
