000100******************************************************************
000200* FECHA       : 14/01/1989                                       *
000300* PROGRAMADOR : S. LEMUS                                         *
000400* APLICACION  : BACKTESTING DE CRIPTOACTIVOS                     *
000500* PROGRAMA    : BTME1C06                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIQUIDA LA SERIE DIARIA DE VALOR DE CARTERA DE    *
000800*             : UNA CORRIDA DE BACKTEST Y CALCULA LOS INDICADORES *
000900*             : FINALES DE DESEMPENO (RETORNO, VOLATILIDAD,       *
001000*             : SHARPE, CALMAR, MAXIMA PERDIDA Y TASA GANADORA),  *
001100*             : IMPRIMIENDO EL REPORTE FINAL DE LA CORRIDA.       *
001200* ARCHIVOS    : PORTOUT=C, METROUT=A                              *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZAR                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 14/01/1989                                       *
001600* BPM/RATIONAL: 099402                                           *
001700* NOMBRE      : LIQUIDACION MENSUAL DE INTERESES Y COMISIONES     *
001800*             : SOBRE SALDOS PROMEDIO DE CARTERA                  *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100*                    R E G I S T R O   D E   C A M B I O S       *
002200******************************************************************
002300* 14/01/1989 SLEM BPM-099402 ALTA INICIAL. LIQUIDABA INTERESES    *
002400*                 Y COMISIONES SOBRE EL SALDO PROMEDIO MENSUAL    *
002500*                 DE CADA CUENTA DE CARTERA.                      *
002600* 19/06/1994 SLEM BPM-105870 SE AGREGA EL CALCULO DE LA TASA      *
002700*                 EFECTIVA ANUALIZADA SOBRE EL PERIODO LIQUIDADO. *
002800* 02/12/1998 RCAS BPM-117890 REVISION Y2K - FECHAS DE CORTE A     *
002900*                 8 POSICIONES (AAAAMMDD).                        *
003000* 19/02/1999 RCAS BPM-118012 PRUEBAS DE PASO DE SIGLO, SIN        *
003100*                 HALLAZGOS.                                       *
003200* 02/04/2024 PEDR BPM-229101 REESCRITURA: EL ESQUELETO DE         *
003300*                 LIQUIDACION DE INTERESES SOBRE SALDO PROMEDIO   *
003400*                 SE REUTILIZA PARA CALCULAR LAS METRICAS DE      *
003500*                 DESEMPENO DE LA CARTERA SIMULADA DE CRIPTO.     *
003600*                 LA TASA EFECTIVA ANUALIZADA SE CONVIERTE EN EL  *
003700*                 RETORNO ANUALIZADO; SE AGREGAN LAS RUTINAS DE   *
003800*                 LOGARITMO, EXPONENCIAL Y RAIZ CUADRADA POR      *
003900*                 SERIE ITERATIVA (EL COMPILADOR DE ESTE SHOP NO  *
004000*                 TRAE FUNCIONES INTRINSECAS).                    *
004100* 23/05/2024 PEDR BPM-229215 SE AGREGA EL REPORTE DE DESEMPENO    *
004200*                 DE 60 COLUMNAS (METROUT) Y EL CALCULO DE        *
004300*                 MAXIMA PERDIDA (DRAWDOWN) Y RAZON DE CALMAR.    *
004400* 10/08/2026 PEDR BPM-241197 SE AGREGA BITACORA DE REGISTROS      *
004500*                 PROCESADOS POR CORRIDA.                         *
004550* 10/08/2026 PEDR BPM-241198 EL ENCABEZADO DEL REPORTE YA NO ES    *
004560*                 FIJO; SE RECIBE POR SYSIN EL NOMBRE DE LA        *
004570*                 ESTRATEGIA CALIFICADA (TENDENCIA O REVERSION)    *
004580*                 PARA QUE LAS DOS CORRIDAS SEAN DISTINGUIBLES.    *
004583* 10/08/2026 PEDR BPM-241199 SE AGREGA EL PARRAFO 900-ERROR-FATAL Y SE *
004586*                 USA GO TO DESDE LA APERTURA DE ARCHIVOS PARA LA  *
004589*                 TERMINACION ANORMAL; SE AMPLIA EL USO DE         *
004592*                 PERFORM...THRU...-E A TODOS LOS PARRAFOS PRINCIPALES *
004595*                 DEL CALCULO Y DEL REPORTE.                       *
004596* 10/08/2026 PEDR BPM-241207 CORRIGE WKS-LR-DINERO A PIC $Z,ZZZ,ZZ9.99 *
004597*                 PARA QUE EL CAPITAL Y EL VALOR FINAL DE CARTERA LLEVEN *
004598*                 SIGNO DE MONEDA Y COMAS DE MILLAR, SEGUN EL FORMATO *
004599*                 DEL REPORTE.                                     *
004699* 10/08/2026 PEDR BPM-241210 CONVIERTE WKS-I A NIVEL 77: ERA EL UNICO *
004799*                 CONTADOR DE TRABAJO INDEPENDIENTE QUE HABIA QUEDADO A *
004899*                 NIVEL 01 EN ESTE PROGRAMA (HALLAZGO DE AUDITORIA DE *
004999*                 CONTROL).                                        *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.                    BTME1C06.
005400 AUTHOR.                        S. LEMUS.
005500 INSTALLATION.                  BANCO INDUSTRIAL.
005600 DATE-WRITTEN.                  14/01/1989.
005700 DATE-COMPILED.                 10/08/2026.
005800 SECURITY.                      USO INTERNO - BANCO INDUSTRIAL.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*           A R C H I V O   D E   C A R T E R A   D I A R I A
006700     SELECT PORTOUT ASSIGN   TO PORTOUT
006800            ORGANIZATION     IS LINE SEQUENTIAL
006900            FILE STATUS      IS FS-PORTOUT.
007000*           R E P O R T E   D E   D E S E M P E N O
007100     SELECT METROUT ASSIGN   TO METROUT
007200            ORGANIZATION     IS LINE SEQUENTIAL
007300            FILE STATUS      IS FS-METROUT.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  PORTOUT.
007700     COPY PORTREC.
007800 FD  METROUT.
007900 01  METROUT-LINE-REC.
008000     05  MR-CUERPO                  PIC X(78).
008100     05  FILLER                     PIC X(02).
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS RUTINA FILE STATUS                          *
008500******************************************************************
008600 01  WKS-FS-STATUS.
008700     05  FS-PORTOUT                 PIC 9(02) VALUE ZEROES.
008800     05  FS-METROUT                 PIC 9(02) VALUE ZEROES.
008900******************************************************************
009000*           AREA DE LECTURA ANTICIPADA (READ-AHEAD)              *
009100******************************************************************
009200 01  WKS-REG-ACTUAL.
009300     05  WKS-RA-FECHA               PIC 9(08).
009400     05  WKS-RA-FECHA-R REDEFINES WKS-RA-FECHA.
009500         10  WKS-RA-ANIO            PIC 9(04).
009600         10  WKS-RA-MES             PIC 9(02).
009700         10  WKS-RA-DIA             PIC 9(02).
009800     05  WKS-RA-VALOR               PIC S9(11)V9(02)
009900                                    SIGN IS TRAILING SEPARATE.
010000     05  WKS-RA-NTOKENS             PIC 9(03).
010100******************************************************************
010200*      T A B L A   D E   V A L O R   D I A R I O   D E           *
010300*          C A R T E R A   ( T O D O   E L   A R C H I V O )     *
010400******************************************************************
010500 01  WKS-TABLA-CARTERA.
010600     05  WKS-CT-ENTRADA OCCURS 5000 TIMES.
010700         10  WKS-CT-FECHA           PIC 9(08).
010800         10  WKS-CT-VALOR           PIC S9(11)V9(02)
010900                                    SIGN IS TRAILING SEPARATE.
011000         10  WKS-CT-NTOKENS         PIC 9(03).
011100 01  WKS-N-DIAS                     PIC 9(05) COMP VALUE ZEROES.
011200******************************************************************
011300*      T A B L A   D E   R E T O R N O S   D I A R I O S         *
011400******************************************************************
011500 01  WKS-TABLA-RETORNOS.
011600     05  WKS-RETORNOS OCCURS 5000 TIMES     PIC S9(03)V9(06)
011700                                    SIGN IS TRAILING SEPARATE.
011800 01  WKS-N-RETORNOS                 PIC 9(05) COMP VALUE ZEROES.
011900******************************************************************
012000*      V A R I A B L E S   D E L   C A L C U L O   D E           *
012100*          M E T R I C A S                                        *
012200******************************************************************
012300 01  WKS-CAPITAL-INICIAL            PIC S9(09)V9(02)
012400                                    SIGN IS TRAILING SEPARATE
012500                                    VALUE 10000.00.
012600 01  WKS-VALOR-FINAL                PIC S9(11)V9(02)
012700                                    SIGN IS TRAILING SEPARATE.
012800 01  WKS-ANIOS                      PIC S9(03)V9(06)
012900                                    SIGN IS TRAILING SEPARATE.
013000 01  WKS-RAZON-VN-V0                PIC S9(05)V9(08)
013100                                    SIGN IS TRAILING SEPARATE.
013200 01  WKS-SUMA-RETORNOS              PIC S9(05)V9(06)
013300                                    SIGN IS TRAILING SEPARATE.
013400 01  WKS-MEDIA-RETORNOS             PIC S9(03)V9(06)
013500                                    SIGN IS TRAILING SEPARATE.
013600 01  WKS-SUMA-DESVIACIONES          PIC S9(07)V9(06)
013700                                    SIGN IS TRAILING SEPARATE.
013800 01  WKS-VARIANZA                   PIC S9(03)V9(08)
013900                                    SIGN IS TRAILING SEPARATE.
014000 01  WKS-DESV-ESTANDAR              PIC S9(03)V9(08)
014100                                    SIGN IS TRAILING SEPARATE.
014200 01  WKS-N-POSITIVOS                PIC 9(05) COMP VALUE ZEROES.
014300 01  WKS-CUMULATIVO                 PIC S9(05)V9(08)
014400                                    SIGN IS TRAILING SEPARATE.
014500 01  WKS-MAXIMO-CORRIENTE           PIC S9(05)V9(08)
014600                                    SIGN IS TRAILING SEPARATE.
014700 01  WKS-DRAWDOWN-DIA               PIC S9(03)V9(06)
014800                                    SIGN IS TRAILING SEPARATE.
014900 01  WKS-DRAWDOWN-MAXIMO            PIC S9(03)V9(06)
015000                                    SIGN IS TRAILING SEPARATE.
015100 01  WKS-DRAWDOWN-ABS               PIC S9(03)V9(06)
015200                                    SIGN IS TRAILING SEPARATE.
015300 01  WKS-SUMA-TOKENS                PIC S9(09)V9(02)
015400                                    SIGN IS TRAILING SEPARATE.
015500 77  WKS-I                          PIC 9(05) COMP VALUE ZEROES.
015600******************************************************************
015700*      R U T I N A S   N U M E R I C A S   I T E R A T I V A S   *
015800*      ( L N ,   E X P   Y   R A I Z   P O R   S E R I E ,       *
015900*          E L   C O M P I L A D O R   D E   E S T E   S H O P   *
016000*          N O   T I E N E   F U N C I O N E S   I N T R I N S E C A S)
016100******************************************************************
016200 01  WKS-MAX-ITERACIONES            PIC 9(03) COMP VALUE 60.
016300 01  WKS-EPSILON                    PIC S9(01)V9(08)
016400                                    SIGN IS TRAILING SEPARATE
016500                                    VALUE .00000010.
016600 01  WKS-LN-ARG                     PIC S9(05)V9(08)
016700                                    SIGN IS TRAILING SEPARATE.
016800 01  WKS-LN-RESULT                  PIC S9(05)V9(08)
016900                                    SIGN IS TRAILING SEPARATE.
017000 01  WKS-LN-T                       PIC S9(03)V9(08)
017100                                    SIGN IS TRAILING SEPARATE.
017200 01  WKS-LN-T2                      PIC S9(03)V9(08)
017300                                    SIGN IS TRAILING SEPARATE.
017400 01  WKS-LN-TPOT                    PIC S9(03)V9(08)
017500                                    SIGN IS TRAILING SEPARATE.
017600 01  WKS-LN-TERM                    PIC S9(03)V9(08)
017700                                    SIGN IS TRAILING SEPARATE.
017800 01  WKS-LN-TERM-ABS                PIC S9(03)V9(08)
017900                                    SIGN IS TRAILING SEPARATE.
018000 01  WKS-LN-SUM                     PIC S9(03)V9(08)
018100                                    SIGN IS TRAILING SEPARATE.
018200 01  WKS-LN-DENOM                   PIC 9(03) COMP.
018300 01  WKS-LN-K                       PIC 9(03) COMP.
018400 01  WKS-EXP-ARG                    PIC S9(05)V9(08)
018500                                    SIGN IS TRAILING SEPARATE.
018600 01  WKS-EXP-RESULT                 PIC S9(05)V9(08)
018700                                    SIGN IS TRAILING SEPARATE.
018800 01  WKS-EXP-TERM                   PIC S9(05)V9(08)
018900                                    SIGN IS TRAILING SEPARATE.
019000 01  WKS-EXP-TERM-ABS               PIC S9(05)V9(08)
019100                                    SIGN IS TRAILING SEPARATE.
019200 01  WKS-EXP-SUM                    PIC S9(05)V9(08)
019300                                    SIGN IS TRAILING SEPARATE.
019400 01  WKS-EXP-N                      PIC 9(03) COMP.
019500 01  WKS-RAIZ-ARG                   PIC S9(05)V9(08)
019600                                    SIGN IS TRAILING SEPARATE.
019700 01  WKS-RAIZ-RESULT                PIC S9(05)V9(08)
019800                                    SIGN IS TRAILING SEPARATE.
019900 01  WKS-RAIZ-X                     PIC S9(05)V9(08)
020000                                    SIGN IS TRAILING SEPARATE.
020100 01  WKS-RAIZ-ANTERIOR              PIC S9(05)V9(08)
020200                                    SIGN IS TRAILING SEPARATE.
020300 01  WKS-RAIZ-DIFF                  PIC S9(05)V9(08)
020400                                    SIGN IS TRAILING SEPARATE.
020500 01  WKS-RAIZ-DIFF-ABS              PIC S9(05)V9(08)
020600                                    SIGN IS TRAILING SEPARATE.
020700 01  WKS-RAIZ-K                     PIC 9(03) COMP.
020800******************************************************************
020900*      A R E A   D E   I M P R E S I O N   D E L   R E P O R T E *
021000******************************************************************
021100 01  WKS-LINEA-REPORTE.
021200     05  WKS-LR-ETIQUETA            PIC X(60).
021300     05  WKS-LR-VALOR               PIC X(18).
021400     05  FILLER                     PIC X(02).
021500 01  WKS-LR-DINERO                  PIC $Z,ZZZ,ZZ9.99.
021600 01  WKS-LR-PORCENTAJE              PIC -(5)9.99.
021700 01  WKS-LR-RAZON                   PIC -(5)9.99.
021800 01  WKS-LR-CONTADOR                PIC ZZZZ9.
021900 01  WKS-LR-PROMEDIO                PIC ZZ9.99.
022000 01  WKS-TEMP-PORCENTAJE            PIC S9(05)V9(08)
022100                                    SIGN IS TRAILING SEPARATE.
022150******************************************************************
022160*      P A R A M E T R O   D E   E J E C U C I O N   ( S Y S I N ) *
022170******************************************************************
022180 77  WKS-PARM-ESTRATEGIA            PIC X(40) VALUE SPACES.
022200******************************************************************
022300*           BANDERAS Y CONTADORES DE ESTADISTICAS                *
022400******************************************************************
022500 01  WKS-FLAGS.
022600     05  WKS-FIN-PORTOUT            PIC X(01) VALUE 'N'.
022700         88  FIN-PORTOUT                      VALUE 'S'.
022800 01  WKS-REGISTROS-LEIDOS           PIC 9(05) COMP VALUE ZEROES.
022900 01  WKS-MASCARA-CONTEO             PIC ZZZ,ZZ9.
023000 01  WKS-MASCARA-CAPITAL            PIC Z,ZZZ,ZZ9.99.
023100 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
023200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
023300     05  WKS-FP-ANIO                PIC 9(04).
023400     05  WKS-FP-MES                 PIC 9(02).
023500     05  WKS-FP-DIA                 PIC 9(02).
023600 01  METRICAS.
023700     COPY METRREC.
023800******************************************************************
023900       PROCEDURE DIVISION.
024000******************************************************************
024100*               S E C C I O N   P R I N C I P A L               *
024200******************************************************************
024300 100-MAIN SECTION.
024400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
024450     ACCEPT WKS-PARM-ESTRATEGIA FROM SYSIN
024500     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
024600     PERFORM 200-LEE-PORTAFOLIO THRU 200-LEE-PORTAFOLIO-E
024700     PERFORM 220-CALCULA-METRICAS THRU 220-CALCULA-METRICAS-E
024800     PERFORM 300-IMPRIME-REPORTE THRU 300-IMPRIME-REPORTE-E
024900     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
025000     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
025100     STOP RUN.
025200 100-MAIN-E. EXIT.
025300
025400******************************************************************
025500*          A P E R T U R A   D E   A R C H I V O S               *
025600******************************************************************
025700 110-APERTURA-ARCHIVOS SECTION.
025800     OPEN INPUT  PORTOUT
025900     OPEN OUTPUT METROUT
026000     IF FS-PORTOUT NOT = 0 OR FS-METROUT NOT = 0
026100        DISPLAY "================================================"
026200                UPON CONSOLE
026300        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE METRICAS DE CARTERA"
026400                UPON CONSOLE
026500        DISPLAY "  FS-PORTOUT (" FS-PORTOUT ")  FS-METROUT ("
026600                FS-METROUT ")" UPON CONSOLE
026700        DISPLAY "================================================"
026800                UPON CONSOLE
026900        GO TO 900-ERROR-FATAL
027100     END-IF.
027200 110-APERTURA-ARCHIVOS-E. EXIT.
027205
027210******************************************************************
027220*  T E R M I N A C I O N   A N O R M A L   P O R   E R R O R   D E *
027230*          A P E R T U R A   D E   A R C H I V O S                 *
027240******************************************************************
027250 900-ERROR-FATAL SECTION.
027260     MOVE 91 TO RETURN-CODE
027270     STOP RUN.
027280 900-ERROR-FATAL-E. EXIT.
027300
027400******************************************************************
027500*  C A R G A   E N   M E M O R I A   L A   S E R I E   D I A R I A
027600*          D E   V A L O R   D E   C A R T E R A                 *
027700******************************************************************
027800 200-LEE-PORTAFOLIO SECTION.
027900     PERFORM 210-LEE-SIGUIENTE THRU 210-LEE-SIGUIENTE-E
028000     PERFORM 201-PROCESA-UN-REGISTRO UNTIL FIN-PORTOUT.
028100 200-LEE-PORTAFOLIO-E. EXIT.
028200
028300************************************************************
028400*  2 0 1 - A L M A C E N A   U N   R E G I S T R O   D E     *
028500*          C A R T E R A   E N   L A   T A B L A             *
028600************************************************************
028700 201-PROCESA-UN-REGISTRO SECTION.
028800     ADD 1 TO WKS-N-DIAS
028900     MOVE WKS-RA-FECHA   TO WKS-CT-FECHA (WKS-N-DIAS)
029000     MOVE WKS-RA-VALOR   TO WKS-CT-VALOR (WKS-N-DIAS)
029100     MOVE WKS-RA-NTOKENS TO WKS-CT-NTOKENS (WKS-N-DIAS)
029200     PERFORM 210-LEE-SIGUIENTE.
029300 201-PROCESA-UN-REGISTRO-E. EXIT.
029400
029500******************************************************************
029600*          L E E   E L   S I G U I E N T E   R E G I S T R O     *
029700******************************************************************
029800 210-LEE-SIGUIENTE SECTION.
029900     READ PORTOUT
030000          AT END SET FIN-PORTOUT TO TRUE
030100     END-READ
030200     IF NOT FIN-PORTOUT
030300        ADD 1 TO WKS-REGISTROS-LEIDOS
030400        MOVE PD-DATE              TO WKS-RA-FECHA
030500        MOVE PD-PORTFOLIO-VALUE   TO WKS-RA-VALOR
030600        MOVE PD-N-TOKENS          TO WKS-RA-NTOKENS
030700     END-IF.
030800 210-LEE-SIGUIENTE-E. EXIT.
030900
031000******************************************************************
031100*  C A L C U L A   T O D A S   L A S   M E T R I C A S   D E     *
031200*          D E S E M P E N O   D E   L A   C O R R I D A         *
031300******************************************************************
031400 220-CALCULA-METRICAS SECTION.
031500     IF WKS-N-DIAS > 0
031600        PERFORM 221-CALCULA-RETORNOS-DIARIOS
031700        MOVE WKS-CAPITAL-INICIAL       TO MT-INITIAL-CAPITAL
031800        MOVE WKS-CT-VALOR (WKS-N-DIAS) TO WKS-VALOR-FINAL
031900        MOVE WKS-VALOR-FINAL           TO MT-FINAL-VALUE
032000        PERFORM 223-CALCULA-RETORNO-TOTAL THRU 223-CALCULA-RETORNO-TOTAL-E
032100        PERFORM 224-CALCULA-RETORNO-ANUALIZADO
032200        PERFORM 225-CALCULA-VOLATILIDAD THRU 225-CALCULA-VOLATILIDAD-E
032300        PERFORM 228-CALCULA-SHARPE THRU 228-CALCULA-SHARPE-E
032400        PERFORM 229-CALCULA-TASA-GANADORA THRU 229-CALCULA-TASA-GANADORA-E
032500        PERFORM 231-CALCULA-DRAWDOWN THRU 231-CALCULA-DRAWDOWN-E
032600        PERFORM 233-CALCULA-CALMAR THRU 233-CALCULA-CALMAR-E
032700        PERFORM 234-CALCULA-PROMEDIO-TOKENS
032800        MOVE WKS-N-DIAS TO MT-BACKTEST-DAYS
032900     ELSE
033000        MOVE WKS-CAPITAL-INICIAL TO MT-INITIAL-CAPITAL
033100        MOVE 0 TO MT-FINAL-VALUE
033200        MOVE 0 TO MT-TOTAL-RETURN
033300        MOVE 0 TO MT-ANNUALIZED-RETURN
033400        MOVE 0 TO MT-VOLATILITY
033500        MOVE 0 TO MT-SHARPE
033600        MOVE 0 TO MT-CALMAR
033700        MOVE 0 TO MT-MAX-DRAWDOWN
033800        MOVE 0 TO MT-WIN-RATE
033900        MOVE 0 TO MT-BACKTEST-DAYS
034000        MOVE 0 TO MT-AVG-TOKENS-HELD
034100     END-IF.
034200 220-CALCULA-METRICAS-E. EXIT.
034300
034400************************************************************
034500*  2 2 1 - C A L C U L A   L O S   R E T O R N O S           *
034600*          D I A R I O S   D E   L A   S E R I E             *
034700************************************************************
034800 221-CALCULA-RETORNOS-DIARIOS SECTION.
034900     MOVE 0 TO WKS-N-RETORNOS
035000     PERFORM 222-CALCULA-UN-RETORNO VARYING WKS-I FROM 2 BY 1
035100             UNTIL WKS-I > WKS-N-DIAS.
035200 221-CALCULA-RETORNOS-DIARIOS-E. EXIT.
035300
035400************************************************************
035500*  2 2 2 - C A L C U L A   E L   R E T O R N O   D E   U N   *
035600*          D I A   C O N T R A   E L   D I A   A N T E R I O R
035700************************************************************
035800 222-CALCULA-UN-RETORNO SECTION.
035900     ADD 1 TO WKS-N-RETORNOS
036000     COMPUTE WKS-RETORNOS (WKS-N-RETORNOS) ROUNDED =
036100             (WKS-CT-VALOR (WKS-I) - WKS-CT-VALOR (WKS-I - 1)) /
036200             WKS-CT-VALOR (WKS-I - 1).
036300 222-CALCULA-UN-RETORNO-E. EXIT.
036400
036500************************************************************
036600*  2 2 3 - C A L C U L A   E L   R E T O R N O   T O T A L   *
036700*          D E   L A   C O R R I D A                          *
036800************************************************************
036900 223-CALCULA-RETORNO-TOTAL SECTION.
037000     COMPUTE MT-TOTAL-RETURN ROUNDED =
037100             (WKS-VALOR-FINAL - WKS-CAPITAL-INICIAL) /
037200             WKS-CAPITAL-INICIAL.
037300 223-CALCULA-RETORNO-TOTAL-E. EXIT.
037400
037500************************************************************
037600*  2 2 4 - C A L C U L A   E L   R E T O R N O               *
037700*          A N U A L I Z A D O   V I A   L N   Y   E X P      *
037800************************************************************
037900 224-CALCULA-RETORNO-ANUALIZADO SECTION.
038000     COMPUTE WKS-ANIOS ROUNDED = WKS-N-DIAS / 365
038100     COMPUTE WKS-RAZON-VN-V0 ROUNDED =
038200             WKS-VALOR-FINAL / WKS-CAPITAL-INICIAL
038300     MOVE WKS-RAZON-VN-V0 TO WKS-LN-ARG
038400     PERFORM 236-CALCULA-LN THRU 236-CALCULA-LN-E
038500     COMPUTE WKS-EXP-ARG ROUNDED = WKS-LN-RESULT / WKS-ANIOS
038600     PERFORM 238-CALCULA-EXP THRU 238-CALCULA-EXP-E
038700     COMPUTE MT-ANNUALIZED-RETURN ROUNDED = WKS-EXP-RESULT - 1.
038800 224-CALCULA-RETORNO-ANUALIZADO-E. EXIT.
038900
039000************************************************************
039100*  2 2 5 - C A L C U L A   L A   V O L A T I L I D A D       *
039200*          A N U A L I Z A D A   D E   L O S   R E T O R N O S
039300************************************************************
039400 225-CALCULA-VOLATILIDAD SECTION.
039500     MOVE 0 TO WKS-SUMA-RETORNOS
039600     PERFORM 226-SUMA-UN-RETORNO VARYING WKS-I FROM 1 BY 1
039700             UNTIL WKS-I > WKS-N-RETORNOS
039800     IF WKS-N-RETORNOS > 0
039900        COMPUTE WKS-MEDIA-RETORNOS ROUNDED =
040000                WKS-SUMA-RETORNOS / WKS-N-RETORNOS
040100     ELSE
040200        MOVE 0 TO WKS-MEDIA-RETORNOS
040300     END-IF
040400     MOVE 0 TO WKS-SUMA-DESVIACIONES
040500     PERFORM 227-ACUMULA-DESVIACION VARYING WKS-I FROM 1 BY 1
040600             UNTIL WKS-I > WKS-N-RETORNOS
040700     IF WKS-N-RETORNOS > 1
040800        COMPUTE WKS-VARIANZA ROUNDED =
040900                WKS-SUMA-DESVIACIONES / (WKS-N-RETORNOS - 1)
041000        MOVE WKS-VARIANZA TO WKS-RAIZ-ARG
041100        PERFORM 241-CALCULA-RAIZ THRU 241-CALCULA-RAIZ-E
041200        MOVE WKS-RAIZ-RESULT TO WKS-DESV-ESTANDAR
041300        MOVE 365 TO WKS-RAIZ-ARG
041400        PERFORM 241-CALCULA-RAIZ THRU 241-CALCULA-RAIZ-E
041500        COMPUTE MT-VOLATILITY ROUNDED =
041600                WKS-DESV-ESTANDAR * WKS-RAIZ-RESULT
041700     ELSE
041800        MOVE 0 TO MT-VOLATILITY
041900     END-IF.
042000 225-CALCULA-VOLATILIDAD-E. EXIT.
042100
042200************************************************************
042300*  2 2 6 - A C U M U L A   U N   R E T O R N O   P A R A     *
042400*          C A L C U L A R   L A   M E D I A                 *
042500************************************************************
042600 226-SUMA-UN-RETORNO SECTION.
042700     ADD WKS-RETORNOS (WKS-I) TO WKS-SUMA-RETORNOS.
042800 226-SUMA-UN-RETORNO-E. EXIT.
042900
043000************************************************************
043100*  2 2 7 - A C U M U L A   L A   D E S V I A C I O N   A L   *
043200*          C U A D R A D O   D E   U N   R E T O R N O       *
043300************************************************************
043400 227-ACUMULA-DESVIACION SECTION.
043500     COMPUTE WKS-SUMA-DESVIACIONES ROUNDED =
043600             WKS-SUMA-DESVIACIONES +
043700             ((WKS-RETORNOS (WKS-I) - WKS-MEDIA-RETORNOS) *
043800              (WKS-RETORNOS (WKS-I) - WKS-MEDIA-RETORNOS)).
043900 227-ACUMULA-DESVIACION-E. EXIT.
044000
044100************************************************************
044200*  2 2 8 - C A L C U L A   L A   R A Z O N   D E   S H A R P E
044300************************************************************
044400 228-CALCULA-SHARPE SECTION.
044500     IF MT-VOLATILITY > 0
044600        COMPUTE MT-SHARPE ROUNDED =
044700                MT-ANNUALIZED-RETURN / MT-VOLATILITY
044800     ELSE
044900        MOVE 0 TO MT-SHARPE
045000     END-IF.
045100 228-CALCULA-SHARPE-E. EXIT.
045200
045300************************************************************
045400*  2 2 9 - C A L C U L A   L A   T A S A   D E   D I A S     *
045500*          G A N A D O R E S                                  *
045600************************************************************
045700 229-CALCULA-TASA-GANADORA SECTION.
045800     MOVE 0 TO WKS-N-POSITIVOS
045900     PERFORM 230-CUENTA-UN-RETORNO-POSITIVO VARYING WKS-I FROM 1
046000             BY 1 UNTIL WKS-I > WKS-N-RETORNOS
046100     IF WKS-N-RETORNOS > 0
046200        COMPUTE MT-WIN-RATE ROUNDED =
046300                WKS-N-POSITIVOS / WKS-N-RETORNOS
046400     ELSE
046500        MOVE 0 TO MT-WIN-RATE
046600     END-IF.
046700 229-CALCULA-TASA-GANADORA-E. EXIT.
046800
046900************************************************************
047000*  2 3 0 - C U E N T A   U N   D I A   C O N   R E T O R N O *
047100*          P O S I T I V O                                    *
047200************************************************************
047300 230-CUENTA-UN-RETORNO-POSITIVO SECTION.
047400     IF WKS-RETORNOS (WKS-I) > 0
047500        ADD 1 TO WKS-N-POSITIVOS
047600     END-IF.
047700 230-CUENTA-UN-RETORNO-POSITIVO-E. EXIT.
047800
047900************************************************************
048000*  2 3 1 - C A L C U L A   L A   M A X I M A   P E R D I D A *
048100*          ( D R A W D O W N )   D E   L A   S E R I E        *
048200************************************************************
048300 231-CALCULA-DRAWDOWN SECTION.
048400     MOVE 1 TO WKS-CUMULATIVO
048500     MOVE 1 TO WKS-MAXIMO-CORRIENTE
048600     MOVE 0 TO WKS-DRAWDOWN-MAXIMO
048700     PERFORM 232-ACTUALIZA-UN-DIA-DRAWDOWN VARYING WKS-I FROM 1
048800             BY 1 UNTIL WKS-I > WKS-N-RETORNOS
048900     MOVE WKS-DRAWDOWN-MAXIMO TO MT-MAX-DRAWDOWN.
049000 231-CALCULA-DRAWDOWN-E. EXIT.
049100
049200************************************************************
049300*  2 3 2 - A C T U A L I Z A   E L   A C U M U L A D O ,     *
049400*          E L   M A X I M O   C O R R I E N T E   Y   L A   *
049500*          P E R D I D A   D E   U N   D I A                 *
049600************************************************************
049700 232-ACTUALIZA-UN-DIA-DRAWDOWN SECTION.
049800     COMPUTE WKS-CUMULATIVO ROUNDED =
049900             WKS-CUMULATIVO * (1 + WKS-RETORNOS (WKS-I))
050000     IF WKS-CUMULATIVO > WKS-MAXIMO-CORRIENTE
050100        MOVE WKS-CUMULATIVO TO WKS-MAXIMO-CORRIENTE
050200     END-IF
050300     COMPUTE WKS-DRAWDOWN-DIA ROUNDED =
050400             (WKS-CUMULATIVO - WKS-MAXIMO-CORRIENTE) /
050500             WKS-MAXIMO-CORRIENTE
050600     IF WKS-DRAWDOWN-DIA < WKS-DRAWDOWN-MAXIMO
050700        MOVE WKS-DRAWDOWN-DIA TO WKS-DRAWDOWN-MAXIMO
050800     END-IF.
050900 232-ACTUALIZA-UN-DIA-DRAWDOWN-E. EXIT.
051000
051100************************************************************
051200*  2 3 3 - C A L C U L A   L A   R A Z O N   D E   C A L M A R
051300************************************************************
051400 233-CALCULA-CALMAR SECTION.
051500     IF MT-MAX-DRAWDOWN = 0
051600        MOVE 0 TO MT-CALMAR
051700     ELSE
051800        IF MT-MAX-DRAWDOWN < 0
051900           COMPUTE WKS-DRAWDOWN-ABS = MT-MAX-DRAWDOWN * -1
052000        ELSE
052100           MOVE MT-MAX-DRAWDOWN TO WKS-DRAWDOWN-ABS
052200        END-IF
052300        COMPUTE MT-CALMAR ROUNDED =
052400                MT-ANNUALIZED-RETURN / WKS-DRAWDOWN-ABS
052500     END-IF.
052600 233-CALCULA-CALMAR-E. EXIT.
052700
052800************************************************************
052900*  2 3 4 - C A L C U L A   E L   P R O M E D I O   D E       *
053000*          T O K E N S   M A N T E N I D O S   P O R   D I A *
053100************************************************************
053200 234-CALCULA-PROMEDIO-TOKENS SECTION.
053300     MOVE 0 TO WKS-SUMA-TOKENS
053400     PERFORM 235-ACUMULA-TOKENS VARYING WKS-I FROM 1 BY 1
053500             UNTIL WKS-I > WKS-N-DIAS
053600     IF WKS-N-DIAS > 0
053700        COMPUTE MT-AVG-TOKENS-HELD ROUNDED =
053800                WKS-SUMA-TOKENS / WKS-N-DIAS
053900     ELSE
054000        MOVE 0 TO MT-AVG-TOKENS-HELD
054100     END-IF.
054200 234-CALCULA-PROMEDIO-TOKENS-E. EXIT.
054300
054400************************************************************
054500*  2 3 5 - A C U M U L A   E L   C O N T E O   D E   T O K E N S
054600*          D E   U N   D I A                                  *
054700************************************************************
054800 235-ACUMULA-TOKENS SECTION.
054900     ADD WKS-CT-NTOKENS (WKS-I) TO WKS-SUMA-TOKENS.
055000 235-ACUMULA-TOKENS-E. EXIT.
055100
055200************************************************************
055300*  2 3 6 - C A L C U L A   E L   L O G A R I T M O   N A T U R A L
055400*          D E   W K S - L N - A R G   P O R   S E R I E     *
055500*          D E   A R T A N H   ( S I N   F U N C I O N        *
055600*          I N T R I N S E C A )                              *
055700************************************************************
055800 236-CALCULA-LN SECTION.
055900     MOVE 0 TO WKS-LN-K
056000     MOVE 0 TO WKS-LN-SUM
056100     COMPUTE WKS-LN-T ROUNDED =
056200             (WKS-LN-ARG - 1) / (WKS-LN-ARG + 1)
056300     COMPUTE WKS-LN-T2 ROUNDED = WKS-LN-T * WKS-LN-T
056400     MOVE WKS-LN-T TO WKS-LN-TPOT
056500     MOVE 1 TO WKS-LN-TERM-ABS
056600     PERFORM 237-TERMINO-LN UNTIL WKS-LN-TERM-ABS < WKS-EPSILON
056700             OR WKS-LN-K NOT < WKS-MAX-ITERACIONES
056800     COMPUTE WKS-LN-RESULT ROUNDED = 2 * WKS-LN-SUM.
056900 236-CALCULA-LN-E. EXIT.
057000
057100************************************************************
057200*  2 3 7 - A C U M U L A   U N   T E R M I N O   D E   L A   *
057300*          S E R I E   D E   A R T A N H                      *
057400************************************************************
057500 237-TERMINO-LN SECTION.
057600     COMPUTE WKS-LN-DENOM = (2 * WKS-LN-K) + 1
057700     COMPUTE WKS-LN-TERM ROUNDED = WKS-LN-TPOT / WKS-LN-DENOM
057800     ADD WKS-LN-TERM TO WKS-LN-SUM
057900     IF WKS-LN-TERM < 0
058000        COMPUTE WKS-LN-TERM-ABS = WKS-LN-TERM * -1
058100     ELSE
058200        MOVE WKS-LN-TERM TO WKS-LN-TERM-ABS
058300     END-IF
058400     COMPUTE WKS-LN-TPOT ROUNDED = WKS-LN-TPOT * WKS-LN-T2
058500     ADD 1 TO WKS-LN-K.
058600 237-TERMINO-LN-E. EXIT.
058700
058800************************************************************
058900*  2 3 8 - C A L C U L A   L A   E X P O N E N C I A L   D E *
059000*          W K S - E X P - A R G   P O R   S E R I E   D E   *
059100*          T A Y L O R   ( S I N   F U N C I O N              *
059200*          I N T R I N S E C A )                              *
059300************************************************************
059400 238-CALCULA-EXP SECTION.
059500     MOVE 0 TO WKS-EXP-N
059600     MOVE 1 TO WKS-EXP-SUM
059700     MOVE 1 TO WKS-EXP-TERM
059800     MOVE 1 TO WKS-EXP-TERM-ABS
059900     PERFORM 239-TERMINO-EXP UNTIL WKS-EXP-TERM-ABS < WKS-EPSILON
060000             OR WKS-EXP-N NOT < WKS-MAX-ITERACIONES
060100     MOVE WKS-EXP-SUM TO WKS-EXP-RESULT.
060200 238-CALCULA-EXP-E. EXIT.
060300
060400************************************************************
060500*  2 3 9 - A C U M U L A   U N   T E R M I N O   D E   L A   *
060600*          S E R I E   D E   T A Y L O R                      *
060700************************************************************
060800 239-TERMINO-EXP SECTION.
060900     ADD 1 TO WKS-EXP-N
061000     COMPUTE WKS-EXP-TERM ROUNDED =
061100             WKS-EXP-TERM * WKS-EXP-ARG / WKS-EXP-N
061200     ADD WKS-EXP-TERM TO WKS-EXP-SUM
061300     IF WKS-EXP-TERM < 0
061400        COMPUTE WKS-EXP-TERM-ABS = WKS-EXP-TERM * -1
061500     ELSE
061600        MOVE WKS-EXP-TERM TO WKS-EXP-TERM-ABS
061700     END-IF.
061800 239-TERMINO-EXP-E. EXIT.
061900
062000************************************************************
062100*  2 4 1 - C A L C U L A   L A   R A I Z   C U A D R A D A   *
062200*          D E   W K S - R A I Z - A R G   P O R   E L       *
062300*          M E T O D O   D E   N E W T O N   ( S I N          *
062400*          F U N C I O N   I N T R I N S E C A )              *
062500************************************************************
062600 241-CALCULA-RAIZ SECTION.
062700     IF WKS-RAIZ-ARG NOT > 0
062800        MOVE 0 TO WKS-RAIZ-RESULT
062900     ELSE
063000        MOVE WKS-RAIZ-ARG TO WKS-RAIZ-X
063100        MOVE 1 TO WKS-RAIZ-DIFF-ABS
063200        MOVE 0 TO WKS-RAIZ-K
063300        PERFORM 242-ITERA-RAIZ UNTIL WKS-RAIZ-DIFF-ABS < WKS-EPSILON
063400                OR WKS-RAIZ-K NOT < WKS-MAX-ITERACIONES
063500        MOVE WKS-RAIZ-X TO WKS-RAIZ-RESULT
063600     END-IF.
063700 241-CALCULA-RAIZ-E. EXIT.
063800
063900************************************************************
064000*  2 4 2 - U N A   I T E R A C I O N   D E L   M E T O D O   *
064100*          D E   N E W T O N                                  *
064200************************************************************
064300 242-ITERA-RAIZ SECTION.
064400     MOVE WKS-RAIZ-X TO WKS-RAIZ-ANTERIOR
064500     COMPUTE WKS-RAIZ-X ROUNDED =
064600             .5 * (WKS-RAIZ-ANTERIOR +
064700             (WKS-RAIZ-ARG / WKS-RAIZ-ANTERIOR))
064800     COMPUTE WKS-RAIZ-DIFF ROUNDED = WKS-RAIZ-X - WKS-RAIZ-ANTERIOR
064900     IF WKS-RAIZ-DIFF < 0
065000        COMPUTE WKS-RAIZ-DIFF-ABS = WKS-RAIZ-DIFF * -1
065100     ELSE
065200        MOVE WKS-RAIZ-DIFF TO WKS-RAIZ-DIFF-ABS
065300     END-IF
065400     ADD 1 TO WKS-RAIZ-K.
065500 242-ITERA-RAIZ-E. EXIT.
065600
065700******************************************************************
065800*  I M P R I M E   E L   R E P O R T E   D E   D E S E M P E N O  *
065900*          D E   6 0   C O L U M N A S                            *
066000******************************************************************
066100 300-IMPRIME-REPORTE SECTION.
066200     PERFORM 301-ESCRIBE-ENCABEZADO THRU 301-ESCRIBE-ENCABEZADO-E
066300     PERFORM 302-ESCRIBE-CAPITAL-INICIAL
066400     PERFORM 303-ESCRIBE-VALOR-FINAL THRU 303-ESCRIBE-VALOR-FINAL-E
066500     PERFORM 304-ESCRIBE-RETORNO-TOTAL THRU 304-ESCRIBE-RETORNO-TOTAL-E
066600     PERFORM 305-ESCRIBE-RETORNO-ANUALIZADO
066700     PERFORM 306-ESCRIBE-VOLATILIDAD THRU 306-ESCRIBE-VOLATILIDAD-E
066800     PERFORM 307-ESCRIBE-SHARPE THRU 307-ESCRIBE-SHARPE-E
066900     PERFORM 308-ESCRIBE-CALMAR THRU 308-ESCRIBE-CALMAR-E
067000     PERFORM 309-ESCRIBE-DRAWDOWN-MAXIMO
067100     PERFORM 310-ESCRIBE-TASA-GANADORA THRU 310-ESCRIBE-TASA-GANADORA-E
067200     PERFORM 311-ESCRIBE-DIAS-BACKTEST THRU 311-ESCRIBE-DIAS-BACKTEST-E
067300     PERFORM 312-ESCRIBE-PROMEDIO-TOKENS
067400     PERFORM 313-ESCRIBE-PIE.
067500 300-IMPRIME-REPORTE-E. EXIT.
067600
067700************************************************************
067800*  3 0 1 - E S C R I B E   E L   E N C A B E Z A D O   D E L *
067900*          R E P O R T E                                      *
068000************************************************************
068100 301-ESCRIBE-ENCABEZADO SECTION.
068120     IF WKS-PARM-ESTRATEGIA = SPACES
068140        MOVE "REPORTE DE DESEMPENO DEL BACKTEST" TO
068160              WKS-PARM-ESTRATEGIA
068180     END-IF
068200     MOVE SPACES TO WKS-LINEA-REPORTE
068300     MOVE "============================================================"
068400          TO WKS-LR-ETIQUETA
068500     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE
068600     MOVE SPACES TO WKS-LINEA-REPORTE
068700     MOVE WKS-PARM-ESTRATEGIA TO WKS-LR-ETIQUETA
068800     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE
068900     MOVE SPACES TO WKS-LINEA-REPORTE
069000     MOVE "============================================================"
069100          TO WKS-LR-ETIQUETA
069200     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
069300 301-ESCRIBE-ENCABEZADO-E. EXIT.
069400
069500************************************************************
069600*  3 0 2 - E S C R I B E   E L   C A P I T A L   I N I C I A L
069700************************************************************
069800 302-ESCRIBE-CAPITAL-INICIAL SECTION.
069900     MOVE SPACES TO WKS-LINEA-REPORTE
070000     MOVE "CAPITAL INICIAL" TO WKS-LR-ETIQUETA
070100     MOVE MT-INITIAL-CAPITAL TO WKS-LR-DINERO
070200     MOVE WKS-LR-DINERO TO WKS-LR-VALOR
070300     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
070400 302-ESCRIBE-CAPITAL-INICIAL-E. EXIT.
070500
070600************************************************************
070700*  3 0 3 - E S C R I B E   E L   V A L O R   F I N A L   D E *
070800*          C A R T E R A                                      *
070900************************************************************
071000 303-ESCRIBE-VALOR-FINAL SECTION.
071100     MOVE SPACES TO WKS-LINEA-REPORTE
071200     MOVE "VALOR FINAL DE CARTERA" TO WKS-LR-ETIQUETA
071300     MOVE MT-FINAL-VALUE TO WKS-LR-DINERO
071400     MOVE WKS-LR-DINERO TO WKS-LR-VALOR
071500     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
071600 303-ESCRIBE-VALOR-FINAL-E. EXIT.
071700
071800************************************************************
071900*  3 0 4 - E S C R I B E   E L   R E T O R N O   T O T A L   *
072000************************************************************
072100 304-ESCRIBE-RETORNO-TOTAL SECTION.
072200     MOVE SPACES TO WKS-LINEA-REPORTE
072300     MOVE "RETORNO TOTAL (%)" TO WKS-LR-ETIQUETA
072400     COMPUTE WKS-TEMP-PORCENTAJE ROUNDED = MT-TOTAL-RETURN * 100
072500     MOVE WKS-TEMP-PORCENTAJE TO WKS-LR-PORCENTAJE
072600     MOVE WKS-LR-PORCENTAJE TO WKS-LR-VALOR
072700     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
072800 304-ESCRIBE-RETORNO-TOTAL-E. EXIT.
072900
073000************************************************************
073100*  3 0 5 - E S C R I B E   E L   R E T O R N O               *
073200*          A N U A L I Z A D O                                *
073300************************************************************
073400 305-ESCRIBE-RETORNO-ANUALIZADO SECTION.
073500     MOVE SPACES TO WKS-LINEA-REPORTE
073600     MOVE "RETORNO ANUALIZADO (%)" TO WKS-LR-ETIQUETA
073700     COMPUTE WKS-TEMP-PORCENTAJE ROUNDED =
073800             MT-ANNUALIZED-RETURN * 100
073900     MOVE WKS-TEMP-PORCENTAJE TO WKS-LR-PORCENTAJE
074000     MOVE WKS-LR-PORCENTAJE TO WKS-LR-VALOR
074100     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
074200 305-ESCRIBE-RETORNO-ANUALIZADO-E. EXIT.
074300
074400************************************************************
074500*  3 0 6 - E S C R I B E   L A   V O L A T I L I D A D       *
074600*          A N U A L I Z A D A                                *
074700************************************************************
074800 306-ESCRIBE-VOLATILIDAD SECTION.
074900     MOVE SPACES TO WKS-LINEA-REPORTE
075000     MOVE "VOLATILIDAD ANUALIZADA (%)" TO WKS-LR-ETIQUETA
075100     COMPUTE WKS-TEMP-PORCENTAJE ROUNDED = MT-VOLATILITY * 100
075200     MOVE WKS-TEMP-PORCENTAJE TO WKS-LR-PORCENTAJE
075300     MOVE WKS-LR-PORCENTAJE TO WKS-LR-VALOR
075400     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
075500 306-ESCRIBE-VOLATILIDAD-E. EXIT.
075600
075700************************************************************
075800*  3 0 7 - E S C R I B E   L A   R A Z O N   D E   S H A R P E
075900************************************************************
076000 307-ESCRIBE-SHARPE SECTION.
076100     MOVE SPACES TO WKS-LINEA-REPORTE
076200     MOVE "RAZON DE SHARPE" TO WKS-LR-ETIQUETA
076300     MOVE MT-SHARPE TO WKS-LR-RAZON
076400     MOVE WKS-LR-RAZON TO WKS-LR-VALOR
076500     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
076600 307-ESCRIBE-SHARPE-E. EXIT.
076700
076800************************************************************
076900*  3 0 8 - E S C R I B E   L A   R A Z O N   D E   C A L M A R
077000************************************************************
077100 308-ESCRIBE-CALMAR SECTION.
077200     MOVE SPACES TO WKS-LINEA-REPORTE
077300     MOVE "RAZON DE CALMAR" TO WKS-LR-ETIQUETA
077400     MOVE MT-CALMAR TO WKS-LR-RAZON
077500     MOVE WKS-LR-RAZON TO WKS-LR-VALOR
077600     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
077700 308-ESCRIBE-CALMAR-E. EXIT.
077800
077900************************************************************
078000*  3 0 9 - E S C R I B E   L A   M A X I M A   P E R D I D A *
078100************************************************************
078200 309-ESCRIBE-DRAWDOWN-MAXIMO SECTION.
078300     MOVE SPACES TO WKS-LINEA-REPORTE
078400     MOVE "MAXIMA PERDIDA (%)" TO WKS-LR-ETIQUETA
078500     COMPUTE WKS-TEMP-PORCENTAJE ROUNDED = MT-MAX-DRAWDOWN * 100
078600     MOVE WKS-TEMP-PORCENTAJE TO WKS-LR-PORCENTAJE
078700     MOVE WKS-LR-PORCENTAJE TO WKS-LR-VALOR
078800     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
078900 309-ESCRIBE-DRAWDOWN-MAXIMO-E. EXIT.
079000
079100************************************************************
079200*  3 1 0 - E S C R I B E   L A   T A S A   G A N A D O R A   *
079300************************************************************
079400 310-ESCRIBE-TASA-GANADORA SECTION.
079500     MOVE SPACES TO WKS-LINEA-REPORTE
079600     MOVE "TASA GANADORA (%)" TO WKS-LR-ETIQUETA
079700     COMPUTE WKS-TEMP-PORCENTAJE ROUNDED = MT-WIN-RATE * 100
079800     MOVE WKS-TEMP-PORCENTAJE TO WKS-LR-PORCENTAJE
079900     MOVE WKS-LR-PORCENTAJE TO WKS-LR-VALOR
080000     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
080100 310-ESCRIBE-TASA-GANADORA-E. EXIT.
080200
080300************************************************************
080400*  3 1 1 - E S C R I B E   L O S   D I A S   D E L   B A C K T E S T
080500************************************************************
080600 311-ESCRIBE-DIAS-BACKTEST SECTION.
080700     MOVE SPACES TO WKS-LINEA-REPORTE
080800     MOVE "DIAS DE BACKTEST" TO WKS-LR-ETIQUETA
080900     MOVE MT-BACKTEST-DAYS TO WKS-LR-CONTADOR
081000     MOVE WKS-LR-CONTADOR TO WKS-LR-VALOR
081100     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
081200 311-ESCRIBE-DIAS-BACKTEST-E. EXIT.
081300
081400************************************************************
081500*  3 1 2 - E S C R I B E   E L   P R O M E D I O   D E       *
081600*          T O K E N S   M A N T E N I D O S                 *
081700************************************************************
081800 312-ESCRIBE-PROMEDIO-TOKENS SECTION.
081900     MOVE SPACES TO WKS-LINEA-REPORTE
082000     MOVE "PROMEDIO DE TOKENS EN CARTERA" TO WKS-LR-ETIQUETA
082100     MOVE MT-AVG-TOKENS-HELD TO WKS-LR-PROMEDIO
082200     MOVE WKS-LR-PROMEDIO TO WKS-LR-VALOR
082300     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
082400 312-ESCRIBE-PROMEDIO-TOKENS-E. EXIT.
082500
082600************************************************************
082700*  3 1 3 - E S C R I B E   E L   P I E   D E L   R E P O R T E
082800************************************************************
082900 313-ESCRIBE-PIE SECTION.
083000     MOVE SPACES TO WKS-LINEA-REPORTE
083100     MOVE "============================================================"
083200          TO WKS-LR-ETIQUETA
083300     WRITE METROUT-LINE-REC FROM WKS-LINEA-REPORTE.
083400 313-ESCRIBE-PIE-E. EXIT.
083500
083600******************************************************************
083700*                E S T A D I S T I C A S                        *
083800******************************************************************
083900 140-ESTADISTICAS SECTION.
084000     DISPLAY ">>>>>>>>>>>>> METRICAS DE DESEMPENO DEL BACKTEST <<<<"
084100             UPON CONSOLE
084200     DISPLAY "||  FECHA DE PROCESO : " WKS-FP-ANIO "/" WKS-FP-MES
084300             "/" WKS-FP-DIA UPON CONSOLE
084400     MOVE WKS-REGISTROS-LEIDOS TO WKS-MASCARA-CONTEO
084500     DISPLAY "||  REGISTROS DE CARTERA LEIDOS : ("
084600             WKS-MASCARA-CONTEO ")" UPON CONSOLE
084700     MOVE WKS-N-DIAS TO WKS-MASCARA-CONTEO
084800     DISPLAY "||  DIAS DE BACKTEST PROCESADOS : ("
084900             WKS-MASCARA-CONTEO ")" UPON CONSOLE
085000     MOVE MT-FINAL-VALUE TO WKS-MASCARA-CAPITAL
085100     DISPLAY "||  VALOR FINAL DE CARTERA : ("
085200             WKS-MASCARA-CAPITAL ")" UPON CONSOLE
085300     DISPLAY "||  RETORNO TOTAL : (" MT-TOTAL-RETURN ")"
085400             UPON CONSOLE
085500     DISPLAY "||  RAZON DE SHARPE : (" MT-SHARPE ")"
085600             UPON CONSOLE
085700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<"
085800             UPON CONSOLE.
085900 140-ESTADISTICAS-E. EXIT.
086000
086100******************************************************************
086200*                C I E R R A   A R C H I V O S                   *
086300******************************************************************
086400 150-CIERRA-ARCHIVOS SECTION.
086500     CLOSE PORTOUT
086600     CLOSE METROUT.
086700 150-CIERRA-ARCHIVOS-E. EXIT.
