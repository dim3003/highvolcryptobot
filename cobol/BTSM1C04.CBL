000100******************************************************************
000200* FECHA       : 19/09/1988                                       *
000300* PROGRAMADOR : S. LEMUS                                         *
000400* APLICACION  : BACKTESTING DE CRIPTOACTIVOS                     *
000500* PROGRAMA    : BTSM1C04                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SIMULA, DIA POR DIA, UNA ESTRATEGIA DE COMPRA DE  *
000800*             : TOKENS CUYO PRECIO SUPERA SU MEDIA MOVIL DE 50    *
000900*             : DIAS (SMA-50), CON REBALANCEO PERIODICO, COSTOS   *
001000*             : DE TRANSACCION Y CORTE DE PERDIDAS (STOP LOSS).   *
001100*             : ESCRIBE EL VALOR DIARIO DE LA CARTERA SIMULADA.   *
001200* ARCHIVOS    : INDARCH=C, PORTOUT=A                              *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZAR                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 19/09/1988                                       *
001600* BPM/RATIONAL: 098215                                           *
001700* NOMBRE      : SIMULACION DE ESCENARIOS DE REVALUACION DE        *
001800*             : CARTERA POR TASA DE INTERES PROMEDIO              *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100*                    R E G I S T R O   D E   C A M B I O S       *
002200******************************************************************
002300* 19/09/1988 SLEM BPM-098215 ALTA INICIAL. SIMULABA EL SALDO      *
002400*                 PROYECTADO DE CARTERA ANTE ESCENARIOS DE TASA   *
002500*                 DE INTERES PROMEDIO PONDERADA, CON REBALANCEO   *
002600*                 MENSUAL DE PRODUCTOS.                          *
002700* 11/04/1993 SLEM BPM-103320 SE AGREGA CALCULO DE COMISION POR    *
002800*                 MOVIMIENTO Y PENALIZACION POR CANCELACION       *
002900*                 ANTICIPADA.                                     *
003000* 30/09/1998 RCAS BPM-117756 REVISION Y2K - FECHAS A 8 POSICIONES *
003100*                 (AAAAMMDD) EN TABLAS DE SALDOS Y REBALANCEO.    *
003200* 14/02/1999 RCAS BPM-118006 PRUEBAS DE PASO DE SIGLO, SIN        *
003300*                 HALLAZGOS.                                      *
003400* 18/03/2024 PEDR BPM-229095 REESCRITURA: EL ESQUELETO DE         *
003500*                 SIMULACION DE ESCENARIOS DE TASA SE REUTILIZA   *
003600*                 PARA SIMULAR LA ESTRATEGIA DE MEDIA MOVIL (SMA) *
003700*                 SOBRE EL ARCHIVO DE INDICADORES DE TOKENS       *
003800*                 CRIPTO. REBALANCEO CADA 7 DIAS, CORTE DE        *
003900*                 PERDIDAS AL -8% CON PENALIZACION POR            *
004000*                 DESLIZAMIENTO DE LIQUIDEZ.                      *
004100* 09/05/2024 PEDR BPM-229203 SE AGREGA TABLA DE FECHAS DE         *
004200*                 NEGOCIACION ORDENADA POR SELECCION, YA QUE EL   *
004300*                 ARCHIVO DE INDICADORES VIENE ORDENADO POR       *
004400*                 TOKEN Y NO POR FECHA.                           *
004500* 10/08/2026 PEDR BPM-241195 SE AGREGA BITACORA DE DIAS Y          *
004600*                 POSICIONES PROCESADAS POR CORRIDA.               *
004614* 10/08/2026 PEDR BPM-241204 SE AGREGA EL PARRAFO 900-ERROR-FATAL Y SE *
004628*                 USA GO TO DESDE LA APERTURA DE ARCHIVOS PARA LA  *
004642*                 TERMINACION ANORMAL; SE AMPLIA EL USO DE         *
004656*                 PERFORM...THRU...-E A TODOS LOS PARRAFOS PRINCIPALES. *
004670*                 SE DECLARAN NIVEL 77 PARA CONTADORES DE TRABAJO QUE *
004684*                 ANTES ERAN 01 INDEPENDIENTES.                    *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.                    BTSM1C04.
005000 AUTHOR.                        S. LEMUS.
005100 INSTALLATION.                  BANCO INDUSTRIAL.
005200 DATE-WRITTEN.                  19/09/1988.
005300 DATE-COMPILED.                 10/08/2026.
005400 SECURITY.                      USO INTERNO - BANCO INDUSTRIAL.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*           A R C H I V O   D E   I N D I C A D O R E S
006300     SELECT INDARCH ASSIGN   TO INDARCH
006400            ORGANIZATION     IS LINE SEQUENTIAL
006500            FILE STATUS      IS FS-INDARCH.
006600*           A R C H I V O   D E   C A R T E R A   D I A R I A
006700     SELECT PORTOUT ASSIGN   TO PORTOUT
006800            ORGANIZATION     IS LINE SEQUENTIAL
006900            FILE STATUS      IS FS-PORTOUT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  INDARCH.
007300     COPY INDXREC.
007400 FD  PORTOUT.
007500     COPY PORTREC.
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*           RECURSOS RUTINA FILE STATUS                          *
007900******************************************************************
008000 01  WKS-FS-STATUS.
008100     05  FS-INDARCH                 PIC 9(02) VALUE ZEROES.
008200     05  FS-PORTOUT                 PIC 9(02) VALUE ZEROES.
008300******************************************************************
008400*           AREA DE LECTURA ANTICIPADA (READ-AHEAD)              *
008500******************************************************************
008600 01  WKS-REG-ACTUAL.
008700     05  WKS-RA-TOKEN-ADDRESS       PIC X(42).
008800     05  WKS-RA-DATE                PIC 9(08).
008900     05  WKS-RA-PRICE               PIC S9(07)V9(08)
009000                                    SIGN IS TRAILING SEPARATE.
009100     05  WKS-RA-SMA-50              PIC S9(07)V9(08)
009200                                    SIGN IS TRAILING SEPARATE.
009300     05  WKS-RA-FL-SMA50            PIC X(01).
009400******************************************************************
009500*      T A B L A   D E   T O D O S   L O S   I N D I C A D O R E S
009600*      ( T O D O   E L   A R C H I V O   E N   M E M O R I A )   *
009700******************************************************************
009800 01  WKS-TABLA-INDICADORES.
009900     05  WKS-TD-ENTRADA OCCURS 50000 TIMES.
010000         10  WKS-TD-DIRECCION       PIC X(42).
010100         10  WKS-TD-FECHA           PIC 9(08).
010200         10  WKS-TD-PRECIO          PIC S9(07)V9(08)
010300                                    SIGN IS TRAILING SEPARATE.
010400         10  WKS-TD-SMA50           PIC S9(07)V9(08)
010500                                    SIGN IS TRAILING SEPARATE.
010600         10  WKS-TD-FL-SMA50        PIC X(01).
010700 01  WKS-N-TODOS                    PIC 9(07) COMP VALUE ZEROES.
010800******************************************************************
010900*      T A B L A   D E   F E C H A S   D E   N E G O C I A C I O N
011000******************************************************************
011100 01  WKS-TABLA-FECHAS.
011200     05  WKS-FECHAS OCCURS 4000 TIMES    PIC 9(08).
011300 01  WKS-N-FECHAS                  PIC 9(05) COMP VALUE ZEROES.
011400******************************************************************
011500*      T A B L A   D E   T O K E N S   E L E G I B L E S          *
011600*          P A R A   E L   R E B A L A N C E O                   *
011700******************************************************************
011800 01  WKS-TABLA-ELEGIBLES.
011900     05  WKS-EL-ENTRADA OCCURS 500 TIMES.
012000         10  WKS-EL-DIRECCION       PIC X(42).
012100         10  WKS-EL-PRECIO          PIC S9(07)V9(08)
012200                                    SIGN IS TRAILING SEPARATE.
012300 01  WKS-N-ELEGIBLES                PIC 9(04) COMP VALUE ZEROES.
012400******************************************************************
012500*      T A B L A   D E   P O S I C I O N E S   A B I E R T A S   *
012600******************************************************************
012700 01  WKS-TABLA-POSICIONES.
012800     05  WKS-PO-ENTRADA OCCURS 500 TIMES.
012900         10  WKS-PO-DIRECCION       PIC X(42).
013000         10  WKS-PO-PRECIO-ENTRADA  PIC S9(07)V9(08)
013100                                    SIGN IS TRAILING SEPARATE.
013200         10  WKS-PO-ALOCACION       PIC S9(09)V9(02)
013300                                    SIGN IS TRAILING SEPARATE.
013400         10  WKS-PO-CIERRA          PIC X(01) VALUE 'N'.
013500             88  WKS-PO-SE-CIERRA             VALUE 'S'.
013600 01  WKS-N-POSICIONES               PIC 9(04) COMP VALUE ZEROES.
013700 01  WKS-N-POSICIONES-NUEVO         PIC 9(04) COMP VALUE ZEROES.
013800******************************************************************
013900*      P A R A M E T R O S   D E   L A   E S T R A T E G I A     *
014000******************************************************************
014100 01  WKS-PARAMETROS-ESTRATEGIA.
014200     05  WKS-CAPITAL-INICIAL        PIC S9(09)V9(02)
014300                                    SIGN IS TRAILING SEPARATE
014400                                    VALUE 10000.00.
014500     05  WKS-INTERVALO-REBALANCEO   PIC 9(03) COMP VALUE 7.
014600     05  WKS-STOP-LOSS-SMA          PIC S9(01)V9(04)
014700                                    SIGN IS TRAILING SEPARATE
014800                                    VALUE -.0800.
014900     05  WKS-TASA-COMISION          PIC S9(01)V9(04)
015000                                    SIGN IS TRAILING SEPARATE
015100                                    VALUE .0030.
015200     05  WKS-COMISION-FIJA          PIC S9(03)V9(02)
015300                                    SIGN IS TRAILING SEPARATE
015400                                    VALUE .15.
015500     05  WKS-LIQUIDEZ-POOL          PIC S9(13)V9(02)
015600                                    SIGN IS TRAILING SEPARATE
015700                                    VALUE 100000000.00.
015800******************************************************************
015900*      V A R I A B L E S   D E   L A   S I M U L A C I O N       *
016000******************************************************************
016100 01  WKS-CAPITAL-ACTUAL             PIC S9(09)V9(02)
016200                                    SIGN IS TRAILING SEPARATE.
016300 01  WKS-ULTIMO-REBALANCEO          PIC S9(05) COMP VALUE -7.
016400 01  WKS-DIAS-DESDE-REBALANCEO      PIC S9(05) COMP VALUE ZEROES.
016500 01  WKS-DIA-IDX                    PIC 9(05) COMP VALUE ZEROES.
016600 01  WKS-I-ACTUAL                   PIC 9(05) COMP VALUE ZEROES.
016700 01  WKS-FECHA-ACTUAL               PIC 9(08) VALUE ZEROES.
016800 01  WKS-FECHA-ACTUAL-R REDEFINES WKS-FECHA-ACTUAL.
016900     05  WKS-FA-ANIO                PIC 9(04).
017000     05  WKS-FA-MES                 PIC 9(02).
017100     05  WKS-FA-DIA                 PIC 9(02).
017200 01  WKS-FECHA-AYER                 PIC 9(08) VALUE ZEROES.
017300 01  WKS-ALOCACION-UNITARIA         PIC S9(09)V9(02)
017400                                    SIGN IS TRAILING SEPARATE.
017500 01  WKS-ALOCACION-PARA-COSTO       PIC S9(09)V9(02)
017600                                    SIGN IS TRAILING SEPARATE.
017700 01  WKS-COSTO-TRANSACCION          PIC S9(07)V9(08)
017800                                    SIGN IS TRAILING SEPARATE.
017900 01  WKS-TC-FRACCION                PIC S9(03)V9(06)
018000                                    SIGN IS TRAILING SEPARATE.
018100 01  WKS-MONTO-OPERACION            PIC S9(13)V9(02)
018200                                    SIGN IS TRAILING SEPARATE.
018300 01  WKS-FRACCION-LIQUIDEZ          PIC S9(03)V9(06)
018400                                    SIGN IS TRAILING SEPARATE.
018500 01  WKS-TASA-DESLIZAMIENTO         PIC S9(01)V9(04)
018600                                    SIGN IS TRAILING SEPARATE.
018700 01  WKS-PENALIZACION-SALIDA        PIC S9(03)V9(06)
018800                                    SIGN IS TRAILING SEPARATE.
018900 01  WKS-RETORNO-DIARIO-CARTERA     PIC S9(03)V9(06)
019000                                    SIGN IS TRAILING SEPARATE.
019100 01  WKS-RETORNO-TOTAL-DESDE-ENTRADA PIC S9(03)V9(06)
019200                                    SIGN IS TRAILING SEPARATE.
019300 01  WKS-RETORNO-DIA                PIC S9(03)V9(06)
019400                                    SIGN IS TRAILING SEPARATE.
019500 01  WKS-PESO-POSICION              PIC S9(03)V9(06)
019600                                    SIGN IS TRAILING SEPARATE.
019700 01  WKS-PRECIO-HOY                 PIC S9(07)V9(08)
019800                                    SIGN IS TRAILING SEPARATE.
019900 01  WKS-PRECIO-AYER                PIC S9(07)V9(08)
020000                                    SIGN IS TRAILING SEPARATE.
020100 01  WKS-PRECIO-HALLADO             PIC S9(07)V9(08)
020200                                    SIGN IS TRAILING SEPARATE.
020300******************************************************************
020400*      I N D I C E S   Y   B A N D E R A   D E   B U S Q U E D A *
020500******************************************************************
020600 77  WKS-I                          PIC 9(07) COMP VALUE ZEROES.
020700 77  WKS-J                          PIC 9(05) COMP VALUE ZEROES.
020800 77  WKS-K                          PIC 9(07) COMP VALUE ZEROES.
020900 77  WKS-P                          PIC 9(04) COMP VALUE ZEROES.
021000 77  WKS-MIN-IDX                    PIC 9(05) COMP VALUE ZEROES.
021100 01  WKS-TEMP-FECHA                 PIC 9(08) VALUE ZEROES.
021200 01  WKS-FLAG-BUSQUEDA              PIC X(01) VALUE 'N'.
021300     88  WKS-ENCONTRADO                      VALUE 'S'.
021400******************************************************************
021500*           BANDERAS Y CONTADORES DE ESTADISTICAS                *
021600******************************************************************
021700 01  WKS-FLAGS.
021800     05  WKS-FIN-INDARCH            PIC X(01) VALUE 'N'.
021900         88  FIN-INDARCH                      VALUE 'S'.
022000 01  WKS-REGISTROS-LEIDOS           PIC 9(07) COMP VALUE ZEROES.
022100 01  WKS-DIAS-PROCESADOS            PIC 9(05) COMP VALUE ZEROES.
022200 01  WKS-MASCARA-CONTEO             PIC ZZZ,ZZ9.
022300 01  WKS-MASCARA-CAPITAL            PIC Z,ZZZ,ZZ9.99.
022400 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
022500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
022600     05  WKS-FP-ANIO                PIC 9(04).
022700     05  WKS-FP-MES                 PIC 9(02).
022800     05  WKS-FP-DIA                 PIC 9(02).
022900******************************************************************
023000       PROCEDURE DIVISION.
023100******************************************************************
023200*               S E C C I O N   P R I N C I P A L               *
023300******************************************************************
023400 100-MAIN SECTION.
023500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
023600     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
023700     PERFORM 200-CARGA-TABLA-INDICADORES
023800     PERFORM 250-ORDENA-FECHAS THRU 250-ORDENA-FECHAS-E
023900     MOVE WKS-CAPITAL-INICIAL TO WKS-CAPITAL-ACTUAL
024000     PERFORM 300-ITERA-FECHAS THRU 300-ITERA-FECHAS-E
024100     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
024200     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
024300     STOP RUN.
024400 100-MAIN-E. EXIT.
024500
024600******************************************************************
024700*          A P E R T U R A   D E   A R C H I V O S               *
024800******************************************************************
024900 110-APERTURA-ARCHIVOS SECTION.
025000     OPEN INPUT  INDARCH
025100     OPEN OUTPUT PORTOUT
025200     IF FS-INDARCH NOT = 0 OR FS-PORTOUT NOT = 0
025300        DISPLAY "================================================"
025400                UPON CONSOLE
025500        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE LA SIMULACION SMA  "
025600                UPON CONSOLE
025700        DISPLAY "  FS-INDARCH (" FS-INDARCH ")  FS-PORTOUT ("
025800                FS-PORTOUT ")" UPON CONSOLE
025900        DISPLAY "================================================"
026000                UPON CONSOLE
026100        GO TO 900-ERROR-FATAL
026300     END-IF.
026400 110-APERTURA-ARCHIVOS-E. EXIT.

026410******************************************************************
026420*  T E R M I N A C I O N   A N O R M A L   P O R   E R R O R   D E *
026430*          A P E R T U R A   D E   A R C H I V O S                 *
026440******************************************************************
026450 900-ERROR-FATAL SECTION.
026460     MOVE 91 TO RETURN-CODE
026470     STOP RUN.
026480 900-ERROR-FATAL-E. EXIT.
026500
026600******************************************************************
026700*  C A R G A   E N   M E M O R I A   E L   A R C H I V O   D E    *
026800*          I N D I C A D O R E S                                  *
026900******************************************************************
027000 200-CARGA-TABLA-INDICADORES SECTION.
027100     PERFORM 210-LEE-SIGUIENTE THRU 210-LEE-SIGUIENTE-E
027200     PERFORM 201-PROCESA-UN-REGISTRO UNTIL FIN-INDARCH.
027300 200-CARGA-TABLA-INDICADORES-E. EXIT.
027400
027500************************************************************
027600*  2 0 1 - A L M A C E N A   U N   R E G I S T R O   Y      *
027700*          R E G I S T R A   S U   F E C H A                *
027800************************************************************
027900 201-PROCESA-UN-REGISTRO SECTION.
028000     ADD 1 TO WKS-N-TODOS
028100     MOVE WKS-RA-TOKEN-ADDRESS TO WKS-TD-DIRECCION (WKS-N-TODOS)
028200     MOVE WKS-RA-DATE          TO WKS-TD-FECHA (WKS-N-TODOS)
028300     MOVE WKS-RA-PRICE         TO WKS-TD-PRECIO (WKS-N-TODOS)
028400     MOVE WKS-RA-SMA-50        TO WKS-TD-SMA50 (WKS-N-TODOS)
028500     MOVE WKS-RA-FL-SMA50      TO WKS-TD-FL-SMA50 (WKS-N-TODOS)
028600     PERFORM 205-REGISTRA-FECHA THRU 205-REGISTRA-FECHA-E
028700     PERFORM 210-LEE-SIGUIENTE.
028800 201-PROCESA-UN-REGISTRO-E. EXIT.
028900
029000************************************************************
029100*  2 0 5 - R E G I S T R A   U N A   F E C H A   N U E V A  *
029200*          E N   L A   T A B L A   D E   F E C H A S        *
029300************************************************************
029400 205-REGISTRA-FECHA SECTION.
029500     MOVE 'N' TO WKS-FLAG-BUSQUEDA
029600     PERFORM 207-BUSCA-FECHA VARYING WKS-J FROM 1 BY 1
029700             UNTIL WKS-J > WKS-N-FECHAS OR WKS-ENCONTRADO
029800     IF NOT WKS-ENCONTRADO
029900        PERFORM 206-AGREGA-FECHA THRU 206-AGREGA-FECHA-E
030000     END-IF.
030100 205-REGISTRA-FECHA-E. EXIT.
030200
030300************************************************************
030400*  2 0 6 - A G R E G A   U N A   F E C H A   A L   F I N A L *
030500************************************************************
030600 206-AGREGA-FECHA SECTION.
030700     ADD 1 TO WKS-N-FECHAS
030800     MOVE WKS-RA-DATE TO WKS-FECHAS (WKS-N-FECHAS).
030900 206-AGREGA-FECHA-E. EXIT.
031000
031100************************************************************
031200*  2 0 7 - C O M P A R A   U N A   F E C H A   D E   L A    *
031300*          T A B L A   C O N   L A   F E C H A   L E I D A  *
031400************************************************************
031500 207-BUSCA-FECHA SECTION.
031600     IF WKS-FECHAS (WKS-J) = WKS-RA-DATE
031700        MOVE 'S' TO WKS-FLAG-BUSQUEDA
031800     END-IF.
031900 207-BUSCA-FECHA-E. EXIT.
032000
032100******************************************************************
032200*          L E E   E L   S I G U I E N T E   R E G I S T R O     *
032300******************************************************************
032400 210-LEE-SIGUIENTE SECTION.
032500     READ INDARCH
032600          AT END SET FIN-INDARCH TO TRUE
032700     END-READ
032800     IF NOT FIN-INDARCH
032900        ADD 1 TO WKS-REGISTROS-LEIDOS
033000        MOVE IX-TOKEN-ADDRESS   TO WKS-RA-TOKEN-ADDRESS
033100        MOVE IX-DATE            TO WKS-RA-DATE
033200        MOVE IX-PRICE           TO WKS-RA-PRICE
033300        MOVE IX-SMA-50          TO WKS-RA-SMA-50
033400        MOVE IX-FL-SMA50        TO WKS-RA-FL-SMA50
033500     END-IF.
033600 210-LEE-SIGUIENTE-E. EXIT.
033700
033800******************************************************************
033900*  O R D E N A   L A   T A B L A   D E   F E C H A S   D E        *
034000*          N E G O C I A C I O N   ( S E L E C C I O N )         *
034100******************************************************************
034200 250-ORDENA-FECHAS SECTION.
034300     IF WKS-N-FECHAS > 1
034400        PERFORM 251-SELECCIONA-MINIMO VARYING WKS-I FROM 1 BY 1
034500                UNTIL WKS-I > WKS-N-FECHAS - 1
034600     END-IF.
034700 250-ORDENA-FECHAS-E. EXIT.
034800
034900************************************************************
035000*  2 5 1 - L O C A L I Z A   L A   F E C H A   M E N O R    *
035100*          D E S D E   L A   P O S I C I O N   A C T U A L  *
035200************************************************************
035300 251-SELECCIONA-MINIMO SECTION.
035400     MOVE WKS-I TO WKS-MIN-IDX
035500     PERFORM 252-BUSCA-MENOR VARYING WKS-J FROM WKS-I BY 1
035600             UNTIL WKS-J > WKS-N-FECHAS
035700     IF WKS-MIN-IDX NOT = WKS-I
035800        PERFORM 253-INTERCAMBIA-FECHAS THRU 253-INTERCAMBIA-FECHAS-E
035900     END-IF.
036000 251-SELECCIONA-MINIMO-E. EXIT.
036100
036200************************************************************
036300*  2 5 2 - C O M P A R A   U N A   F E C H A   C O N T R A  *
036400*          L A   M E N O R   E N C O N T R A D A            *
036500************************************************************
036600 252-BUSCA-MENOR SECTION.
036700     IF WKS-FECHAS (WKS-J) < WKS-FECHAS (WKS-MIN-IDX)
036800        MOVE WKS-J TO WKS-MIN-IDX
036900     END-IF.
037000 252-BUSCA-MENOR-E. EXIT.
037100
037200************************************************************
037300*  2 5 3 - I N T E R C A M B I A   D O S   F E C H A S   D E *
037400*          L A   T A B L A                                   *
037500************************************************************
037600 253-INTERCAMBIA-FECHAS SECTION.
037700     MOVE WKS-FECHAS (WKS-I)       TO WKS-TEMP-FECHA
037800     MOVE WKS-FECHAS (WKS-MIN-IDX) TO WKS-FECHAS (WKS-I)
037900     MOVE WKS-TEMP-FECHA           TO WKS-FECHAS (WKS-MIN-IDX).
038000 253-INTERCAMBIA-FECHAS-E. EXIT.
038100
038200******************************************************************
038300*  I T E R A   S O B R E   L A S   F E C H A S   D E              *
038400*          N E G O C I A C I O N   E N   O R D E N   A S C E N D *
038500******************************************************************
038600 300-ITERA-FECHAS SECTION.
038700     PERFORM 301-PROCESA-UN-DIA VARYING WKS-DIA-IDX FROM 1 BY 1
038800             UNTIL WKS-DIA-IDX > WKS-N-FECHAS.
038900 300-ITERA-FECHAS-E. EXIT.
039000
039100************************************************************
039200*  3 0 1 - P R O C E S A   U N   D I A   D E                *
039300*          N E G O C I A C I O N                             *
039400************************************************************
039500 301-PROCESA-UN-DIA SECTION.
039600     MOVE WKS-FECHAS (WKS-DIA-IDX) TO WKS-FECHA-ACTUAL
039700     COMPUTE WKS-I-ACTUAL = WKS-DIA-IDX - 1
039800     COMPUTE WKS-DIAS-DESDE-REBALANCEO =
039900             WKS-I-ACTUAL - WKS-ULTIMO-REBALANCEO
040000     IF WKS-DIAS-DESDE-REBALANCEO NOT < WKS-INTERVALO-REBALANCEO
040100        PERFORM 310-REBALANCEO THRU 310-REBALANCEO-E
040200     END-IF
040300     PERFORM 320-ACTUALIZA-DIARIO THRU 320-ACTUALIZA-DIARIO-E
040400     ADD 1 TO WKS-DIAS-PROCESADOS.
040500 301-PROCESA-UN-DIA-E. EXIT.
040600
040700******************************************************************
040800*  R E B A L A N C E O :   D E S C A R T A   P O S I C I O N E S  *
040900*          V I E J A S   Y   C O M P R A   L O S   T O K E N S   *
041000*          C U Y O   P R E C I O   S U P E R A   S U   S M A - 5 0
041100******************************************************************
041200 310-REBALANCEO SECTION.
041300     MOVE 0 TO WKS-N-ELEGIBLES
041400     PERFORM 312-EVALUA-CANDIDATO-TOKEN VARYING WKS-K FROM 1 BY 1
041500             UNTIL WKS-K > WKS-N-TODOS
041600     MOVE 0 TO WKS-N-POSICIONES
041700     IF WKS-N-ELEGIBLES > 0
041800        COMPUTE WKS-ALOCACION-UNITARIA ROUNDED =
041900                WKS-CAPITAL-ACTUAL / WKS-N-ELEGIBLES
042000        PERFORM 313-ABRE-POSICION VARYING WKS-J FROM 1 BY 1
042100                UNTIL WKS-J > WKS-N-ELEGIBLES
042200        MOVE WKS-N-ELEGIBLES TO WKS-N-POSICIONES
042300        MOVE WKS-I-ACTUAL    TO WKS-ULTIMO-REBALANCEO
042400     END-IF.
042500 310-REBALANCEO-E. EXIT.
042600
042700************************************************************
042800*  3 1 1 - C A L C U L A   E L   C O S T O   D E             *
042900*          T R A N S A C C I O N   ( C O M I S I O N         *
043000*          P O R C E N T U A L   M A S   G A S   F I J O )   *
043100*          S O B R E   W K S - A L O C A C I O N - P A R A - *
043200*          C O S T O ,   R E U T I L I Z A D A   T A N T O   *
043300*          A L   A B R I R   C O M O   A L   C E R R A R      *
043400************************************************************
043500 311-CALCULA-COSTO-TRANSACCION SECTION.
043600     COMPUTE WKS-COSTO-TRANSACCION ROUNDED =
043700             (WKS-ALOCACION-PARA-COSTO * WKS-TASA-COMISION) +
043800             WKS-COMISION-FIJA
043900     COMPUTE WKS-TC-FRACCION ROUNDED =
044000             WKS-COSTO-TRANSACCION / WKS-ALOCACION-PARA-COSTO.
044100 311-CALCULA-COSTO-TRANSACCION-E. EXIT.
044200
044300************************************************************
044400*  3 1 2 - E V A L U A   S I   U N   R E G I S T R O   D E   *
044500*          L A   T A B L A   M A E S T R A   C A L I F I C A *
044600*          C O M O   C A N D I D A T O   D E L   D I A       *
044700************************************************************
044800 312-EVALUA-CANDIDATO-TOKEN SECTION.
044900     IF WKS-TD-FECHA (WKS-K) = WKS-FECHA-ACTUAL
045000        AND WKS-TD-FL-SMA50 (WKS-K) = 'S'
045100        AND WKS-TD-PRECIO (WKS-K) > WKS-TD-SMA50 (WKS-K)
045200        ADD 1 TO WKS-N-ELEGIBLES
045300        MOVE WKS-TD-DIRECCION (WKS-K) TO
045400             WKS-EL-DIRECCION (WKS-N-ELEGIBLES)
045500        MOVE WKS-TD-PRECIO (WKS-K)    TO
045600             WKS-EL-PRECIO (WKS-N-ELEGIBLES)
045700     END-IF.
045800 312-EVALUA-CANDIDATO-TOKEN-E. EXIT.
045900
046000************************************************************
046100*  3 1 3 - A B R E   U N A   P O S I C I O N   N U E V A   C O N *
046200*          E L   P R E C I O   D E   E N T R A D A   B R U T E A D O
046300*          P O R   E L   C O S T O   D E   T R A N S A C C I O N
046400************************************************************
046500 313-ABRE-POSICION SECTION.
046600     MOVE WKS-EL-DIRECCION (WKS-J) TO WKS-PO-DIRECCION (WKS-J)
046700     MOVE WKS-ALOCACION-UNITARIA   TO WKS-PO-ALOCACION (WKS-J)
046800     MOVE WKS-ALOCACION-UNITARIA   TO WKS-ALOCACION-PARA-COSTO
046900     PERFORM 311-CALCULA-COSTO-TRANSACCION
047000     COMPUTE WKS-PO-PRECIO-ENTRADA (WKS-J) ROUNDED =
047100             WKS-EL-PRECIO (WKS-J) * (1 + WKS-TC-FRACCION)
047200     MOVE 'N' TO WKS-PO-CIERRA (WKS-J).
047300 313-ABRE-POSICION-E. EXIT.
047400
047500******************************************************************
047600*  A C T U A L I Z A C I O N   D I A R I A   D E   L A   C A R T E R A
047700******************************************************************
047800 320-ACTUALIZA-DIARIO SECTION.
047900     MOVE 0 TO WKS-RETORNO-DIARIO-CARTERA
048000     IF WKS-DIA-IDX > 1
048100        PERFORM 321-ACTUALIZA-UNA-POSICION VARYING WKS-P FROM 1
048200                BY 1 UNTIL WKS-P > WKS-N-POSICIONES
048300     END-IF
048400     PERFORM 330-ELIMINA-POSICIONES-CERRADAS
048500     COMPUTE WKS-CAPITAL-ACTUAL ROUNDED =
048600             WKS-CAPITAL-ACTUAL * (1 + WKS-RETORNO-DIARIO-CARTERA)
048700     PERFORM 340-ESCRIBE-PORTAFOLIO.
048800 320-ACTUALIZA-DIARIO-E. EXIT.
048900
049000************************************************************
049100*  3 2 1 - A C T U A L I Z A   U N A   P O S I C I O N :     *
049200*          R E T O R N O   D I A R I O   O   C O R T E   D E *
049300*          P E R D I D A S   S I   A P L I C A               *
049400************************************************************
049500 321-ACTUALIZA-UNA-POSICION SECTION.
049600     PERFORM 324-BUSCA-PRECIO-HOY THRU 324-BUSCA-PRECIO-HOY-E
049700     IF WKS-ENCONTRADO
049800        MOVE WKS-PRECIO-HALLADO TO WKS-PRECIO-HOY
049900        PERFORM 325-BUSCA-PRECIO-AYER THRU 325-BUSCA-PRECIO-AYER-E
050000        IF WKS-ENCONTRADO
050100           MOVE WKS-PRECIO-HALLADO TO WKS-PRECIO-AYER
050200           COMPUTE WKS-RETORNO-TOTAL-DESDE-ENTRADA ROUNDED =
050300                   (WKS-PRECIO-HOY -
050400                    WKS-PO-PRECIO-ENTRADA (WKS-P)) /
050500                    WKS-PO-PRECIO-ENTRADA (WKS-P)
050600           COMPUTE WKS-RETORNO-DIA ROUNDED =
050700                   (WKS-PRECIO-HOY - WKS-PRECIO-AYER) /
050800                   WKS-PRECIO-AYER
050900           COMPUTE WKS-PESO-POSICION ROUNDED =
051000                   WKS-PO-ALOCACION (WKS-P) / WKS-CAPITAL-ACTUAL
051100           IF WKS-RETORNO-TOTAL-DESDE-ENTRADA < WKS-STOP-LOSS-SMA
051200              PERFORM 322-EVALUA-STOP-LOSS THRU 322-EVALUA-STOP-LOSS-E
051300           ELSE
051400              COMPUTE WKS-RETORNO-DIARIO-CARTERA ROUNDED =
051500                      WKS-RETORNO-DIARIO-CARTERA +
051600                      (WKS-RETORNO-DIA * WKS-PESO-POSICION)
051700           END-IF
051800        END-IF
051900     END-IF.
052000 321-ACTUALIZA-UNA-POSICION-E. EXIT.
052100
052200************************************************************
052300*  3 2 2 - C A R G A   L A   P E N A L I Z A C I O N   D E   *
052400*          S A L I D A   ( D E S L I Z A M I E N T O   M A S *
052500*          F R A C C I O N   D E   C O S T O )   Y   M A R C A
052600*          L A   P O S I C I O N   P A R A   C I E R R E     *
052700************************************************************
052800 322-EVALUA-STOP-LOSS SECTION.
052900     MOVE WKS-PO-ALOCACION (WKS-P) TO WKS-ALOCACION-PARA-COSTO
053000     MOVE WKS-PO-ALOCACION (WKS-P) TO WKS-MONTO-OPERACION
053100     PERFORM 323-CALCULA-DESLIZAMIENTO THRU 323-CALCULA-DESLIZAMIENTO-E
053200     PERFORM 311-CALCULA-COSTO-TRANSACCION
053300     COMPUTE WKS-PENALIZACION-SALIDA ROUNDED =
053400             WKS-TASA-DESLIZAMIENTO + WKS-TC-FRACCION
053500     COMPUTE WKS-RETORNO-DIARIO-CARTERA ROUNDED =
053600             WKS-RETORNO-DIARIO-CARTERA +
053700             (WKS-RETORNO-DIA * WKS-PESO-POSICION) -
053800             WKS-PENALIZACION-SALIDA
053900     MOVE 'S' TO WKS-PO-CIERRA (WKS-P).
054000 322-EVALUA-STOP-LOSS-E. EXIT.
054100
054200************************************************************
054300*  3 2 3 - T A S A   D E   D E S L I Z A M I E N T O   P O R *
054400*          T R A M O S   D E   L I Q U I D E Z   D E L   P O O L
054500************************************************************
054600 323-CALCULA-DESLIZAMIENTO SECTION.
054700     COMPUTE WKS-FRACCION-LIQUIDEZ ROUNDED =
054800             WKS-MONTO-OPERACION / WKS-LIQUIDEZ-POOL
054900     EVALUATE TRUE
055000        WHEN WKS-LIQUIDEZ-POOL NOT > 0
055100             MOVE 0 TO WKS-TASA-DESLIZAMIENTO
055200        WHEN WKS-FRACCION-LIQUIDEZ < .001
055300             MOVE .0001 TO WKS-TASA-DESLIZAMIENTO
055400        WHEN WKS-FRACCION-LIQUIDEZ < .01
055500             MOVE .0005 TO WKS-TASA-DESLIZAMIENTO
055600        WHEN WKS-FRACCION-LIQUIDEZ < .05
055700             MOVE .0015 TO WKS-TASA-DESLIZAMIENTO
055800        WHEN OTHER
055900             MOVE .003 TO WKS-TASA-DESLIZAMIENTO
056000     END-EVALUATE
056100     IF WKS-TASA-DESLIZAMIENTO > .005
056200        MOVE .005 TO WKS-TASA-DESLIZAMIENTO
056300     END-IF.
056400 323-CALCULA-DESLIZAMIENTO-E. EXIT.
056500
056600************************************************************
056700*  3 2 4 - B U S C A   E L   P R E C I O   D E   H O Y   D E *
056800*          L A   P O S I C I O N   E N   L A   T A B L A     *
056900*          M A E S T R A                                     *
057000************************************************************
057100 324-BUSCA-PRECIO-HOY SECTION.
057200     MOVE 'N' TO WKS-FLAG-BUSQUEDA
057300     PERFORM 326-COMPARA-HOY VARYING WKS-K FROM 1 BY 1
057400             UNTIL WKS-K > WKS-N-TODOS OR WKS-ENCONTRADO.
057500 324-BUSCA-PRECIO-HOY-E. EXIT.
057600
057700************************************************************
057800*  3 2 5 - B U S C A   E L   P R E C I O   D E   A Y E R     *
057900*          D E   L A   P O S I C I O N   E N   L A   T A B L A
058000*          M A E S T R A                                     *
058100************************************************************
058200 325-BUSCA-PRECIO-AYER SECTION.
058300     MOVE 'N' TO WKS-FLAG-BUSQUEDA
058400     MOVE WKS-FECHAS (WKS-DIA-IDX - 1) TO WKS-FECHA-AYER
058500     PERFORM 327-COMPARA-AYER VARYING WKS-K FROM 1 BY 1
058600             UNTIL WKS-K > WKS-N-TODOS OR WKS-ENCONTRADO.
058700 325-BUSCA-PRECIO-AYER-E. EXIT.
058800
058900************************************************************
059000*  3 2 6 - C O M P A R A   U N   R E G I S T R O   D E   L A *
059100*          T A B L A   M A E S T R A   C O N T R A   L A     *
059200*          P O S I C I O N   Y   L A   F E C H A   D E   H O Y
059300************************************************************
059400 326-COMPARA-HOY SECTION.
059500     IF WKS-TD-DIRECCION (WKS-K) = WKS-PO-DIRECCION (WKS-P)
059600        AND WKS-TD-FECHA (WKS-K) = WKS-FECHA-ACTUAL
059700        MOVE 'S' TO WKS-FLAG-BUSQUEDA
059800        MOVE WKS-TD-PRECIO (WKS-K) TO WKS-PRECIO-HALLADO
059900     END-IF.
060000 326-COMPARA-HOY-E. EXIT.
060100
060200************************************************************
060300*  3 2 7 - C O M P A R A   U N   R E G I S T R O   D E   L A *
060400*          T A B L A   M A E S T R A   C O N T R A   L A     *
060500*          P O S I C I O N   Y   L A   F E C H A   D E   A Y E R
060600************************************************************
060700 327-COMPARA-AYER SECTION.
060800     IF WKS-TD-DIRECCION (WKS-K) = WKS-PO-DIRECCION (WKS-P)
060900        AND WKS-TD-FECHA (WKS-K) = WKS-FECHA-AYER
061000        MOVE 'S' TO WKS-FLAG-BUSQUEDA
061100        MOVE WKS-TD-PRECIO (WKS-K) TO WKS-PRECIO-HALLADO
061200     END-IF.
061300 327-COMPARA-AYER-E. EXIT.
061400
061500************************************************************
061600*  3 3 0 - C O M P A C T A   L A   T A B L A   D E           *
061700*          P O S I C I O N E S   E L I M I N A N D O   L A S *
061800*          M A R C A D A S   P A R A   C I E R R E           *
061900************************************************************
062000 330-ELIMINA-POSICIONES-CERRADAS SECTION.
062100     MOVE 0 TO WKS-N-POSICIONES-NUEVO
062200     PERFORM 331-COMPACTA-UNA-POSICION VARYING WKS-P FROM 1 BY 1
062300             UNTIL WKS-P > WKS-N-POSICIONES
062400     MOVE WKS-N-POSICIONES-NUEVO TO WKS-N-POSICIONES.
062500 330-ELIMINA-POSICIONES-CERRADAS-E. EXIT.
062600
062700************************************************************
062800*  3 3 1 - C O N S E R V A   U N A   P O S I C I O N   A B I E R T A
062900*          D E S P L A Z A N D O L A   A   S U   N U E V A   *
063000*          P O S I C I O N   E N   L A   T A B L A           *
063100************************************************************
063200 331-COMPACTA-UNA-POSICION SECTION.
063300     IF WKS-PO-CIERRA (WKS-P) NOT = 'S'
063400        ADD 1 TO WKS-N-POSICIONES-NUEVO
063500        IF WKS-N-POSICIONES-NUEVO NOT = WKS-P
063600           MOVE WKS-PO-DIRECCION (WKS-P)      TO
063700                WKS-PO-DIRECCION (WKS-N-POSICIONES-NUEVO)
063800           MOVE WKS-PO-PRECIO-ENTRADA (WKS-P) TO
063900                WKS-PO-PRECIO-ENTRADA (WKS-N-POSICIONES-NUEVO)
064000           MOVE WKS-PO-ALOCACION (WKS-P)      TO
064100                WKS-PO-ALOCACION (WKS-N-POSICIONES-NUEVO)
064200           MOVE 'N'                            TO
064300                WKS-PO-CIERRA (WKS-N-POSICIONES-NUEVO)
064400        END-IF
064500     END-IF.
064600 331-COMPACTA-UNA-POSICION-E. EXIT.
064700
064800******************************************************************
064900*  E S C R I B E   E L   R E G I S T R O   D I A R I O   D E      *
065000*          C A R T E R A                                          *
065100******************************************************************
065200 340-ESCRIBE-PORTAFOLIO SECTION.
065300     MOVE WKS-FECHA-ACTUAL   TO PD-DATE
065400     MOVE WKS-CAPITAL-ACTUAL TO PD-PORTFOLIO-VALUE
065500     MOVE WKS-N-POSICIONES   TO PD-N-TOKENS
065600     WRITE PORTAFOLIO-DIA-REC.
065700 340-ESCRIBE-PORTAFOLIO-E. EXIT.
065800
065900******************************************************************
066000*                E S T A D I S T I C A S                        *
066100******************************************************************
066200 140-ESTADISTICAS SECTION.
066300     DISPLAY ">>>>>>>>>>>>> SIMULACION ESTRATEGIA SMA <<<<<<<<<<<<"
066400             UPON CONSOLE
066500     DISPLAY "||  FECHA DE PROCESO : " WKS-FP-ANIO "/" WKS-FP-MES
066600             "/" WKS-FP-DIA UPON CONSOLE
066700     MOVE WKS-REGISTROS-LEIDOS TO WKS-MASCARA-CONTEO
066800     DISPLAY "||  REGISTROS DE INDICADORES LEIDOS : ("
066900             WKS-MASCARA-CONTEO ")" UPON CONSOLE
067000     MOVE WKS-N-FECHAS TO WKS-MASCARA-CONTEO
067100     DISPLAY "||  DIAS DE NEGOCIACION DISTINTOS : ("
067200             WKS-MASCARA-CONTEO ")" UPON CONSOLE
067300     MOVE WKS-DIAS-PROCESADOS TO WKS-MASCARA-CONTEO
067400     DISPLAY "||  DIAS PROCESADOS EN LA SIMULACION : ("
067500             WKS-MASCARA-CONTEO ")" UPON CONSOLE
067600     MOVE WKS-CAPITAL-ACTUAL TO WKS-MASCARA-CAPITAL
067700     DISPLAY "||  VALOR FINAL DE CARTERA : ("
067800             WKS-MASCARA-CAPITAL ")" UPON CONSOLE
067900     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<"
068000             UPON CONSOLE.
068100 140-ESTADISTICAS-E. EXIT.
068200
068300******************************************************************
068400*                C I E R R A   A R C H I V O S                   *
068500******************************************************************
068600 150-CIERRA-ARCHIVOS SECTION.
068700     CLOSE INDARCH
068800     CLOSE PORTOUT.
068900 150-CIERRA-ARCHIVOS-E. EXIT.
