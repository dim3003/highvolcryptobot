000100******************************************************************
000200* FECHA       : 14/05/1990                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BACKTESTING DE CRIPTOACTIVOS                     *
000500* PROGRAMA    : BTIN1C03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA, POR TOKEN Y POR QUIEBRE DE CONTROL, LOS *
000800*             : INDICADORES TECNICOS DE VENTANA MOVIL (MEDIAS    *
000900*             : MOVILES, BANDAS DE BOLLINGER, RSI, MOMENTUM,     *
001000*             : PROMEDIO Y RAZON DE VOLUMEN, VOLATILIDAD) SOBRE  *
001100*             : EL ARCHIVO DE PRECIOS YA DEPURADO, Y ESCRIBE EL  *
001200*             : REGISTRO EXTENDIDO DE INDICADORES.               *
001300* ARCHIVOS    : CLNPRCE=C, INDARCH=A                              *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZAR                        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 14/05/1990                                       *
001700* BPM/RATIONAL: 111204                                           *
001800* NOMBRE      : CALCULO DE INDICADORES FINANCIEROS DE CARTERA    *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100*                    R E G I S T R O   D E   C A M B I O S       *
002200******************************************************************
002300* 14/05/1990 PEDR BPM-111204 ALTA INICIAL. CALCULABA INDICES DE  *
002400*                 MOROSIDAD PROMEDIO Y TENDENCIA POR PRODUCTO DE *
002500*                 CARTERA, AGRUPADOS POR QUIEBRE DE CONTROL.     *
002600* 08/08/1994 PEDR BPM-112870 SE AGREGA CALCULO DE DESVIACION     *
002700*                 ESTANDAR MUESTRAL POR RUTINA PROPIA (NEWTON).  *
002800* 30/09/1998 RCAS BPM-117755 REVISION Y2K - FECHAS A 8 POSICIONES*
002900*                 (AAAAMMDD) EN TODAS LAS TABLAS DE VENTANA.     *
003000* 14/02/1999 RCAS BPM-118005 PRUEBAS DE PASO DE SIGLO, SIN       *
003100*                 HALLAZGOS.                                     *
003200* 11/03/2024 PEDR BPM-229010 REESCRITURA: EL ESQUELETO DE        *
003300*                 INDICES DE MOROSIDAD SE REUTILIZA PARA CALCULAR*
003400*                 LOS INDICADORES TECNICOS DEL ARCHIVO DE        *
003500*                 PRECIOS DE TOKENS CRIPTO (SMA, BOLLINGER, RSI, *
003600*                 MOMENTUM, VOLUMEN, VOLATILIDAD).               *
003700* 02/05/2024 PEDR BPM-229188 SE AGREGAN BANDERAS DE DISPONIBLE/  *
003800*                 FALTA POR INDICADOR MIENTRAS LA VENTANA NO     *
003900*                 ESTA COMPLETA.                                 *
004000* 10/08/2026 PEDR BPM-241192 SE AGREGA BITACORA DE TOKENS Y      *
004100*                 REGISTROS PROCESADOS POR CORRIDA.               *
004114* 10/08/2026 PEDR BPM-241203 SE AGREGA EL PARRAFO 900-ERROR-FATAL Y SE *
004128*                 USA GO TO DESDE LA APERTURA DE ARCHIVOS PARA LA  *
004142*                 TERMINACION ANORMAL; LOS PERFORM DE 100-MAIN PASAN A *
004156*                 LA FORMA PERFORM...THRU...-E. SE DECLARAN NIVEL 77 *
004170*                 PARA CONTADORES DE TRABAJO QUE ANTES ERAN 01     *
004184*                 INDEPENDIENTES.                                  *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                    BTIN1C03.
004500 AUTHOR.                        ERICK RAMIREZ.
004600 INSTALLATION.                  BANCO INDUSTRIAL.
004700 DATE-WRITTEN.                  14/05/1990.
004800 DATE-COMPILED.                 10/08/2026.
004900 SECURITY.                      USO INTERNO - BANCO INDUSTRIAL.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*           A R C H I V O   D E   P R E C I O S   L I M P I O S
005800     SELECT CLNPRCE ASSIGN   TO CLNPRCE
005900            ORGANIZATION     IS LINE SEQUENTIAL
006000            FILE STATUS      IS FS-CLNPRCE.
006100*           A R C H I V O   D E   I N D I C A D O R E S
006200     SELECT INDARCH ASSIGN   TO INDARCH
006300            ORGANIZATION     IS LINE SEQUENTIAL
006400            FILE STATUS      IS FS-INDARCH.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  CLNPRCE.
006800     COPY PRICEREC.
006900 FD  INDARCH.
007000     COPY INDXREC.
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*           RECURSOS RUTINA FILE STATUS                          *
007400******************************************************************
007500 01  WKS-FS-STATUS.
007600     05  FS-CLNPRCE                 PIC 9(02) VALUE ZEROES.
007700     05  FS-INDARCH                 PIC 9(02) VALUE ZEROES.
007800******************************************************************
007900*           AREA DE LECTURA ANTICIPADA (READ-AHEAD)              *
008000******************************************************************
008100 01  WKS-REG-ACTUAL.
008200     05  WKS-RA-TOKEN-ADDRESS       PIC X(42).
008300     05  WKS-RA-DATE                PIC 9(08).
008400     05  WKS-RA-PRICE               PIC S9(07)V9(08)
008500                                    SIGN IS TRAILING SEPARATE.
008600     05  WKS-RA-MARKET-CAP          PIC S9(13)V9(02)
008700                                    SIGN IS TRAILING SEPARATE.
008800     05  WKS-RA-VOLUME              PIC S9(13)V9(02)
008900                                    SIGN IS TRAILING SEPARATE.
009000******************************************************************
009100*      T A B L A   D E L   G R U P O   D E L   T O K E N         *
009200******************************************************************
009300 01  WKS-GRUPO-TOKEN.
009400     05  WKS-GRUPO-ENTRADA OCCURS 4000 TIMES.
009500         10  WKS-GR-DATE            PIC 9(08).
009600         10  WKS-GR-PRICE           PIC S9(07)V9(08)
009700                                    SIGN IS TRAILING SEPARATE.
009800         10  WKS-GR-MARKET-CAP      PIC S9(13)V9(02)
009900                                    SIGN IS TRAILING SEPARATE.
010000         10  WKS-GR-VOLUME          PIC S9(13)V9(02)
010100                                    SIGN IS TRAILING SEPARATE.
010200         10  WKS-GR-RETURN          PIC S9(03)V9(06)
010300                                    SIGN IS TRAILING SEPARATE.
010400 01  WKS-TOKEN-QUIEBRE              PIC X(42) VALUE SPACES.
010500 77  WKS-N-GRUPO                    PIC 9(05) COMP VALUE ZEROES.
010600 77  WKS-I                          PIC 9(05) COMP VALUE ZEROES.
010700 77  WKS-J                          PIC 9(05) COMP VALUE ZEROES.
010800 77  WKS-INICIO-VENTANA             PIC 9(05) COMP VALUE ZEROES.
010900 77  WKS-N-VENTANA                  PIC 9(05) COMP VALUE ZEROES.
011000******************************************************************
011100*           INDICADORES CALCULADOS PARA EL INDICE ACTUAL         *
011200******************************************************************
011300 01  WKS-IND-RETURN                 PIC S9(03)V9(06)
011400                                    SIGN IS TRAILING SEPARATE.
011500 01  WKS-IND-SMA20                  PIC S9(07)V9(08)
011600                                    SIGN IS TRAILING SEPARATE.
011700 01  WKS-IND-SMA50                  PIC S9(07)V9(08)
011800                                    SIGN IS TRAILING SEPARATE.
011900 01  WKS-IND-SMA200                 PIC S9(07)V9(08)
012000                                    SIGN IS TRAILING SEPARATE.
012100 01  WKS-IND-BB-UPPER               PIC S9(07)V9(08)
012200                                    SIGN IS TRAILING SEPARATE.
012300 01  WKS-IND-BB-LOWER               PIC S9(07)V9(08)
012400                                    SIGN IS TRAILING SEPARATE.
012500 01  WKS-IND-BB-POS                 PIC S9(03)V9(06)
012600                                    SIGN IS TRAILING SEPARATE.
012700 01  WKS-IND-RSI                    PIC S9(03)V9(06)
012800                                    SIGN IS TRAILING SEPARATE.
012900 01  WKS-IND-MOM7                   PIC S9(03)V9(06)
013000                                    SIGN IS TRAILING SEPARATE.
013100 01  WKS-IND-MOM30                  PIC S9(03)V9(06)
013200                                    SIGN IS TRAILING SEPARATE.
013300 01  WKS-IND-VOLSMA20               PIC S9(13)V9(02)
013400                                    SIGN IS TRAILING SEPARATE.
013500 01  WKS-IND-VOLRATIO               PIC S9(03)V9(06)
013600                                    SIGN IS TRAILING SEPARATE.
013700 01  WKS-IND-VOLAT30                PIC S9(03)V9(06)
013800                                    SIGN IS TRAILING SEPARATE.
013900 01  WKS-IND-FLAGS.
014000     05  WKS-IND-FL-SMA20           PIC X(01) VALUE 'N'.
014100     05  WKS-IND-FL-SMA50           PIC X(01) VALUE 'N'.
014200     05  WKS-IND-FL-SMA200          PIC X(01) VALUE 'N'.
014300     05  WKS-IND-FL-BOLLINGER       PIC X(01) VALUE 'N'.
014400     05  WKS-IND-FL-RSI             PIC X(01) VALUE 'N'.
014500     05  WKS-IND-FL-MOM7            PIC X(01) VALUE 'N'.
014600     05  WKS-IND-FL-MOM30           PIC X(01) VALUE 'N'.
014700     05  WKS-IND-FL-VOLSMA          PIC X(01) VALUE 'N'.
014800     05  WKS-IND-FL-VOLATILIDAD     PIC X(01) VALUE 'N'.
014900******************************************************************
015000*           ACUMULADORES GENERICOS DE VENTANA                    *
015100******************************************************************
015200 01  WKS-SUMA-PRECIO                PIC S9(13)V9(08) COMP
015300                                    VALUE ZEROES.
015400 01  WKS-SUMA-VOLUMEN               PIC S9(18)V9(02) COMP
015500                                    VALUE ZEROES.
015600 01  WKS-SUMA-GANANCIA              PIC S9(07)V9(06)
015700                                    SIGN IS TRAILING SEPARATE.
015800 01  WKS-SUMA-PERDIDA               PIC S9(07)V9(06)
015900                                    SIGN IS TRAILING SEPARATE.
016000 01  WKS-PROMEDIO-GANANCIA          PIC S9(05)V9(06)
016100                                    SIGN IS TRAILING SEPARATE.
016200 01  WKS-PROMEDIO-PERDIDA           PIC S9(05)V9(06)
016300                                    SIGN IS TRAILING SEPARATE.
016400 01  WKS-RS                         PIC S9(05)V9(06)
016500                                    SIGN IS TRAILING SEPARATE.
016600 01  WKS-DELTA                      PIC S9(07)V9(08)
016700                                    SIGN IS TRAILING SEPARATE.
016800 01  WKS-SUMA-CUADRADOS             PIC S9(15)V9(08)
016900                                    SIGN IS TRAILING SEPARATE.
017000 01  WKS-DIFERENCIA                 PIC S9(09)V9(08)
017100                                    SIGN IS TRAILING SEPARATE.
017200 01  WKS-VARIANZA                   PIC S9(15)V9(08)
017300                                    SIGN IS TRAILING SEPARATE.
017400 01  WKS-SIGMA                      PIC S9(09)V9(08)
017500                                    SIGN IS TRAILING SEPARATE.
017600******************************************************************
017700*      R U T I N A   D E   R A I Z   C U A D R A D A   ( N E W T O N )
017800******************************************************************
017900 01  WKS-RAIZ-ENTRADA               PIC S9(15)V9(08)
018000                                    SIGN IS TRAILING SEPARATE.
018100 01  WKS-RAIZ-X                      PIC S9(09)V9(08)
018200                                    SIGN IS TRAILING SEPARATE.
018300 01  WKS-RAIZ-RESULTADO              PIC S9(09)V9(08)
018400                                    SIGN IS TRAILING SEPARATE.
018500 77  WKS-RAIZ-ITERACION              PIC 9(02) COMP VALUE ZEROES.
018600******************************************************************
018700*           BANDERAS Y CONTADORES DE ESTADISTICAS                *
018800******************************************************************
018900 01  WKS-FLAGS.
019000     05  WKS-FIN-CLNPRCE            PIC X(01) VALUE 'N'.
019100         88  FIN-CLNPRCE                      VALUE 'S'.
019200 01  WKS-REGISTROS-LEIDOS           PIC 9(07) COMP VALUE ZEROES.
019300 01  WKS-REGISTROS-ESCRITOS         PIC 9(07) COMP VALUE ZEROES.
019400 01  WKS-TOKENS-PROCESADOS          PIC 9(05) COMP VALUE ZEROES.
019500 01  WKS-MASCARA-CONTEO             PIC ZZZ,ZZ9.
019600 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
019700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
019800     05  WKS-FP-ANIO                PIC 9(04).
019900     05  WKS-FP-MES                 PIC 9(02).
020000     05  WKS-FP-DIA                 PIC 9(02).
020100******************************************************************
020200       PROCEDURE DIVISION.
020300******************************************************************
020400*               S E C C I O N   P R I N C I P A L               *
020500******************************************************************
020600 100-MAIN SECTION.
020700     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
020800     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
020900     PERFORM 200-PROCESA-ARCHIVO-PRECIOS
021000     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
021100     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
021200     STOP RUN.
021300 100-MAIN-E. EXIT.
021400
021500******************************************************************
021600*          A P E R T U R A   D E   A R C H I V O S               *
021700******************************************************************
021800 110-APERTURA-ARCHIVOS SECTION.
021900     OPEN INPUT  CLNPRCE
022000     OPEN OUTPUT INDARCH
022100     IF FS-CLNPRCE NOT = 0 OR FS-INDARCH NOT = 0
022200        DISPLAY "================================================"
022300                UPON CONSOLE
022400        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE INDICADORES        "
022500                UPON CONSOLE
022600        DISPLAY "  FS-CLNPRCE (" FS-CLNPRCE ")  FS-INDARCH ("
022700                FS-INDARCH ")" UPON CONSOLE
022800        DISPLAY "================================================"
022900                UPON CONSOLE
023000        GO TO 900-ERROR-FATAL
023200     END-IF.
023300 110-APERTURA-ARCHIVOS-E. EXIT.

023310******************************************************************
023320*  T E R M I N A C I O N   A N O R M A L   P O R   E R R O R   D E *
023330*          A P E R T U R A   D E   A R C H I V O S                 *
023340******************************************************************
023350 900-ERROR-FATAL SECTION.
023360     MOVE 91 TO RETURN-CODE
023370     STOP RUN.
023380 900-ERROR-FATAL-E. EXIT.
023400
023500******************************************************************
023600*  P R O C E S A   E L   A R C H I V O   D E   P R E C I O S     *
023700*          P O R   Q U I E B R E   D E   T O K E N               *
023800******************************************************************
023900 200-PROCESA-ARCHIVO-PRECIOS SECTION.
024000     PERFORM 210-LEE-SIGUIENTE
024100     PERFORM 201-PROCESA-UN-TOKEN UNTIL FIN-CLNPRCE.
024200 200-PROCESA-ARCHIVO-PRECIOS-E. EXIT.
024300
024400************************************************************
024500     P R O C E S A   U N   G R U P O   D E   T O K E N     *
024600************************************************************
024700 201-PROCESA-UN-TOKEN SECTION.
024800     MOVE WKS-RA-TOKEN-ADDRESS TO WKS-TOKEN-QUIEBRE
024900     PERFORM 300-CARGA-GRUPO-TOKEN
025000     PERFORM 220-CALCULA-INDICADORES
025100     ADD 1 TO WKS-TOKENS-PROCESADOS.
025200 201-PROCESA-UN-TOKEN-E. EXIT.
025300
025400******************************************************************
025500*          L E E   E L   S I G U I E N T E   R E G I S T R O     *
025600******************************************************************
025700 210-LEE-SIGUIENTE SECTION.
025800     READ CLNPRCE
025900          AT END SET FIN-CLNPRCE TO TRUE
026000     END-READ
026100     IF NOT FIN-CLNPRCE
026200        ADD 1 TO WKS-REGISTROS-LEIDOS
026300        MOVE PR-TOKEN-ADDRESS   TO WKS-RA-TOKEN-ADDRESS
026400        MOVE PR-DATE            TO WKS-RA-DATE
026500        MOVE PR-PRICE           TO WKS-RA-PRICE
026600        MOVE PR-MARKET-CAP      TO WKS-RA-MARKET-CAP
026700        MOVE PR-VOLUME          TO WKS-RA-VOLUME
026800     END-IF.
026900 210-LEE-SIGUIENTE-E. EXIT.
027000
027100******************************************************************
027200*    C A R G A   E L   G R U P O   D E   U N   T O K E N         *
027300*      ( T A M B I E N   C A L C U L A   E L   R E T O R N O )   *
027400******************************************************************
027500 300-CARGA-GRUPO-TOKEN SECTION.
027600     MOVE 0 TO WKS-N-GRUPO
027700     PERFORM 301-ACUMULA-UN-REGISTRO UNTIL FIN-CLNPRCE
027800                OR WKS-RA-TOKEN-ADDRESS NOT = WKS-TOKEN-QUIEBRE.
027900 300-CARGA-GRUPO-TOKEN-E. EXIT.
028000
028100************************************************************
028200*    A C U M U L A   U N   R E G I S T R O   Y   S U   R E T O R N O *
028300************************************************************
028400 301-ACUMULA-UN-REGISTRO SECTION.
028500     ADD 1 TO WKS-N-GRUPO
028600     MOVE WKS-RA-DATE          TO WKS-GR-DATE (WKS-N-GRUPO)
028700     MOVE WKS-RA-PRICE         TO WKS-GR-PRICE (WKS-N-GRUPO)
028800     MOVE WKS-RA-MARKET-CAP    TO
028900    WKS-GR-MARKET-CAP (WKS-N-GRUPO)
029000     MOVE WKS-RA-VOLUME        TO WKS-GR-VOLUME (WKS-N-GRUPO)
029100     IF WKS-N-GRUPO = 1
029200  MOVE 0 TO WKS-GR-RETURN (1)
029300     ELSE
029400  IF WKS-GR-PRICE (WKS-N-GRUPO - 1) NOT = 0
029500     COMPUTE WKS-GR-RETURN (WKS-N-GRUPO) ROUNDED =
029600        (WKS-GR-PRICE (WKS-N-GRUPO) /
029700         WKS-GR-PRICE (WKS-N-GRUPO - 1)) - 1
029800  ELSE
029900     MOVE 0 TO WKS-GR-RETURN (WKS-N-GRUPO)
030000  END-IF
030100     END-IF
030200     PERFORM 210-LEE-SIGUIENTE.
030300 301-ACUMULA-UN-REGISTRO-E. EXIT.
030400
030500******************************************************************
030600*  C A L C U L A   L O S   I N D I C A D O R E S   D E L         *
030700*          T O K E N   Y   E S C R I B E   E L   R E G I S T R O *
030800******************************************************************
030900 220-CALCULA-INDICADORES SECTION.
031000     PERFORM 227-CALCULA-UN-INDICE VARYING WKS-I FROM 1 BY 1
031100             UNTIL WKS-I > WKS-N-GRUPO.
031200 220-CALCULA-INDICADORES-E. EXIT.
031300
031400************************************************************
031500*  2 2 7 - C A L C U L A   L O S   I N D I C A D O R E S   D E     *
031600*          U N   S O L O   R E G I S T R O                        *
031700************************************************************
031800 227-CALCULA-UN-INDICE SECTION.
031900     MOVE WKS-GR-RETURN (WKS-I)  TO WKS-IND-RETURN
032000     PERFORM 221-CALCULA-SMA
032100     PERFORM 222-CALCULA-BOLLINGER
032200     PERFORM 223-CALCULA-RSI
032300     PERFORM 224-CALCULA-MOMENTUM
032400     PERFORM 225-CALCULA-VOLUMEN
032500     PERFORM 226-CALCULA-VOLATILIDAD
032600     PERFORM 240-ESCRITURA-INDICADORES.
032700 227-CALCULA-UN-INDICE-E. EXIT.
032800
032900******************************************************************
033000*          2 2 1 - M E D I A S   M O V I L E S   ( S M A )       *
033100******************************************************************
033200 221-CALCULA-SMA SECTION.
033300     MOVE 0 TO WKS-IND-SMA20
033400     MOVE 'N' TO WKS-IND-FL-SMA20
033500     IF WKS-I NOT < 20
033600        COMPUTE WKS-INICIO-VENTANA = WKS-I - 19
033700        MOVE 0 TO WKS-SUMA-PRECIO
033800        PERFORM 228-SUMA-PRECIO-VENTANA VARYING WKS-J
033900                FROM WKS-INICIO-VENTANA BY 1 UNTIL WKS-J > WKS-I
034000        COMPUTE WKS-IND-SMA20 ROUNDED = WKS-SUMA-PRECIO / 20
034100        MOVE 'S' TO WKS-IND-FL-SMA20
034200     END-IF
034300     MOVE 0 TO WKS-IND-SMA50
034400     MOVE 'N' TO WKS-IND-FL-SMA50
034500     IF WKS-I NOT < 50
034600        COMPUTE WKS-INICIO-VENTANA = WKS-I - 49
034700        MOVE 0 TO WKS-SUMA-PRECIO
034800        PERFORM 228-SUMA-PRECIO-VENTANA VARYING WKS-J
034900                FROM WKS-INICIO-VENTANA BY 1 UNTIL WKS-J > WKS-I
035000        COMPUTE WKS-IND-SMA50 ROUNDED = WKS-SUMA-PRECIO / 50
035100        MOVE 'S' TO WKS-IND-FL-SMA50
035200     END-IF
035300     MOVE 0 TO WKS-IND-SMA200
035400     MOVE 'N' TO WKS-IND-FL-SMA200
035500     IF WKS-I NOT < 200
035600        COMPUTE WKS-INICIO-VENTANA = WKS-I - 199
035700        MOVE 0 TO WKS-SUMA-PRECIO
035800        PERFORM 228-SUMA-PRECIO-VENTANA VARYING WKS-J
035900                FROM WKS-INICIO-VENTANA BY 1 UNTIL WKS-J > WKS-I
036000        COMPUTE WKS-IND-SMA200 ROUNDED = WKS-SUMA-PRECIO / 200
036100        MOVE 'S' TO WKS-IND-FL-SMA200
036200     END-IF.
036300 221-CALCULA-SMA-E. EXIT.
036400
036500************************************************************
036600*  2 2 8 - A C U M U L A   P R E C I O   D E   U N A   V E N T A N A *
036700************************************************************
036800 228-SUMA-PRECIO-VENTANA SECTION.
036900     ADD WKS-GR-PRICE (WKS-J) TO WKS-SUMA-PRECIO.
037000 228-SUMA-PRECIO-VENTANA-E. EXIT.
037100
037200******************************************************************
037300*  2 2 2 - B A N D A S   D E   B O L L I N G E R  (VENTANA 20)   *
037400******************************************************************
037500 222-CALCULA-BOLLINGER SECTION.
037600     MOVE 0 TO WKS-IND-BB-UPPER WKS-IND-BB-LOWER WKS-IND-BB-POS
037700     MOVE 'N' TO WKS-IND-FL-BOLLINGER
037800     IF WKS-I NOT < 20
037900        COMPUTE WKS-INICIO-VENTANA = WKS-I - 19
038000        MOVE 0 TO WKS-SUMA-CUADRADOS
038100        PERFORM 229-SUMA-CUADRADOS-PRECIO VARYING WKS-J
038200                FROM WKS-INICIO-VENTANA BY 1 UNTIL WKS-J > WKS-I
038300        COMPUTE WKS-VARIANZA ROUNDED = WKS-SUMA-CUADRADOS / 19
038400        MOVE WKS-VARIANZA TO WKS-RAIZ-ENTRADA
038500        PERFORM 900-RAIZ-CUADRADA
038600        MOVE WKS-RAIZ-RESULTADO TO WKS-SIGMA
038700        COMPUTE WKS-IND-BB-UPPER ROUNDED =
038800                WKS-IND-SMA20 + (2 * WKS-SIGMA)
038900        COMPUTE WKS-IND-BB-LOWER ROUNDED =
039000                WKS-IND-SMA20 - (2 * WKS-SIGMA)
039100        IF (WKS-IND-BB-UPPER - WKS-IND-BB-LOWER) NOT = 0
039200           COMPUTE WKS-IND-BB-POS ROUNDED =
039300                   (WKS-GR-PRICE (WKS-I) - WKS-IND-BB-LOWER) /
039400                   (WKS-IND-BB-UPPER - WKS-IND-BB-LOWER)
039500        END-IF
039600        MOVE 'S' TO WKS-IND-FL-BOLLINGER
039700     END-IF.
039800 222-CALCULA-BOLLINGER-E. EXIT.
039900
040000************************************************************
040100*  2 2 9 - A C U M U L A   E L   C U A D R A D O   D E   L A      *
040200*          D E S V I A C I O N   D E L   P R E C I O              *
040300************************************************************
040400 229-SUMA-CUADRADOS-PRECIO SECTION.
040500     COMPUTE WKS-DIFERENCIA =
040600       WKS-GR-PRICE (WKS-J) - WKS-IND-SMA20
040700     COMPUTE WKS-SUMA-CUADRADOS =
040800       WKS-SUMA-CUADRADOS +
040900       (WKS-DIFERENCIA * WKS-DIFERENCIA).
041000 229-SUMA-CUADRADOS-PRECIO-E. EXIT.
041100
041200******************************************************************
041300*          2 2 3 - I N D I C E   R S I  ( V E N T A N A   1 4 )  *
041400******************************************************************
041500 223-CALCULA-RSI SECTION.
041600     MOVE 0 TO WKS-IND-RSI
041700     MOVE 'N' TO WKS-IND-FL-RSI
041800     IF WKS-I NOT < 15
041900        MOVE 0 TO WKS-SUMA-GANANCIA
042000        MOVE 0 TO WKS-SUMA-PERDIDA
042100        COMPUTE WKS-INICIO-VENTANA = WKS-I - 13
042200        PERFORM 230-ACUMULA-GANANCIA-PERDIDA VARYING WKS-J
042300                FROM WKS-INICIO-VENTANA BY 1 UNTIL WKS-J > WKS-I
042400        COMPUTE WKS-PROMEDIO-GANANCIA ROUNDED =
042500                WKS-SUMA-GANANCIA / 14
042600        COMPUTE WKS-PROMEDIO-PERDIDA ROUNDED =
042700                WKS-SUMA-PERDIDA / 14
042800        IF WKS-PROMEDIO-PERDIDA = 0
042900           MOVE 100 TO WKS-IND-RSI
043000        ELSE
043100           COMPUTE WKS-RS ROUNDED =
043200                   WKS-PROMEDIO-GANANCIA / WKS-PROMEDIO-PERDIDA
043300           COMPUTE WKS-IND-RSI ROUNDED =
043400                   100 - (100 / (1 + WKS-RS))
043500        END-IF
043600        MOVE 'S' TO WKS-IND-FL-RSI
043700     END-IF.
043800 223-CALCULA-RSI-E. EXIT.
043900
044000************************************************************
044100*  2 3 0 - A C U M U L A   G A N A N C I A   O   P E R D I D A    *
044200*          D I A R I A   D E   L A   V E N T A N A   R S I        *
044300************************************************************
044400 230-ACUMULA-GANANCIA-PERDIDA SECTION.
044500     COMPUTE WKS-DELTA =
044600       WKS-GR-PRICE (WKS-J) - WKS-GR-PRICE (WKS-J - 1)
044700     IF WKS-DELTA > 0
044800  ADD WKS-DELTA TO WKS-SUMA-GANANCIA
044900     ELSE
045000  SUBTRACT WKS-DELTA FROM WKS-SUMA-PERDIDA
045100     END-IF.
045200 230-ACUMULA-GANANCIA-PERDIDA-E. EXIT.
045300
045400******************************************************************
045500*     2 2 4 - M O M E N T U M   7   Y   3 0   D I A S            *
045600******************************************************************
045700 224-CALCULA-MOMENTUM SECTION.
045800     MOVE 0 TO WKS-IND-MOM7
045900     MOVE 'N' TO WKS-IND-FL-MOM7
046000     IF WKS-I NOT < 8
046100        IF WKS-GR-PRICE (WKS-I - 7) NOT = 0
046200           COMPUTE WKS-IND-MOM7 ROUNDED =
046300                   (WKS-GR-PRICE (WKS-I) /
046400                    WKS-GR-PRICE (WKS-I - 7)) - 1
046500        END-IF
046600        MOVE 'S' TO WKS-IND-FL-MOM7
046700     END-IF
046800     MOVE 0 TO WKS-IND-MOM30
046900     MOVE 'N' TO WKS-IND-FL-MOM30
047000     IF WKS-I NOT < 31
047100        IF WKS-GR-PRICE (WKS-I - 30) NOT = 0
047200           COMPUTE WKS-IND-MOM30 ROUNDED =
047300                   (WKS-GR-PRICE (WKS-I) /
047400                    WKS-GR-PRICE (WKS-I - 30)) - 1
047500        END-IF
047600        MOVE 'S' TO WKS-IND-FL-MOM30
047700     END-IF.
047800 224-CALCULA-MOMENTUM-E. EXIT.
047900
048000******************************************************************
048100*   2 2 5 - P R O M E D I O   Y   R A Z O N   D E   V O L U M E N
048200******************************************************************
048300 225-CALCULA-VOLUMEN SECTION.
048400     MOVE 0 TO WKS-IND-VOLSMA20
048500     MOVE 0 TO WKS-IND-VOLRATIO
048600     MOVE 'N' TO WKS-IND-FL-VOLSMA
048700     IF WKS-I NOT < 20
048800        COMPUTE WKS-INICIO-VENTANA = WKS-I - 19
048900        MOVE 0 TO WKS-SUMA-VOLUMEN
049000        PERFORM 231-SUMA-VOLUMEN-VENTANA VARYING WKS-J
049100                FROM WKS-INICIO-VENTANA BY 1 UNTIL WKS-J > WKS-I
049200        COMPUTE WKS-IND-VOLSMA20 ROUNDED = WKS-SUMA-VOLUMEN / 20
049300        IF WKS-IND-VOLSMA20 NOT = 0
049400           COMPUTE WKS-IND-VOLRATIO ROUNDED =
049500                   WKS-GR-VOLUME (WKS-I) / WKS-IND-VOLSMA20
049600        END-IF
049700        MOVE 'S' TO WKS-IND-FL-VOLSMA
049800     END-IF.
049900 225-CALCULA-VOLUMEN-E. EXIT.
050000
050100************************************************************
050200*  2 3 1 - A C U M U L A   V O L U M E N   D E   U N A   V E N T A N A *
050300************************************************************
050400 231-SUMA-VOLUMEN-VENTANA SECTION.
050500     ADD WKS-GR-VOLUME (WKS-J) TO WKS-SUMA-VOLUMEN.
050600 231-SUMA-VOLUMEN-VENTANA-E. EXIT.
050700
050800******************************************************************
050900*  2 2 6 - V O L A T I L I D A D   A N U A L I Z A D A   3 0 D   *
051000******************************************************************
051100 226-CALCULA-VOLATILIDAD SECTION.
051200     MOVE 0 TO WKS-IND-VOLAT30
051300     MOVE 'N' TO WKS-IND-FL-VOLATILIDAD
051400     IF WKS-I NOT < 30
051500        COMPUTE WKS-INICIO-VENTANA = WKS-I - 29
051600        MOVE 0 TO WKS-SUMA-PRECIO
051700        PERFORM 232-SUMA-RETORNO-VENTANA VARYING WKS-J
051800                FROM WKS-INICIO-VENTANA BY 1 UNTIL WKS-J > WKS-I
051900        COMPUTE WKS-IND-RETURN ROUNDED = WKS-SUMA-PRECIO / 30
052000        MOVE 0 TO WKS-SUMA-CUADRADOS
052100        PERFORM 233-SUMA-CUADRADOS-RETORNO VARYING WKS-J
052200                FROM WKS-INICIO-VENTANA BY 1 UNTIL WKS-J > WKS-I
052300        COMPUTE WKS-VARIANZA ROUNDED = WKS-SUMA-CUADRADOS / 29
052400        MOVE WKS-VARIANZA TO WKS-RAIZ-ENTRADA
052500        PERFORM 900-RAIZ-CUADRADA
052600        COMPUTE WKS-IND-VOLAT30 ROUNDED =
052700                WKS-RAIZ-RESULTADO * 19.1050
052800        MOVE 'S' TO WKS-IND-FL-VOLATILIDAD
052900        MOVE WKS-GR-RETURN (WKS-I) TO WKS-IND-RETURN
053000     END-IF.
053100 226-CALCULA-VOLATILIDAD-E. EXIT.
053200
053300************************************************************
053400*  2 3 2 - A C U M U L A   R E T O R N O   D E   U N A   V E N T A N A *
053500************************************************************
053600 232-SUMA-RETORNO-VENTANA SECTION.
053700     ADD WKS-GR-RETURN (WKS-J) TO WKS-SUMA-PRECIO.
053800 232-SUMA-RETORNO-VENTANA-E. EXIT.
053900
054000************************************************************
054100*  2 3 3 - A C U M U L A   E L   C U A D R A D O   D E   L A      *
054200*          D E S V I A C I O N   D E L   R E T O R N O            *
054300************************************************************
054400 233-SUMA-CUADRADOS-RETORNO SECTION.
054500     COMPUTE WKS-DIFERENCIA =
054600       WKS-GR-RETURN (WKS-J) - WKS-IND-RETURN
054700     COMPUTE WKS-SUMA-CUADRADOS =
054800       WKS-SUMA-CUADRADOS +
054900       (WKS-DIFERENCIA * WKS-DIFERENCIA).
055000 233-SUMA-CUADRADOS-RETORNO-E. EXIT.
055100
055200******************************************************************
055300*  9 0 0 - R A I Z   C U A D R A D A   P O R   M E T O D O       *
055400*          D E   N E W T O N - R A P H S O N                    *
055500******************************************************************
055600 900-RAIZ-CUADRADA SECTION.
055700     IF WKS-RAIZ-ENTRADA NOT > 0
055800        MOVE 0 TO WKS-RAIZ-RESULTADO
055900     ELSE
056000        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-X
056100        PERFORM 901-ITERA-NEWTON VARYING WKS-RAIZ-ITERACION
056200                FROM 1 BY 1 UNTIL WKS-RAIZ-ITERACION > 20
056300        MOVE WKS-RAIZ-X TO WKS-RAIZ-RESULTADO
056400     END-IF.
056500 900-RAIZ-CUADRADA-E. EXIT.
056600
056700************************************************************
056800*  9 0 1 - U N A   I T E R A C I O N   D E   N E W T O N - R A P H S O N *
056900************************************************************
057000 901-ITERA-NEWTON SECTION.
057100     COMPUTE WKS-RAIZ-X ROUNDED =
057200       (WKS-RAIZ-X +
057300        (WKS-RAIZ-ENTRADA / WKS-RAIZ-X)) / 2.
057400 901-ITERA-NEWTON-E. EXIT.
057500
057600******************************************************************
057700*  2 4 0 - E S C R I T U R A   D E L   R E G I S T R O   D E     *
057800*          I N D I C A D O R E S                                *
057900******************************************************************
058000 240-ESCRITURA-INDICADORES SECTION.
058100     MOVE WKS-TOKEN-QUIEBRE           TO IX-TOKEN-ADDRESS
058200     MOVE WKS-GR-DATE (WKS-I)         TO IX-DATE
058300     MOVE WKS-GR-PRICE (WKS-I)        TO IX-PRICE
058400     MOVE WKS-GR-MARKET-CAP (WKS-I)   TO IX-MARKET-CAP
058500     MOVE WKS-GR-VOLUME (WKS-I)       TO IX-VOLUME
058600     MOVE WKS-GR-RETURN (WKS-I)       TO IX-RETURN
058700     MOVE WKS-IND-SMA20               TO IX-SMA-20
058800     MOVE WKS-IND-SMA50               TO IX-SMA-50
058900     MOVE WKS-IND-SMA200              TO IX-SMA-200
059000     MOVE WKS-IND-BB-UPPER            TO IX-BB-UPPER
059100     MOVE WKS-IND-BB-LOWER            TO IX-BB-LOWER
059200     MOVE WKS-IND-BB-POS              TO IX-BB-POSICION
059300     MOVE WKS-IND-RSI                 TO IX-RSI-14
059400     MOVE WKS-IND-MOM7                TO IX-MOMENTUM-7D
059500     MOVE WKS-IND-MOM30               TO IX-MOMENTUM-30D
059600     MOVE WKS-IND-VOLSMA20            TO IX-VOLUMEN-SMA-20
059700     MOVE WKS-IND-VOLRATIO            TO IX-VOLUMEN-RATIO
059800     MOVE WKS-IND-VOLAT30             TO IX-VOLATILIDAD-30D
059900     MOVE WKS-IND-FL-SMA20            TO IX-FL-SMA20
060000     MOVE WKS-IND-FL-SMA50            TO IX-FL-SMA50
060100     MOVE WKS-IND-FL-SMA200           TO IX-FL-SMA200
060200     MOVE WKS-IND-FL-BOLLINGER        TO IX-FL-BOLLINGER
060300     MOVE WKS-IND-FL-RSI              TO IX-FL-RSI
060400     MOVE WKS-IND-FL-MOM7             TO IX-FL-MOM7
060500     MOVE WKS-IND-FL-MOM30            TO IX-FL-MOM30
060600     MOVE WKS-IND-FL-VOLSMA           TO IX-FL-VOLSMA
060700     MOVE WKS-IND-FL-VOLATILIDAD      TO IX-FL-VOLATILIDAD
060800     WRITE INDICADOR-REC
060900     ADD 1 TO WKS-REGISTROS-ESCRITOS.
061000 240-ESCRITURA-INDICADORES-E. EXIT.
061100
061200******************************************************************
061300*                E S T A D I S T I C A S                        *
061400******************************************************************
061500 140-ESTADISTICAS SECTION.
061600     DISPLAY ">>>>>>>>>>>>>>> CALCULO DE INDICADORES <<<<<<<<<<<<<"
061700             UPON CONSOLE
061800     DISPLAY "||  FECHA DE PROCESO : " WKS-FP-ANIO "/" WKS-FP-MES
061900             "/" WKS-FP-DIA UPON CONSOLE
062000     MOVE WKS-REGISTROS-LEIDOS TO WKS-MASCARA-CONTEO
062100     DISPLAY "||  REGISTROS LEIDOS (PRECIOS LIMPIOS) : ("
062200             WKS-MASCARA-CONTEO ")" UPON CONSOLE
062300     MOVE WKS-TOKENS-PROCESADOS TO WKS-MASCARA-CONTEO
062400     DISPLAY "||  TOKENS PROCESADOS : (" WKS-MASCARA-CONTEO ")"
062500             UPON CONSOLE
062600     MOVE WKS-REGISTROS-ESCRITOS TO WKS-MASCARA-CONTEO
062700     DISPLAY "||  REGISTROS DE INDICADORES ESCRITOS : ("
062800             WKS-MASCARA-CONTEO ")" UPON CONSOLE
062900     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<"
063000             UPON CONSOLE.
063100 140-ESTADISTICAS-E. EXIT.
063200
063300******************************************************************
063400*                C I E R R A   A R C H I V O S                   *
063500******************************************************************
063600 150-CIERRA-ARCHIVOS SECTION.
063700     CLOSE CLNPRCE
063800     CLOSE INDARCH.
063900 150-CIERRA-ARCHIVOS-E. EXIT.
